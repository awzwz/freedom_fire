      ******************************************************************
      * FIRASGR.CPYBK                                                  *
      * ASSIGNMENT OUTPUT RECORD - ONE ENTRY WRITTEN PER TICKET READ,  *
      * REGARDLESS OF WHETHER THE TICKET WAS ROUTED TO A MANAGER.      *
      ******************************************************************
      * AMENDMENT HISTORY:                                             *
      *-----------------------------------------------------------------
      * FIR0003 28/03/1996 RKB  - INITIAL VERSION                      ~TAG:FIR0003~
      *-----------------------------------------------------------------
      * FIR0017 11/02/1999 SLT  - ADDED ASG-FALLBACK FOR HUB 50/50     ~TAG:FIR0017~
      *                           SPLIT REPORTING                      ~TAG:FIR0017~
      *-----------------------------------------------------------------
       01  FIR-ASSIGNMENT-RECORD.
           05  ASG-TICKET-ID           PIC 9(06).
           05  ASG-GUID                PIC X(12).
           05  ASG-TYPE                PIC X(02).
           05  ASG-SENTIMENT           PIC X(01).
               88  ASG-SENT-POSITIVE       VALUE "P".
               88  ASG-SENT-NEUTRAL        VALUE "U".
               88  ASG-SENT-NEGATIVE       VALUE "N".
           05  ASG-PRIORITY            PIC 9(02).
           05  ASG-LANGUAGE            PIC X(03).
           05  ASG-MANAGER-ID          PIC 9(04).
           05  ASG-MANAGER-NAME        PIC X(30).
           05  ASG-OFFICE-ID           PIC 9(04).
           05  ASG-OFFICE-NAME         PIC X(30).
           05  ASG-DISTANCE-KM         PIC 9(05)V9(02).
           05  ASG-FALLBACK            PIC X(01).
           05  ASG-STATUS              PIC X(01).
               88  ASG-STAT-ASSIGNED       VALUE "A".
               88  ASG-STAT-SPAM           VALUE "S".
               88  ASG-STAT-ERROR          VALUE "E".
           05  FILLER                  PIC X(13) VALUE SPACES.
