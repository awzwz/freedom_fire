      ******************************************************************
       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.     FIRBTCH.
       AUTHOR.         R KUBENOVA.
       INSTALLATION.   HEAD OFFICE DATA CENTRE - ALMATY.
       DATE-WRITTEN.   14 MAR 1996.
       DATE-COMPILED.
       SECURITY.       PRODUCTION - BATCH ROUTING SUBSYSTEM.
      *
      *DESCRIPTION :  THIS IS THE NIGHTLY MAINLINE FOR THE FIRE TICKET
      *               ROUTING RUN.  IT LOADS THE OFFICE AND MANAGER
      *               MASTERS INTO MEMORY, THEN READS THE OFF-HOURS
      *               TICKET FILE ONE RECORD AT A TIME, CALLING THE
      *               FIVE ROUTING SUBROUTINES (FIRVCLS/FIRVGEO/
      *               FIRVOFC/FIRVSKL/FIRVPIK) IN TURN FOR EACH
      *               TICKET, WRITING ONE ASSIGNMENT RECORD AND ONE
      *               REPORT DETAIL LINE PER TICKET.  THE CONTROL
      *               TOTALS ARE PRINTED WHEN THE TICKET FILE IS
      *               EXHAUSTED.  RUN FROM THE OVERNIGHT JOB SCHEDULE
      *               AFTER THE FRONT-END CAPTURE SYSTEM CLOSES OFF
      *               THE DAY'S OFF-HOURS QUEUE.
      *
      *=================================================================
      * HISTORY OF MODIFICATION:
      *=================================================================
      * FIR0001 14/03/1996 RKB  - INITIAL VERSION FOR FIRE TICKET       ~TAG:FIR0001~
      *                         ROUTING PROJECT                        ~TAG:FIR0001~
      *-----------------------------------------------------------------
      * FIR0018 19/12/1998 SLT  - Y2K REMEDIATION - REVIEWED, NO DATE   ~TAG:FIR0018~
      *                         SENSITIVE LOGIC IN THIS ROUTINE         ~TAG:FIR0018~
      *-----------------------------------------------------------------
      * FIR0020 23/07/1999 SLT  - E-REQ 1742 A MANAGER WHOSE OFFICE ID  ~TAG:FIR0020~
      *                         IS NOT ON FILE IS NOW REJECTED AND      ~TAG:FIR0020~
      *                         COUNTED INSTEAD OF ABENDING THE RUN     ~TAG:FIR0020~
      *-----------------------------------------------------------------
      * FIR0023 10/08/2000 NZH  - E-REQ 1858 MANAGER LOAD TABLE ON THE  ~TAG:FIR0023~
      *                         SUMMARY IS NOW SORTED BY LOAD           ~TAG:FIR0023~
      *                         DESCENDING - USED TO PRINT IN ID ORDER  ~TAG:FIR0023~
      *-----------------------------------------------------------------
      * FIR0026 02/11/2001 NZH  - E-REQ 1988 ADDED FALLBACK-USED COUNT  ~TAG:FIR0026~
      *                         TO THE SUMMARY TOTALS BLOCK             ~TAG:FIR0026~
      *-----------------------------------------------------------------
       EJECT
      ******************************************************************
       ENVIRONMENT DIVISION.
      ******************************************************************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.   C01 IS TOP-OF-FORM
                        UPSI-0 IS UPSI-SWITCH-0
                             ON STATUS IS U0-ON
                             OFF STATUS IS U0-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT OFFICES     ASSIGN TO OFFICES
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS  IS WK-C-FILE-STATUS.
           SELECT MANAGERS    ASSIGN TO MANAGERS
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS  IS WK-C-FILE-STATUS.
           SELECT TICKETS     ASSIGN TO TICKETS
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS  IS WK-C-FILE-STATUS.
           SELECT ASSIGNMENTS ASSIGN TO ASSIGNMENTS
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS  IS WK-C-FILE-STATUS.
           SELECT REPORT      ASSIGN TO REPORT
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS  IS WK-C-FILE-STATUS.
       EJECT
      ******************************************************************
       DATA DIVISION.
      ******************************************************************
       FILE SECTION.
      *
       FD  OFFICES
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 95 CHARACTERS
           DATA RECORD IS FIR-OFFICE-RECORD.
           COPY FIROFFR.
      *
       FD  MANAGERS
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 57 CHARACTERS
           DATA RECORD IS FIR-MANAGER-RECORD.
           COPY FIRMGRR.
      *
       FD  TICKETS
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 194 CHARACTERS
           DATA RECORD IS FIR-TICKET-RECORD.
           COPY FIRTKTR.
      *
       FD  ASSIGNMENTS
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 116 CHARACTERS
           DATA RECORD IS FIR-ASSIGNMENT-RECORD.
           COPY FIRASGR.
      *
       FD  REPORT
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 132 CHARACTERS
           DATA RECORD IS FIR-REPORT-LINE.
       01  FIR-REPORT-LINE                 PIC X(132).
       EJECT
      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                  PIC X(24) VALUE
           "** PROGRAM FIRBTCH  **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       COPY FIRCMWS.
       COPY FIROFTB.
       COPY FIRMGTB.

      * ---------- CALL PARAMETER BLOCKS FOR THE ROUTING ROUTINES -------
       COPY VCLS.
       COPY VGEO.
       COPY VOFC.
       COPY VSKL.
       COPY VPIK.

       01  WS-SWITCHES.
           05  WS-MORE-OFFICES         PIC X(01) VALUE "Y".
           05  WS-MORE-MANAGERS        PIC X(01) VALUE "Y".
           05  WS-MORE-TICKETS         PIC X(01) VALUE "Y".
           05  WS-FOUND-SW             PIC X(01) VALUE "N".

       01  WS-COUNTERS.
           05  WS-TOTAL-READ           PIC S9(06) COMP VALUE ZERO.
           05  WS-TOTAL-PROCESSED      PIC S9(06) COMP VALUE ZERO.
           05  WS-TOTAL-ASSIGNED       PIC S9(06) COMP VALUE ZERO.
           05  WS-TOTAL-SPAM           PIC S9(06) COMP VALUE ZERO.
           05  WS-TOTAL-ERROR          PIC S9(06) COMP VALUE ZERO.
           05  WS-TOTAL-FALLBACK       PIC S9(06) COMP VALUE ZERO.
           05  WS-MGR-REJECTED-CNT     PIC S9(04) COMP VALUE ZERO.
           05  WS-RUN-TOTAL            PIC S9(06) COMP VALUE ZERO.

      * ------------------- ANALYTICS LITERAL TABLES ---------------------
       01  FIR-TYPE-CODE-LITS.
           05  FILLER                  PIC X(02) VALUE "SP".
           05  FILLER                  PIC X(02) VALUE "FR".
           05  FILLER                  PIC X(02) VALUE "CO".
           05  FILLER                  PIC X(02) VALUE "DC".
           05  FILLER                  PIC X(02) VALUE "AP".
           05  FILLER                  PIC X(02) VALUE "CL".
           05  FILLER                  PIC X(02) VALUE "CN".
       01  FIR-TYPE-CODE-TABLE REDEFINES FIR-TYPE-CODE-LITS.
           05  FIR-TYPE-CODE-ENTRY     PIC X(02) OCCURS 7 TIMES.
       01  WS-TYPE-COUNTS.
           05  WS-TYPE-COUNT-ENTRY     PIC S9(06) COMP OCCURS 7 TIMES
                                        VALUE ZERO.

       01  FIR-SENT-CODE-LITS.
           05  FILLER                  PIC X(01) VALUE "P".
           05  FILLER                  PIC X(01) VALUE "U".
           05  FILLER                  PIC X(01) VALUE "N".
       01  FIR-SENT-CODE-TABLE REDEFINES FIR-SENT-CODE-LITS.
           05  FIR-SENT-CODE-ENTRY     PIC X(01) OCCURS 3 TIMES.
       01  WS-SENT-COUNTS.
           05  WS-SENT-COUNT-ENTRY     PIC S9(06) COMP OCCURS 3 TIMES
                                        VALUE ZERO.

       01  FIR-LANG-CODE-LITS2.
           05  FILLER                  PIC X(03) VALUE "RU ".
           05  FILLER                  PIC X(03) VALUE "KZ ".
           05  FILLER                  PIC X(03) VALUE "ENG".
       01  FIR-LANG-CODE-TABLE2 REDEFINES FIR-LANG-CODE-LITS2.
           05  FIR-LANG-CODE-ENTRY     PIC X(03) OCCURS 3 TIMES.
       01  WS-LANG-COUNTS.
           05  WS-LANG-COUNT-ENTRY     PIC S9(06) COMP OCCURS 3 TIMES
                                        VALUE ZERO.

       01  FIR-SEG-CODE-LITS.
           05  FILLER                  PIC X(01) VALUE "M".
           05  FILLER                  PIC X(01) VALUE "V".
           05  FILLER                  PIC X(01) VALUE "P".
       01  FIR-SEG-CODE-TABLE REDEFINES FIR-SEG-CODE-LITS.
           05  FIR-SEG-CODE-ENTRY      PIC X(01) OCCURS 3 TIMES.
       01  WS-SEG-COUNTS.
           05  WS-SEG-COUNT-ENTRY      PIC S9(06) COMP OCCURS 3 TIMES
                                        VALUE ZERO.

       01  WS-OFFICE-ASSIGN-COUNTS.
           05  WS-OFF-ASSIGN-CNT       PIC S9(06) COMP OCCURS 50 TIMES
                                        VALUE ZERO.

       01  WS-MGR-ORDER-TABLE.
           05  WS-MGR-ORDER-IDX        PIC S9(04) COMP OCCURS 200 TIMES
                                        VALUE ZERO.

       01  WS-WORK-AREA.
           05  WS-OFC-IDX              PIC S9(04) COMP VALUE ZERO.
           05  WS-SCAN-IDX             PIC S9(04) COMP VALUE ZERO.
           05  WS-TYPE-IDX             PIC S9(02) COMP VALUE ZERO.
           05  WS-SENT-IDX             PIC S9(02) COMP VALUE ZERO.
           05  WS-LANG-IDX             PIC S9(02) COMP VALUE ZERO.
           05  WS-SEG-IDX              PIC S9(02) COMP VALUE ZERO.
           05  WS-SORT-I               PIC S9(04) COMP VALUE ZERO.
           05  WS-SORT-J               PIC S9(04) COMP VALUE ZERO.
           05  WS-SORT-BEST            PIC S9(04) COMP VALUE ZERO.
           05  WS-SORT-TEMP            PIC S9(04) COMP VALUE ZERO.

      * -------------------------- PRINT LINES ---------------------------
       01  WS-HEADING-LINE-1.
           05  FILLER                  PIC X(45) VALUE SPACES.
           05  FILLER                  PIC X(33) VALUE
               "FIRE TICKET ROUTING - BATCH RUN".
           05  FILLER                  PIC X(54) VALUE SPACES.

       01  WS-HEADING-LINE-2.
           05  FILLER                  PIC X(06) VALUE "TKT ID".
           05  FILLER                  PIC X(08) VALUE SPACES.
           05  FILLER                  PIC X(04) VALUE "GUID".
           05  FILLER                  PIC X(10) VALUE SPACES.
           05  FILLER                  PIC X(04) VALUE "TYPE".
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  FILLER                  PIC X(04) VALUE "SENT".
           05  FILLER                  PIC X(03) VALUE SPACES.
           05  FILLER                  PIC X(03) VALUE "PRI".
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  FILLER                  PIC X(04) VALUE "LANG".
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  FILLER                  PIC X(06) VALUE "OFFICE".
           05  FILLER                  PIC X(15) VALUE SPACES.
           05  FILLER                  PIC X(07) VALUE "MANAGER".
           05  FILLER                  PIC X(14) VALUE SPACES.
           05  FILLER                  PIC X(04) VALUE "DIST".
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  FILLER                  PIC X(01) VALUE "F".
           05  FILLER                  PIC X(28) VALUE SPACES.

       01  WS-DETAIL-LINE.
           05  WS-DTL-TKT-ID           PIC ZZZZZ9.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  WS-DTL-GUID             PIC X(12).
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  WS-DTL-TYPE             PIC X(02).
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  WS-DTL-SENTIMENT        PIC X(01).
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  WS-DTL-PRIORITY         PIC Z9.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  WS-DTL-LANGUAGE         PIC X(03).
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  WS-DTL-OFFICE-NAME      PIC X(20).
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  WS-DTL-MANAGER-NAME     PIC X(20).
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  WS-DTL-DISTANCE         PIC ZZZ9.99.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  WS-DTL-FALLBACK         PIC X(01).
           05  FILLER                  PIC X(42) VALUE SPACES.

       01  WS-SUMMARY-LINE.
           05  WS-SUM-LABEL            PIC X(40).
           05  FILLER                  PIC X(05) VALUE SPACES.
           05  WS-SUM-VALUE            PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(80) VALUE SPACES.

       01  WS-MGR-LINE.
           05  WS-MGRL-ID              PIC ZZZ9.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  WS-MGRL-NAME            PIC X(30).
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  WS-MGRL-OFFICE-ID       PIC ZZZ9.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  WS-MGRL-LOAD            PIC ZZ9.
           05  FILLER                  PIC X(85) VALUE SPACES.

       EJECT
      ***************
       PROCEDURE DIVISION.
      ***************
       MAIN-MODULE.
           PERFORM A000-INITIALIZE
              THRU A099-INITIALIZE-EX.
           PERFORM B000-LOAD-OFFICES
              THRU B099-LOAD-OFFICES-EX.
           PERFORM B100-LOAD-MANAGERS
              THRU B199-LOAD-MANAGERS-EX.
           PERFORM G000-PRINT-HEADINGS
              THRU G099-PRINT-HEADINGS-EX.
           PERFORM D000-PROCESS-TICKETS
              THRU D099-PROCESS-TICKETS-EX.
           PERFORM F000-PRINT-SUMMARY
              THRU F099-PRINT-SUMMARY-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           STOP RUN.

      *-----------------------------------------------------------------*
       A000-INITIALIZE.
      *-----------------------------------------------------------------*
           OPEN INPUT  OFFICES.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "FIRBTCH - OPEN FILE ERROR - OFFICES"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN INPUT  MANAGERS.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "FIRBTCH - OPEN FILE ERROR - MANAGERS"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN INPUT  TICKETS.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "FIRBTCH - OPEN FILE ERROR - TICKETS"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN OUTPUT ASSIGNMENTS.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "FIRBTCH - OPEN FILE ERROR - ASSIGNMENTS"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN OUTPUT REPORT.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "FIRBTCH - OPEN FILE ERROR - REPORT"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
       A099-INITIALIZE-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * RULE U8-1 - LOAD THE OFFICE MASTER INTO MEMORY, FILE ORDER KEPT.
      *-----------------------------------------------------------------*
       B000-LOAD-OFFICES.
      *-----------------------------------------------------------------*
           MOVE "Y" TO WS-MORE-OFFICES.
           READ OFFICES
               AT END MOVE "N" TO WS-MORE-OFFICES
           END-READ.
           PERFORM B010-STORE-ONE-OFFICE THRU B019-STORE-ONE-OFFICE-EX
               UNTIL WS-MORE-OFFICES = "N".
       B099-LOAD-OFFICES-EX.
           EXIT.

       B010-STORE-ONE-OFFICE.
           IF TBL-OFFICE-COUNT < 50
               ADD 1 TO TBL-OFFICE-COUNT
               MOVE OFF-ID        TO TBL-OFF-ID(TBL-OFFICE-COUNT)
               MOVE OFF-NAME      TO TBL-OFF-NAME(TBL-OFFICE-COUNT)
               MOVE OFF-ADDRESS   TO TBL-OFF-ADDRESS(TBL-OFFICE-COUNT)
               MOVE OFF-LAT-FLAG  TO TBL-OFF-LAT-FLAG(TBL-OFFICE-COUNT)
               MOVE OFF-LATITUDE  TO TBL-OFF-LATITUDE(TBL-OFFICE-COUNT)
               MOVE OFF-LONGITUDE TO TBL-OFF-LONGITUDE(TBL-OFFICE-COUNT)
           END-IF.
           READ OFFICES
               AT END MOVE "N" TO WS-MORE-OFFICES
           END-READ.
       B019-STORE-ONE-OFFICE-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * RULE U8-2 - LOAD THE MANAGER MASTER, REJECTING (AND COUNTING)
      * ANY MANAGER WHOSE OFFICE ID IS NOT IN THE OFFICE TABLE (FIR0020).
      *-----------------------------------------------------------------*
       B100-LOAD-MANAGERS.
      *-----------------------------------------------------------------*
           MOVE "Y" TO WS-MORE-MANAGERS.
           READ MANAGERS
               AT END MOVE "N" TO WS-MORE-MANAGERS
           END-READ.
           PERFORM B110-STORE-ONE-MANAGER THRU B119-STORE-ONE-MANAGER-EX
               UNTIL WS-MORE-MANAGERS = "N".
       B199-LOAD-MANAGERS-EX.
           EXIT.

       B110-STORE-ONE-MANAGER.
           PERFORM C050-OFFICE-ID-EXISTS THRU C059-OFFICE-ID-EXISTS-EX.
           IF WS-FOUND-SW = "Y"
               IF TBL-MANAGER-COUNT < 200
                   ADD 1 TO TBL-MANAGER-COUNT
                   MOVE MGR-ID        TO TBL-MGR-ID(TBL-MANAGER-COUNT)
                   MOVE MGR-NAME      TO TBL-MGR-NAME(TBL-MANAGER-COUNT)
                   MOVE MGR-POSITION  TO
                                      TBL-MGR-POSITION(TBL-MANAGER-COUNT)
                   MOVE MGR-OFFICE-ID TO
                                      TBL-MGR-OFFICE-ID(TBL-MANAGER-COUNT)
                   MOVE MGR-SKILLS    TO
                                      TBL-MGR-SKILLS(TBL-MANAGER-COUNT)
                   MOVE MGR-LOAD      TO TBL-MGR-LOAD(TBL-MANAGER-COUNT)
               END-IF
           ELSE
               ADD 1 TO WS-MGR-REJECTED-CNT
           END-IF.
           READ MANAGERS
               AT END MOVE "N" TO WS-MORE-MANAGERS
           END-READ.
       B119-STORE-ONE-MANAGER-EX.
           EXIT.

       C050-OFFICE-ID-EXISTS.
           MOVE "N" TO WS-FOUND-SW.
           PERFORM C060-CHECK-ONE-OFFICE-ID THRU C069-CHECK-ONE-OFFICE-ID-EX
               VARYING WS-SCAN-IDX FROM 1 BY 1
               UNTIL WS-SCAN-IDX > TBL-OFFICE-COUNT
                  OR WS-FOUND-SW = "Y".
       C059-OFFICE-ID-EXISTS-EX.
           EXIT.

       C060-CHECK-ONE-OFFICE-ID.
           IF TBL-OFF-ID(WS-SCAN-IDX) = MGR-OFFICE-ID
               MOVE "Y" TO WS-FOUND-SW
           END-IF.
       C069-CHECK-ONE-OFFICE-ID-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * RULE U6 - MAIN TICKET LOOP.
      *-----------------------------------------------------------------*
       D000-PROCESS-TICKETS.
      *-----------------------------------------------------------------*
           MOVE "Y" TO WS-MORE-TICKETS.
           READ TICKETS
               AT END MOVE "N" TO WS-MORE-TICKETS
           END-READ.
           PERFORM D010-PROCESS-ONE-TICKET THRU D019-PROCESS-ONE-TICKET-EX
               UNTIL WS-MORE-TICKETS = "N".
       D099-PROCESS-TICKETS-EX.
           EXIT.

       D010-PROCESS-ONE-TICKET.
           ADD 1 TO WS-TOTAL-READ.
           PERFORM E100-CLASSIFY-TICKET THRU E199-CLASSIFY-TICKET-EX.
           ADD 1 TO WS-TOTAL-PROCESSED.
           PERFORM E900-ACCUM-ALL THRU E999-ACCUM-ALL-EX.
           IF WK-VCLS-O-TYPE = "SP"
               PERFORM E200-WRITE-SPAM-ASSIGNMENT
                  THRU E299-WRITE-SPAM-ASSIGNMENT-EX
           ELSE
               PERFORM E300-RESOLVE-AND-ASSIGN
                  THRU E399-RESOLVE-AND-ASSIGN-EX
           END-IF.
           PERFORM E800-PRINT-DETAIL-LINE THRU E899-PRINT-DETAIL-LINE-EX.
           READ TICKETS
               AT END MOVE "N" TO WS-MORE-TICKETS
           END-READ.
       D019-PROCESS-ONE-TICKET-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * STEP 1 - CLASSIFY (U1).
      *-----------------------------------------------------------------*
       E100-CLASSIFY-TICKET.
      *-----------------------------------------------------------------*
           MOVE TKT-DESCRIPTION TO WK-VCLS-I-DESCRIPTION.
           CALL "FIRVCLS" USING WK-VCLS-RECORD.
       E199-CLASSIFY-TICKET-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * STEP 2 - SPAM TICKETS GO STRAIGHT TO AN 'S' ASSIGNMENT RECORD.
      *-----------------------------------------------------------------*
       E200-WRITE-SPAM-ASSIGNMENT.
      *-----------------------------------------------------------------*
           MOVE SPACES             TO FIR-ASSIGNMENT-RECORD.
           MOVE TKT-ID              TO ASG-TICKET-ID.
           MOVE TKT-GUID             TO ASG-GUID.
           MOVE WK-VCLS-O-TYPE       TO ASG-TYPE.
           MOVE WK-VCLS-O-SENTIMENT  TO ASG-SENTIMENT.
           MOVE WK-VCLS-O-PRIORITY   TO ASG-PRIORITY.
           MOVE WK-VCLS-O-LANGUAGE   TO ASG-LANGUAGE.
           MOVE ZERO                 TO ASG-MANAGER-ID.
           MOVE SPACES                TO ASG-MANAGER-NAME.
           MOVE ZERO                 TO ASG-OFFICE-ID.
           MOVE SPACES                TO ASG-OFFICE-NAME.
           MOVE ZERO                 TO ASG-DISTANCE-KM.
           MOVE "N"                   TO ASG-FALLBACK.
           MOVE "S"                   TO ASG-STATUS.
           WRITE FIR-ASSIGNMENT-RECORD.
           ADD 1 TO WS-TOTAL-SPAM.
       E299-WRITE-SPAM-ASSIGNMENT-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * STEPS 3-8 - LOCATE, SELECT OFFICE, DETERMINE REQUIREMENT, PICK
      * MANAGER, PERSIST THE ASSIGNMENT.
      *-----------------------------------------------------------------*
       E300-RESOLVE-AND-ASSIGN.
      *-----------------------------------------------------------------*
           PERFORM E310-RESOLVE-LOCATION THRU E319-RESOLVE-LOCATION-EX.
           PERFORM E320-SELECT-OFFICE    THRU E329-SELECT-OFFICE-EX.
           PERFORM E330-DETERMINE-REQMT  THRU E339-DETERMINE-REQMT-EX.
           PERFORM E340-PICK-MANAGER     THRU E349-PICK-MANAGER-EX.
           PERFORM E350-WRITE-ASSIGNMENT THRU E359-WRITE-ASSIGNMENT-EX.
       E399-RESOLVE-AND-ASSIGN-EX.
           EXIT.

       E310-RESOLVE-LOCATION.
           MOVE TKT-COUNTRY      TO WK-VGEO-I-COUNTRY.
           MOVE TKT-CITY         TO WK-VGEO-I-CITY.
           MOVE TKT-GEO-FLAG     TO WK-VGEO-I-GEO-FLAG.
           MOVE TKT-LATITUDE     TO WK-VGEO-I-LATITUDE.
           MOVE TKT-LONGITUDE    TO WK-VGEO-I-LONGITUDE.
           CALL "FIRVGEO" USING WK-VGEO-RECORD.
       E319-RESOLVE-LOCATION-EX.
           EXIT.

       E320-SELECT-OFFICE.
           IF WK-VGEO-O-COORD-KNOWN = "Y"
               MOVE "Y" TO WK-VOFC-I-COORD-KNOWN
               MOVE WK-VGEO-O-LATITUDE  TO WK-VOFC-I-LATITUDE
               MOVE WK-VGEO-O-LONGITUDE TO WK-VOFC-I-LONGITUDE
           ELSE
               MOVE "N" TO WK-VOFC-I-COORD-KNOWN
           END-IF.
           CALL "FIRVOFC" USING WK-VOFC-RECORD, FIR-OFFICE-TABLE.
           IF WK-VOFC-O-FALLBACK-FLAG = "Y"
               ADD 1 TO WS-TOTAL-FALLBACK
           END-IF.
       E329-SELECT-OFFICE-EX.
           EXIT.

       E330-DETERMINE-REQMT.
           MOVE TKT-SEGMENT          TO WK-VSKL-I-SEGMENT.
           MOVE WK-VCLS-O-TYPE       TO WK-VSKL-I-TYPE.
           MOVE WK-VCLS-O-LANGUAGE   TO WK-VSKL-I-LANGUAGE.
           CALL "FIRVSKL" USING WK-VSKL-RECORD.
       E339-DETERMINE-REQMT-EX.
           EXIT.

       E340-PICK-MANAGER.
           MOVE WK-VOFC-O-OFFICE-ID  TO WK-VPIK-I-OFFICE-ID.
           MOVE WK-VSKL-O-VIP-REQ    TO WK-VPIK-I-VIP-REQ.
           MOVE WK-VSKL-O-CHIEF-REQ  TO WK-VPIK-I-CHIEF-REQ.
           MOVE WK-VSKL-O-LANG-SKILL TO WK-VPIK-I-LANG-SKILL.
           MOVE WK-VCLS-O-LANGUAGE   TO WK-VPIK-I-LANGUAGE.
           MOVE WK-VCLS-O-TYPE       TO WK-VPIK-I-TYPE.
           CALL "FIRVPIK" USING WK-VPIK-RECORD, FIR-MANAGER-TABLE.
       E349-PICK-MANAGER-EX.
           EXIT.

       E350-WRITE-ASSIGNMENT.
           MOVE SPACES               TO FIR-ASSIGNMENT-RECORD.
           MOVE TKT-ID                TO ASG-TICKET-ID.
           MOVE TKT-GUID               TO ASG-GUID.
           MOVE WK-VCLS-O-TYPE         TO ASG-TYPE.
           MOVE WK-VCLS-O-SENTIMENT    TO ASG-SENTIMENT.
           MOVE WK-VCLS-O-PRIORITY     TO ASG-PRIORITY.
           MOVE WK-VCLS-O-LANGUAGE     TO ASG-LANGUAGE.
           MOVE WK-VOFC-O-OFFICE-ID    TO ASG-OFFICE-ID.
           MOVE WK-VOFC-O-OFFICE-NAME  TO ASG-OFFICE-NAME.
           MOVE WK-VOFC-O-DISTANCE-KM  TO ASG-DISTANCE-KM.
           MOVE WK-VOFC-O-FALLBACK-FLAG TO ASG-FALLBACK.
           IF WK-VPIK-O-FOUND-FLAG = "Y"
               MOVE WK-VPIK-O-MANAGER-ID   TO ASG-MANAGER-ID
               MOVE WK-VPIK-O-MANAGER-NAME TO ASG-MANAGER-NAME
               MOVE "A"                    TO ASG-STATUS
               ADD 1 TO WS-TOTAL-ASSIGNED
               PERFORM E360-BUMP-OFFICE-ASSIGN-COUNT
                  THRU E368-BUMP-OFFICE-ASSIGN-COUNT-EX
           ELSE
               MOVE ZERO                   TO ASG-MANAGER-ID
               MOVE SPACES                 TO ASG-MANAGER-NAME
               MOVE "E"                    TO ASG-STATUS
               ADD 1 TO WS-TOTAL-ERROR
           END-IF.
           WRITE FIR-ASSIGNMENT-RECORD.
       E359-WRITE-ASSIGNMENT-EX.
           EXIT.

       E360-BUMP-OFFICE-ASSIGN-COUNT.
           MOVE ZERO TO WS-SCAN-IDX.
           PERFORM E361-CHECK-OFFICE-SLOT THRU E362-CHECK-OFFICE-SLOT-EX
               VARYING WS-OFC-IDX FROM 1 BY 1
               UNTIL WS-OFC-IDX > TBL-OFFICE-COUNT
                  OR WS-SCAN-IDX NOT = ZERO.
           IF WS-SCAN-IDX NOT = ZERO
               ADD 1 TO WS-OFF-ASSIGN-CNT(WS-SCAN-IDX)
           END-IF.
       E368-BUMP-OFFICE-ASSIGN-COUNT-EX.
           EXIT.

       E361-CHECK-OFFICE-SLOT.
           IF TBL-OFF-ID(WS-OFC-IDX) = WK-VOFC-O-OFFICE-ID
               MOVE WS-OFC-IDX TO WS-SCAN-IDX
           END-IF.
       E362-CHECK-OFFICE-SLOT-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * STEP 9 - ONE DETAIL LINE PER TICKET.
      *-----------------------------------------------------------------*
       E800-PRINT-DETAIL-LINE.
      *-----------------------------------------------------------------*
           MOVE SPACES               TO WS-DETAIL-LINE.
           MOVE TKT-ID                TO WS-DTL-TKT-ID.
           MOVE TKT-GUID               TO WS-DTL-GUID.
           MOVE WK-VCLS-O-TYPE         TO WS-DTL-TYPE.
           MOVE WK-VCLS-O-SENTIMENT    TO WS-DTL-SENTIMENT.
           MOVE WK-VCLS-O-PRIORITY     TO WS-DTL-PRIORITY.
           MOVE WK-VCLS-O-LANGUAGE     TO WS-DTL-LANGUAGE.
           IF WK-VCLS-O-TYPE = "SP"
               MOVE SPACES               TO WS-DTL-OFFICE-NAME
               MOVE "*** SPAM ***"       TO WS-DTL-MANAGER-NAME
               MOVE ZERO                 TO WS-DTL-DISTANCE
               MOVE "N"                  TO WS-DTL-FALLBACK
           ELSE
               MOVE WK-VOFC-O-OFFICE-NAME(1:20) TO WS-DTL-OFFICE-NAME
               IF WK-VPIK-O-FOUND-FLAG = "Y"
                   MOVE WK-VPIK-O-MANAGER-NAME(1:20)
                                          TO WS-DTL-MANAGER-NAME
               ELSE
                   MOVE "*** NO MANAGER ***" TO WS-DTL-MANAGER-NAME
               END-IF
               MOVE WK-VOFC-O-DISTANCE-KM    TO WS-DTL-DISTANCE
               MOVE WK-VOFC-O-FALLBACK-FLAG  TO WS-DTL-FALLBACK
           END-IF.
           MOVE WS-DETAIL-LINE TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
       E899-PRINT-DETAIL-LINE-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * RULE U7 - ACCUMULATE THE TYPE / SENTIMENT / LANGUAGE / SEGMENT
      * ANALYTICS FOR EVERY TICKET, SPAM INCLUDED.
      *-----------------------------------------------------------------*
       E900-ACCUM-ALL.
      *-----------------------------------------------------------------*
           PERFORM E910-ACCUM-TYPE      THRU E919-ACCUM-TYPE-EX.
           PERFORM E920-ACCUM-SENTIMENT THRU E929-ACCUM-SENTIMENT-EX.
           PERFORM E930-ACCUM-LANGUAGE  THRU E939-ACCUM-LANGUAGE-EX.
           PERFORM E940-ACCUM-SEGMENT   THRU E949-ACCUM-SEGMENT-EX.
       E999-ACCUM-ALL-EX.
           EXIT.

       E910-ACCUM-TYPE.
           MOVE ZERO TO WS-SCAN-IDX.
           PERFORM E911-CHECK-TYPE-SLOT THRU E912-CHECK-TYPE-SLOT-EX
               VARYING WS-TYPE-IDX FROM 1 BY 1
               UNTIL WS-TYPE-IDX > 7
                  OR WS-SCAN-IDX NOT = ZERO.
           IF WS-SCAN-IDX NOT = ZERO
               ADD 1 TO WS-TYPE-COUNT-ENTRY(WS-SCAN-IDX)
           END-IF.
       E919-ACCUM-TYPE-EX.
           EXIT.

       E911-CHECK-TYPE-SLOT.
           IF FIR-TYPE-CODE-ENTRY(WS-TYPE-IDX) = WK-VCLS-O-TYPE
               MOVE WS-TYPE-IDX TO WS-SCAN-IDX
           END-IF.
       E912-CHECK-TYPE-SLOT-EX.
           EXIT.

       E920-ACCUM-SENTIMENT.
           MOVE ZERO TO WS-SCAN-IDX.
           PERFORM E921-CHECK-SENT-SLOT THRU E922-CHECK-SENT-SLOT-EX
               VARYING WS-SENT-IDX FROM 1 BY 1
               UNTIL WS-SENT-IDX > 3
                  OR WS-SCAN-IDX NOT = ZERO.
           IF WS-SCAN-IDX NOT = ZERO
               ADD 1 TO WS-SENT-COUNT-ENTRY(WS-SCAN-IDX)
           END-IF.
       E929-ACCUM-SENTIMENT-EX.
           EXIT.

       E921-CHECK-SENT-SLOT.
           IF FIR-SENT-CODE-ENTRY(WS-SENT-IDX) = WK-VCLS-O-SENTIMENT
               MOVE WS-SENT-IDX TO WS-SCAN-IDX
           END-IF.
       E922-CHECK-SENT-SLOT-EX.
           EXIT.

       E930-ACCUM-LANGUAGE.
           MOVE ZERO TO WS-SCAN-IDX.
           PERFORM E931-CHECK-LANG-SLOT THRU E932-CHECK-LANG-SLOT-EX
               VARYING WS-LANG-IDX FROM 1 BY 1
               UNTIL WS-LANG-IDX > 3
                  OR WS-SCAN-IDX NOT = ZERO.
           IF WS-SCAN-IDX NOT = ZERO
               ADD 1 TO WS-LANG-COUNT-ENTRY(WS-SCAN-IDX)
           END-IF.
       E939-ACCUM-LANGUAGE-EX.
           EXIT.

       E931-CHECK-LANG-SLOT.
           IF FIR-LANG-CODE-ENTRY(WS-LANG-IDX) = WK-VCLS-O-LANGUAGE
               MOVE WS-LANG-IDX TO WS-SCAN-IDX
           END-IF.
       E932-CHECK-LANG-SLOT-EX.
           EXIT.

       E940-ACCUM-SEGMENT.
           MOVE ZERO TO WS-SCAN-IDX.
           PERFORM E941-CHECK-SEG-SLOT THRU E942-CHECK-SEG-SLOT-EX
               VARYING WS-SEG-IDX FROM 1 BY 1
               UNTIL WS-SEG-IDX > 3
                  OR WS-SCAN-IDX NOT = ZERO.
           IF WS-SCAN-IDX NOT = ZERO
               ADD 1 TO WS-SEG-COUNT-ENTRY(WS-SCAN-IDX)
           END-IF.
       E949-ACCUM-SEGMENT-EX.
           EXIT.

       E941-CHECK-SEG-SLOT.
           IF FIR-SEG-CODE-ENTRY(WS-SEG-IDX) = TKT-SEGMENT
               MOVE WS-SEG-IDX TO WS-SCAN-IDX
           END-IF.
       E942-CHECK-SEG-SLOT-EX.
           EXIT.

      *-----------------------------------------------------------------*
       G000-PRINT-HEADINGS.
      *-----------------------------------------------------------------*
           MOVE WS-HEADING-LINE-1 TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
           MOVE WS-HEADING-LINE-2 TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
           MOVE SPACES TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
       G099-PRINT-HEADINGS-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * RULE U7 - END-OF-BATCH CONTROL TOTALS.
      *-----------------------------------------------------------------*
       F000-PRINT-SUMMARY.
      *-----------------------------------------------------------------*
           MOVE SPACES TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
           PERFORM F010-PRINT-OVERALL-TOTALS
              THRU F019-PRINT-OVERALL-TOTALS-EX.
           PERFORM F100-PRINT-TYPE-COUNTS    THRU F199-PRINT-TYPE-COUNTS-EX.
           PERFORM F200-PRINT-SENT-COUNTS    THRU F299-PRINT-SENT-COUNTS-EX.
           PERFORM F300-PRINT-LANG-COUNTS    THRU F399-PRINT-LANG-COUNTS-EX.
           PERFORM F400-PRINT-SEG-COUNTS     THRU F499-PRINT-SEG-COUNTS-EX.
           PERFORM F500-PRINT-OFFICE-COUNTS  THRU F599-PRINT-OFFICE-COUNTS-EX.
           PERFORM F600-PRINT-MANAGER-LOADS  THRU F699-PRINT-MANAGER-LOADS-EX.
       F099-PRINT-SUMMARY-EX.
           EXIT.

       F010-PRINT-OVERALL-TOTALS.
           MOVE "TICKETS READ"      TO WS-SUM-LABEL.
           MOVE WS-TOTAL-READ       TO WS-SUM-VALUE.
           MOVE WS-SUMMARY-LINE     TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
           MOVE "TICKETS PROCESSED" TO WS-SUM-LABEL.
           MOVE WS-TOTAL-PROCESSED  TO WS-SUM-VALUE.
           MOVE WS-SUMMARY-LINE     TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
           MOVE "TICKETS ASSIGNED"  TO WS-SUM-LABEL.
           MOVE WS-TOTAL-ASSIGNED   TO WS-SUM-VALUE.
           MOVE WS-SUMMARY-LINE     TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
           MOVE "SPAM TICKETS"      TO WS-SUM-LABEL.
           MOVE WS-TOTAL-SPAM       TO WS-SUM-VALUE.
           MOVE WS-SUMMARY-LINE     TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
           MOVE "TICKETS IN ERROR"  TO WS-SUM-LABEL.
           MOVE WS-TOTAL-ERROR      TO WS-SUM-VALUE.
           MOVE WS-SUMMARY-LINE     TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
           MOVE "FALLBACK OFFICE USED"  TO WS-SUM-LABEL.
           MOVE WS-TOTAL-FALLBACK   TO WS-SUM-VALUE.
           MOVE WS-SUMMARY-LINE     TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
           MOVE "MANAGERS REJECTED AT LOAD" TO WS-SUM-LABEL.
           MOVE WS-MGR-REJECTED-CNT TO WS-SUM-VALUE.
           MOVE WS-SUMMARY-LINE     TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
       F019-PRINT-OVERALL-TOTALS-EX.
           EXIT.

       F100-PRINT-TYPE-COUNTS.
           MOVE ZERO TO WS-RUN-TOTAL.
           PERFORM F110-PRINT-ONE-TYPE-LINE THRU F119-PRINT-ONE-TYPE-LINE-EX
               VARYING WS-TYPE-IDX FROM 1 BY 1 UNTIL WS-TYPE-IDX > 7.
           MOVE "TYPE TOTAL"   TO WS-SUM-LABEL.
           MOVE WS-RUN-TOTAL    TO WS-SUM-VALUE.
           MOVE WS-SUMMARY-LINE TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
       F199-PRINT-TYPE-COUNTS-EX.
           EXIT.

       F110-PRINT-ONE-TYPE-LINE.
           MOVE SPACES TO WS-SUM-LABEL.
           STRING "TYPE " FIR-TYPE-CODE-ENTRY(WS-TYPE-IDX)
               DELIMITED BY SIZE INTO WS-SUM-LABEL.
           MOVE WS-TYPE-COUNT-ENTRY(WS-TYPE-IDX) TO WS-SUM-VALUE.
           ADD WS-TYPE-COUNT-ENTRY(WS-TYPE-IDX)  TO WS-RUN-TOTAL.
           MOVE WS-SUMMARY-LINE TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
       F119-PRINT-ONE-TYPE-LINE-EX.
           EXIT.

       F200-PRINT-SENT-COUNTS.
           PERFORM F210-PRINT-ONE-SENT-LINE THRU F219-PRINT-ONE-SENT-LINE-EX
               VARYING WS-SENT-IDX FROM 1 BY 1 UNTIL WS-SENT-IDX > 3.
       F299-PRINT-SENT-COUNTS-EX.
           EXIT.

       F210-PRINT-ONE-SENT-LINE.
           MOVE SPACES TO WS-SUM-LABEL.
           STRING "SENTIMENT " FIR-SENT-CODE-ENTRY(WS-SENT-IDX)
               DELIMITED BY SIZE INTO WS-SUM-LABEL.
           MOVE WS-SENT-COUNT-ENTRY(WS-SENT-IDX) TO WS-SUM-VALUE.
           MOVE WS-SUMMARY-LINE TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
       F219-PRINT-ONE-SENT-LINE-EX.
           EXIT.

       F300-PRINT-LANG-COUNTS.
           PERFORM F310-PRINT-ONE-LANG-LINE THRU F319-PRINT-ONE-LANG-LINE-EX
               VARYING WS-LANG-IDX FROM 1 BY 1 UNTIL WS-LANG-IDX > 3.
       F399-PRINT-LANG-COUNTS-EX.
           EXIT.

       F310-PRINT-ONE-LANG-LINE.
           MOVE SPACES TO WS-SUM-LABEL.
           STRING "LANGUAGE " FIR-LANG-CODE-ENTRY(WS-LANG-IDX)
               DELIMITED BY SIZE INTO WS-SUM-LABEL.
           MOVE WS-LANG-COUNT-ENTRY(WS-LANG-IDX) TO WS-SUM-VALUE.
           MOVE WS-SUMMARY-LINE TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
       F319-PRINT-ONE-LANG-LINE-EX.
           EXIT.

       F400-PRINT-SEG-COUNTS.
           PERFORM F410-PRINT-ONE-SEG-LINE THRU F419-PRINT-ONE-SEG-LINE-EX
               VARYING WS-SEG-IDX FROM 1 BY 1 UNTIL WS-SEG-IDX > 3.
       F499-PRINT-SEG-COUNTS-EX.
           EXIT.

       F410-PRINT-ONE-SEG-LINE.
           MOVE SPACES TO WS-SUM-LABEL.
           STRING "SEGMENT " FIR-SEG-CODE-ENTRY(WS-SEG-IDX)
               DELIMITED BY SIZE INTO WS-SUM-LABEL.
           MOVE WS-SEG-COUNT-ENTRY(WS-SEG-IDX) TO WS-SUM-VALUE.
           MOVE WS-SUMMARY-LINE TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
       F419-PRINT-ONE-SEG-LINE-EX.
           EXIT.

       F500-PRINT-OFFICE-COUNTS.
           PERFORM F510-PRINT-ONE-OFFICE-LINE
              THRU F519-PRINT-ONE-OFFICE-LINE-EX
               VARYING WS-OFC-IDX FROM 1 BY 1
               UNTIL WS-OFC-IDX > TBL-OFFICE-COUNT.
       F599-PRINT-OFFICE-COUNTS-EX.
           EXIT.

       F510-PRINT-ONE-OFFICE-LINE.
           MOVE SPACES TO WS-SUM-LABEL.
           STRING "OFFICE " TBL-OFF-NAME(WS-OFC-IDX)
               DELIMITED BY SIZE INTO WS-SUM-LABEL.
           MOVE WS-OFF-ASSIGN-CNT(WS-OFC-IDX) TO WS-SUM-VALUE.
           MOVE WS-SUMMARY-LINE TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
       F519-PRINT-ONE-OFFICE-LINE-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * MANAGER LOAD LISTING - LOAD DESCENDING, TIES BY ID ASCENDING
      * (FIR0023).  A PLAIN HAND-CODED SELECTION SORT OVER AN INDEX
      * ARRAY - THE TABLE ITSELF IS LEFT UNTOUCHED.
      *-----------------------------------------------------------------*
       F600-PRINT-MANAGER-LOADS.
      *-----------------------------------------------------------------*
           PERFORM F610-INIT-ORDER-SLOT THRU F619-INIT-ORDER-SLOT-EX
               VARYING WS-SORT-I FROM 1 BY 1
               UNTIL WS-SORT-I > TBL-MANAGER-COUNT.
           PERFORM F620-SORT-ONE-POSITION THRU F629-SORT-ONE-POSITION-EX
               VARYING WS-SORT-I FROM 1 BY 1
               UNTIL WS-SORT-I > TBL-MANAGER-COUNT.
           PERFORM F650-PRINT-ONE-MGR-LINE THRU F659-PRINT-ONE-MGR-LINE-EX
               VARYING WS-SORT-I FROM 1 BY 1
               UNTIL WS-SORT-I > TBL-MANAGER-COUNT.
       F699-PRINT-MANAGER-LOADS-EX.
           EXIT.

       F610-INIT-ORDER-SLOT.
           MOVE WS-SORT-I TO WS-MGR-ORDER-IDX(WS-SORT-I).
       F619-INIT-ORDER-SLOT-EX.
           EXIT.

       F620-SORT-ONE-POSITION.
           MOVE WS-SORT-I TO WS-SORT-BEST.
           PERFORM F630-FIND-BEST-REMAINING THRU F639-FIND-BEST-REMAINING-EX
               VARYING WS-SORT-J FROM WS-SORT-I BY 1
               UNTIL WS-SORT-J > TBL-MANAGER-COUNT.
           IF WS-SORT-BEST NOT = WS-SORT-I
               MOVE WS-MGR-ORDER-IDX(WS-SORT-I)    TO WS-SORT-TEMP
               MOVE WS-MGR-ORDER-IDX(WS-SORT-BEST) TO
                                            WS-MGR-ORDER-IDX(WS-SORT-I)
               MOVE WS-SORT-TEMP TO WS-MGR-ORDER-IDX(WS-SORT-BEST)
           END-IF.
       F629-SORT-ONE-POSITION-EX.
           EXIT.

       F630-FIND-BEST-REMAINING.
           IF TBL-MGR-LOAD(WS-MGR-ORDER-IDX(WS-SORT-J)) >
                  TBL-MGR-LOAD(WS-MGR-ORDER-IDX(WS-SORT-BEST))
              OR (TBL-MGR-LOAD(WS-MGR-ORDER-IDX(WS-SORT-J)) =
                  TBL-MGR-LOAD(WS-MGR-ORDER-IDX(WS-SORT-BEST))
                 AND TBL-MGR-ID(WS-MGR-ORDER-IDX(WS-SORT-J)) <
                     TBL-MGR-ID(WS-MGR-ORDER-IDX(WS-SORT-BEST)))
               MOVE WS-SORT-J TO WS-SORT-BEST
           END-IF.
       F639-FIND-BEST-REMAINING-EX.
           EXIT.

       F650-PRINT-ONE-MGR-LINE.
           MOVE SPACES TO WS-MGR-LINE.
           MOVE TBL-MGR-ID(WS-MGR-ORDER-IDX(WS-SORT-I))
                                            TO WS-MGRL-ID.
           MOVE TBL-MGR-NAME(WS-MGR-ORDER-IDX(WS-SORT-I))
                                            TO WS-MGRL-NAME.
           MOVE TBL-MGR-OFFICE-ID(WS-MGR-ORDER-IDX(WS-SORT-I))
                                            TO WS-MGRL-OFFICE-ID.
           MOVE TBL-MGR-LOAD(WS-MGR-ORDER-IDX(WS-SORT-I))
                                            TO WS-MGRL-LOAD.
           MOVE WS-MGR-LINE TO FIR-REPORT-LINE.
           WRITE FIR-REPORT-LINE.
       F659-PRINT-ONE-MGR-LINE-EX.
           EXIT.

       Y900-ABNORMAL-TERMINATION.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           STOP RUN.

      *-----------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------*
           CLOSE OFFICES.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "FIRBTCH - CLOSE FILE ERROR - OFFICES"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
           END-IF.
           CLOSE MANAGERS.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "FIRBTCH - CLOSE FILE ERROR - MANAGERS"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
           END-IF.
           CLOSE TICKETS.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "FIRBTCH - CLOSE FILE ERROR - TICKETS"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
           END-IF.
           CLOSE ASSIGNMENTS.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "FIRBTCH - CLOSE FILE ERROR - ASSIGNMENTS"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
           END-IF.
           CLOSE REPORT.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "FIRBTCH - CLOSE FILE ERROR - REPORT"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
           END-IF.
      *-----------------------------------------------------------------*
       Z099-END-PROGRAM-ROUTINE-EX.
      *-----------------------------------------------------------------*
           EXIT.
      ******************************************************************
      *************** END OF PROGRAM SOURCE  FIRBTCH ***************
      ******************************************************************
