      ******************************************************************
      * FIRCMWS.CPYBK                                                  *
      * COMMON WORK STORAGE - FILE STATUS / SWITCH DEFINITIONS USED BY *
      * ALL FIRE TICKET ROUTING BATCH PROGRAMS AND CALLED ROUTINES.    *
      ******************************************************************
      * AMENDMENT HISTORY:                                             *
      *-----------------------------------------------------------------
      * FIR0001 14/03/1996 RKB    - INITIAL VERSION FOR FIRE BATCH      ~TAG:FIR0001~
      *                           ROUTING PROJECT                      ~TAG:FIR0001~
      *-----------------------------------------------------------------
      * FIR0014 09/11/1998 SLT    - Y2K REMEDIATION - WK-N-RUN-YEAR     ~TAG:FIR0014~
      *                           EXPANDED TO 4 DIGITS                 ~TAG:FIR0014~
      *-----------------------------------------------------------------
       01  WK-C-FILE-STATUS           PIC X(02) VALUE "00".
           88  WK-C-SUCCESSFUL               VALUE "00" "02" "04".
           88  WK-C-END-OF-FILE              VALUE "10".
           88  WK-C-RECORD-NOT-FOUND         VALUE "23" "41".
           88  WK-C-DUPLICATE-KEY            VALUE "22".

       01  WK-C-COMMON-SWITCHES.
           05  WK-C-FOUND              PIC X(01) VALUE "Y".
           05  WK-C-NOT-FOUND          PIC X(01) VALUE "N".
           05  WK-C-YES                PIC X(01) VALUE "Y".
           05  WK-C-NO                 PIC X(01) VALUE "N".
           05  FILLER                  PIC X(10) VALUE SPACES.

       01  WK-N-RUN-YEAR               PIC 9(04) VALUE ZEROS.
