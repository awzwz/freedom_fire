      ******************************************************************
      * FIRMGRR.CPYBK                                                  *
      * MANAGER MASTER RECORD - ONE ENTRY PER SPECIALIST / LEAD /      *
      * CHIEF SPECIALIST. LOADED SEQUENTIALLY INTO FIR-MANAGER-TABLE   *
      * (COPY FIRMGTB) AT THE START OF THE NIGHTLY ROUTING RUN.        *
      ******************************************************************
      * AMENDMENT HISTORY:                                             *
      *-----------------------------------------------------------------
      * FIR0001 14/03/1996 RKB  - INITIAL VERSION                      ~TAG:FIR0001~
      *-----------------------------------------------------------------
      * FIR0009 02/07/1997 MKO  - ADDED MGR-SKILLS 3-SLOT BREAKOUT     ~TAG:FIR0009~
      *                           FOR REQUIRED-SKILLS MATCHING         ~TAG:FIR0009~
      *-----------------------------------------------------------------
       01  FIR-MANAGER-RECORD.
           05  MGR-ID                  PIC 9(04).
           05  MGR-NAME                PIC X(30).
           05  MGR-POSITION            PIC X(01).
               88  MGR-IS-SPECIALIST       VALUE "S".
               88  MGR-IS-SENIOR           VALUE "L".
               88  MGR-IS-CHIEF            VALUE "C".
           05  MGR-OFFICE-ID           PIC 9(04).
           05  MGR-SKILLS              PIC X(15).
           05  MGR-SKILLS-R REDEFINES MGR-SKILLS.
               10  MGR-SKILL-SLOT      PIC X(05) OCCURS 3 TIMES.
           05  MGR-LOAD                PIC 9(03).
