      ******************************************************************
      * FIRMGTB.CPYBK                                                  *
      * IN-MEMORY MANAGER TABLE - BUILT ONCE BY FIRBTCH FROM THE       *
      * MANAGERS MASTER FILE (MAX 200 ENTRIES). MGR-LOAD IN EACH       *
      * ENTRY IS MAINTAINED LIVE FOR THE DURATION OF THE RUN - FIRVPIK *
      * INCREMENTS IT IN PLACE WHEN A TICKET IS ROUTED TO THAT         *
      * MANAGER SO LATER TICKETS SEE THE UPDATED WORKLOAD.             *
      ******************************************************************
      * AMENDMENT HISTORY:                                             *
      *-----------------------------------------------------------------
      * FIR0005 02/04/1996 RKB  - INITIAL VERSION                      ~TAG:FIR0005~
      *-----------------------------------------------------------------
      * FIR0021 26/05/1999 SLT  - ADDED TBL-MGR-REJECTED SWITCH SO     ~TAG:FIR0021~
      *                           REJECTED MANAGERS CAN BE SKIPPED     ~TAG:FIR0021~
      *                           WITHOUT SHRINKING THE TABLE          ~TAG:FIR0021~
      *-----------------------------------------------------------------
       01  FIR-MANAGER-TABLE.
           05  TBL-MANAGER-COUNT       PIC S9(04) COMP VALUE ZERO.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  TBL-MANAGER-ENTRY OCCURS 200 TIMES
                       INDEXED BY TBL-MGR-IDX.
               10  TBL-MGR-ID          PIC 9(04).
               10  TBL-MGR-NAME        PIC X(30).
               10  TBL-MGR-POSITION    PIC X(01).
               10  TBL-MGR-OFFICE-ID   PIC 9(04).
               10  TBL-MGR-SKILLS      PIC X(15).
               10  TBL-MGR-SKILLS-R REDEFINES TBL-MGR-SKILLS.
                   15  TBL-MGR-SKILL-SLOT PIC X(05) OCCURS 3 TIMES.
               10  TBL-MGR-LOAD        PIC 9(03).
