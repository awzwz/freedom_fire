      ******************************************************************
      * FIROFFR.CPYBK                                                  *
      * OFFICE MASTER RECORD - ONE ENTRY PER BRANCH / HUB OFFICE.      *
      * LOADED SEQUENTIALLY INTO FIR-OFFICE-TABLE (COPY FIROFTB) AT    *
      * THE START OF THE NIGHTLY ROUTING RUN.                          *
      ******************************************************************
      * AMENDMENT HISTORY:                                             *
      *-----------------------------------------------------------------
      * FIR0001 14/03/1996 RKB  - INITIAL VERSION                      ~TAG:FIR0001~
      *-----------------------------------------------------------------
       01  FIR-OFFICE-RECORD.
           05  OFF-ID                  PIC 9(04).
           05  OFF-NAME                PIC X(30).
           05  OFF-ADDRESS             PIC X(40).
           05  OFF-LAT-FLAG            PIC X(01).
               88  OFF-COORD-KNOWN         VALUE "Y".
               88  OFF-COORD-UNKNOWN       VALUE "N".
           05  OFF-LATITUDE            PIC S9(03)V9(06).
           05  OFF-LONGITUDE           PIC S9(03)V9(06).
           05  FILLER                  PIC X(02) VALUE SPACES.
