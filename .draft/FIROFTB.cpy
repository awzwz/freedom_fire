      ******************************************************************
      * FIROFTB.CPYBK                                                  *
      * IN-MEMORY OFFICE TABLE - BUILT ONCE BY FIRBTCH FROM THE        *
      * OFFICES MASTER FILE (MAX 50 ENTRIES, ASCENDING OFF-ID, FILE    *
      * ORDER PRESERVED). PASSED BY REFERENCE TO FIRVOFC ON EVERY      *
      * CALL SO THE OFFICE-SELECTION ROUTINE CAN SEARCH IT.            *
      ******************************************************************
      * AMENDMENT HISTORY:                                             *
      *-----------------------------------------------------------------
      * FIR0004 02/04/1996 RKB  - INITIAL VERSION                      ~TAG:FIR0004~
      *-----------------------------------------------------------------
       01  FIR-OFFICE-TABLE.
           05  TBL-OFFICE-COUNT        PIC S9(04) COMP VALUE ZERO.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  TBL-OFFICE-ENTRY OCCURS 50 TIMES
                       INDEXED BY TBL-OFFICE-IDX.
               10  TBL-OFF-ID          PIC 9(04).
               10  TBL-OFF-NAME        PIC X(30).
               10  TBL-OFF-ADDRESS     PIC X(40).
               10  TBL-OFF-LAT-FLAG    PIC X(01).
               10  TBL-OFF-LATITUDE    PIC S9(03)V9(06).
               10  TBL-OFF-LONGITUDE   PIC S9(03)V9(06).
