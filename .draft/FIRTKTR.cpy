      ******************************************************************
      * FIRTKTR.CPYBK                                                  *
      * TICKET TRANSACTION RECORD - ONE ENTRY PER OFF-HOURS CUSTOMER   *
      * REQUEST RECEIVED BY THE FRONT-END CAPTURE SYSTEM.              *
      ******************************************************************
      * AMENDMENT HISTORY:                                             *
      *-----------------------------------------------------------------
      * FIR0002 21/03/1996 RKB  - INITIAL VERSION                      ~TAG:FIR0002~
      *-----------------------------------------------------------------
      * FIR0011 18/09/1997 MKO  - EXPANDED TKT-DESCRIPTION 80 TO 120   ~TAG:FIR0011~
      *                           TO CAPTURE LONGER FREE-TEXT BODIES   ~TAG:FIR0011~
      *-----------------------------------------------------------------
       01  FIR-TICKET-RECORD.
           05  TKT-ID                  PIC 9(06).
           05  TKT-GUID                PIC X(12).
           05  TKT-SEGMENT             PIC X(01).
               88  TKT-SEG-MASS            VALUE "M".
               88  TKT-SEG-VIP             VALUE "V".
               88  TKT-SEG-PRIORITY        VALUE "P".
           05  TKT-COUNTRY             PIC X(15).
           05  TKT-CITY                PIC X(20).
           05  TKT-GEO-FLAG            PIC X(01).
               88  TKT-GEO-GIVEN           VALUE "Y".
           05  TKT-LATITUDE            PIC S9(03)V9(06).
           05  TKT-LONGITUDE           PIC S9(03)V9(06).
           05  TKT-DESCRIPTION         PIC X(120).
           05  TKT-DESCRIPTION-R REDEFINES TKT-DESCRIPTION.
               10  TKT-DESC-CHAR       PIC X(01) OCCURS 120 TIMES.
           05  FILLER                  PIC X(01) VALUE SPACES.
