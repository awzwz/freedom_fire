      ******************************************************************
       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.     FIRVCLS.
       AUTHOR.         R KUBENOVA.
       INSTALLATION.   HEAD OFFICE DATA CENTRE - ALMATY.
       DATE-WRITTEN.   09 APR 1996.
       DATE-COMPILED.
       SECURITY.       PRODUCTION - BATCH ROUTING SUBSYSTEM.
      *
      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO CLASSIFY AN INCOMING
      *               TICKET DESCRIPTION BY KEYWORD SCAN - DERIVES THE
      *               TICKET TYPE, SPAM FLAG, SENTIMENT, PRIORITY AND
      *               LANGUAGE. CALLED ONCE PER TICKET FROM FIRBTCH.
      *               THE KEYWORD CATALOGUE IS A STATIC CONTROL TABLE -
      *               ADD NEW PHRASES BY ADDING A CATALOGUE ENTRY, NOT
      *               BY ADDING PROCEDURE DIVISION LOGIC.
      *
      *=================================================================
      * HISTORY OF MODIFICATION:
      *=================================================================
      * FIR0006 09/04/1996 RKB  - INITIAL VERSION FOR FIRE TICKET       ~TAG:FIR0006~
      *                         ROUTING PROJECT                        ~TAG:FIR0006~
      *-----------------------------------------------------------------
      * FIR0013 30/08/1997 MKO  - E-REQ 1142 ADDED "ACCESS" AS A        ~TAG:FIR0013~
      *                         COMPLAINT-BLOCKED MARKER ALONGSIDE      ~TAG:FIR0013~
      *                         BLOCKED / CANNOT LOGIN                  ~TAG:FIR0013~
      *-----------------------------------------------------------------
      * FIR0018 19/12/1998 SLT  - Y2K REMEDIATION - REVIEWED, NO DATE   ~TAG:FIR0018~
      *                         SENSITIVE LOGIC IN THIS ROUTINE         ~TAG:FIR0018~
      *-----------------------------------------------------------------
      * FIR0024 05/06/2001 NZH  - E-REQ 2091 SEPARATED THE COMPLAINT-   ~TAG:FIR0024~
      *                         BLOCKED MARKER SET FROM THE PRIORITY    ~TAG:FIR0024~
      *                         POST-ADJUSTMENT MARKER SET - THEY HAD   ~TAG:FIR0024~
      *                         DRIFTED APART AND "LOCKED OUT" WAS      ~TAG:FIR0024~
      *                         MISSING FROM THE ORIGINAL TABLE         ~TAG:FIR0024~
      *-----------------------------------------------------------------
       EJECT
      ******************************************************************
       ENVIRONMENT DIVISION.
      ******************************************************************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
                             ON STATUS IS U0-ON
                             OFF STATUS IS U0-OFF.
       EJECT
      ******************************************************************
       DATA DIVISION.
      ******************************************************************
       FILE SECTION.
      *
       WORKING-STORAGE SECTION.
      ***********************
       01  FILLER                  PIC X(24) VALUE
           "** PROGRAM FIRVCLS  **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       COPY FIRCMWS.

       01  WS-WORK-AREA.
           05  WS-UPPER-DESC           PIC X(120).
           05  WS-TYPE-FOUND           PIC X(01) VALUE "N".
           05  WS-LANG-FOUND           PIC X(01) VALUE "N".
           05  WS-SENT-FOUND           PIC X(01) VALUE "N".
           05  WK-GROUP-FOUND          PIC X(01) VALUE "N".
           05  WK-SCAN-FOUND           PIC X(01) VALUE "N".
           05  WK-SCAN-GROUP           PIC X(02) VALUE SPACES.
           05  WK-SCAN-KEYWORD         PIC X(16) VALUE SPACES.
           05  WK-SCAN-LEN             PIC S9(02) COMP VALUE ZERO.
           05  WK-SCAN-POS             PIC S9(04) COMP VALUE ZERO.
           05  FIR-KW-IDX              PIC S9(04) COMP VALUE ZERO.
           05  FIR-LC-IDX              PIC S9(04) COMP VALUE ZERO.
           05  WS-EXCL-IDX             PIC S9(04) COMP VALUE ZERO.

      * ------------- UPPERCASED DESCRIPTION - CHAR-LEVEL VIEW --------*
      * USED ONLY BY THE DOUBLE-EXCLAMATION-MARK SCAN BELOW.
       01  WS-UPPER-DESC-TBL REDEFINES WS-UPPER-DESC.
           05  WS-UPPER-DESC-CHAR  PIC X(01) OCCURS 120 TIMES.

      * ----------------------------------------------------------------
      * KEYWORD CATALOGUE - ONE ENTRY PER GROUP/PHRASE PAIR. GROUP CODES
      * SP=SPAM PHRASE  HT=SPAM "HTTP" MARKER  SX=SPAM OFFER/PRICE MARKER
      * FR=FRAUD        CO=COMPLAINT (BASIC)   CB=COMPLAINT (BLOCKED)
      * DC=DATA CHANGE  AP=APP MALFUNCTION     CL=CLAIM
      * SN=SENTIMENT STRONG NEGATIVE           IS=SENTIMENT ISSUE MARKER
      * PS=SENTIMENT STRONG POSITIVE           WP=SENTIMENT WEAK POSITIVE
      * BU=PRIORITY BLOCKED/URGENCY MARKER
      * ----------------------------------------------------------------
       01  FIR-KEYWORD-CATALOG-LITS.
           05  FILLER  PIC X(18) VALUE "SPSPECIAL PRICE   ".
           05  FILLER  PIC X(18) VALUE "SPMIN ORDER       ".
           05  FILLER  PIC X(18) VALUE "SPIN STOCK        ".
           05  FILLER  PIC X(18) VALUE "SPWHOLESALE       ".
           05  FILLER  PIC X(18) VALUE "SPPRICE LIST      ".
           05  FILLER  PIC X(18) VALUE "SPPROMO OFFER     ".
           05  FILLER  PIC X(18) VALUE "HTHTTP            ".
           05  FILLER  PIC X(18) VALUE "SXOFFER           ".
           05  FILLER  PIC X(18) VALUE "SXPRICE           ".
           05  FILLER  PIC X(18) VALUE "FRFRAUD           ".
           05  FILLER  PIC X(18) VALUE "FRSCAM            ".
           05  FILLER  PIC X(18) VALUE "FRHACKED          ".
           05  FILLER  PIC X(18) VALUE "FRSTOLEN          ".
           05  FILLER  PIC X(18) VALUE "FRMONEY DEBITED   ".
           05  FILLER  PIC X(18) VALUE "FRUNAUTHORIZED    ".
           05  FILLER  PIC X(18) VALUE "COCOMPLAINT       ".
           05  FILLER  PIC X(18) VALUE "CBBLOCKED         ".
           05  FILLER  PIC X(18) VALUE "CBCANNOT LOGIN    ".
           05  FILLER  PIC X(18) VALUE "CBACCESS          ".
           05  FILLER  PIC X(18) VALUE "DCCHANGE DATA     ".
           05  FILLER  PIC X(18) VALUE "DCUPDATE MY       ".
           05  FILLER  PIC X(18) VALUE "DCDATA            ".
           05  FILLER  PIC X(18) VALUE "DCCHANGE PHONE    ".
           05  FILLER  PIC X(18) VALUE "APAPP             ".
           05  FILLER  PIC X(18) VALUE "APNOT WORKING     ".
           05  FILLER  PIC X(18) VALUE "APERROR           ".
           05  FILLER  PIC X(18) VALUE "CLCLAIM           ".
           05  FILLER  PIC X(18) VALUE "CLDEMAND REFUND   ".
           05  FILLER  PIC X(18) VALUE "SNREFUND NOW      ".
           05  FILLER  PIC X(18) VALUE "SNI DEMAND        ".
           05  FILLER  PIC X(18) VALUE "SNOUTRAGEOUS      ".
           05  FILLER  PIC X(18) VALUE "SNUNACCEPTABLE    ".
           05  FILLER  PIC X(18) VALUE "SNCOMPLAINT       ".
           05  FILLER  PIC X(18) VALUE "SNPROSECUTOR      ".
           05  FILLER  PIC X(18) VALUE "SNREGULATOR       ".
           05  FILLER  PIC X(18) VALUE "SNCOURT           ".
           05  FILLER  PIC X(18) VALUE "SNTERRIBLE        ".
           05  FILLER  PIC X(18) VALUE "ISPROBLEM         ".
           05  FILLER  PIC X(18) VALUE "ISQUESTION        ".
           05  FILLER  PIC X(18) VALUE "ISHOW TO          ".
           05  FILLER  PIC X(18) VALUE "ISHELP ME         ".
           05  FILLER  PIC X(18) VALUE "ISCANNOT          ".
           05  FILLER  PIC X(18) VALUE "ISACCESS          ".
           05  FILLER  PIC X(18) VALUE "ISCONSULT         ".
           05  FILLER  PIC X(18) VALUE "ISCLARIFY         ".
           05  FILLER  PIC X(18) VALUE "PSRESOLVED        ".
           05  FILLER  PIC X(18) VALUE "PSIT WORKS NOW    ".
           05  FILLER  PIC X(18) VALUE "PSWELL DONE       ".
           05  FILLER  PIC X(18) VALUE "PSGREAT           ".
           05  FILLER  PIC X(18) VALUE "PSSATISFIED       ".
           05  FILLER  PIC X(18) VALUE "PSFIXED           ".
           05  FILLER  PIC X(18) VALUE "WPTHANKS          ".
           05  FILLER  PIC X(18) VALUE "WPTHANK YOU       ".
           05  FILLER  PIC X(18) VALUE "WPTHX             ".
           05  FILLER  PIC X(18) VALUE "WPRAKHMET         ".
           05  FILLER  PIC X(18) VALUE "BUBLOCKED         ".
           05  FILLER  PIC X(18) VALUE "BUCANNOT LOGIN    ".
           05  FILLER  PIC X(18) VALUE "BULOCKED OUT      ".
           05  FILLER  PIC X(18) VALUE "BUURGENT          ".
           05  FILLER  PIC X(18) VALUE "BUASAP            ".
           05  FILLER  PIC X(18) VALUE "BUIMMEDIATELY     ".
           05  FILLER  PIC X(18) VALUE "LZSALEM           ".
           05  FILLER  PIC X(18) VALUE "LZRAKHMET         ".
           05  FILLER  PIC X(18) VALUE "LZQALAY           ".
           05  FILLER  PIC X(18) VALUE "LZOTINISH         ".
           05  FILLER  PIC X(18) VALUE "LEHELLO           ".
           05  FILLER  PIC X(18) VALUE "LEPLEASE          ".
           05  FILLER  PIC X(18) VALUE "LEWANT            ".
           05  FILLER  PIC X(18) VALUE "LENEED            ".
           05  FILLER  PIC X(18) VALUE "LEHELP            ".
           05  FILLER  PIC X(18) VALUE "LEISSUE           ".
           05  FILLER  PIC X(18) VALUE "LETHANK           ".
       01  FIR-KEYWORD-CATALOG REDEFINES FIR-KEYWORD-CATALOG-LITS.
           05  FIR-KW-ENTRY OCCURS 72 TIMES.
               10  FIR-KW-GROUP        PIC X(02).
               10  FIR-KW-TEXT         PIC X(16).

      * ------------ LANGUAGE MARKER-GROUP TO LANGUAGE CODE -----------*
       01  FIR-LANG-CODE-LITS.
           05  FILLER  PIC X(05) VALUE "LZKZ ".
           05  FILLER  PIC X(05) VALUE "LEENG".
       01  FIR-LANG-CODE-TABLE REDEFINES FIR-LANG-CODE-LITS.
           05  FIR-LC-ENTRY OCCURS 2 TIMES.
               10  FIR-LC-GROUP        PIC X(02).
               10  FIR-LC-CODE         PIC X(03).

       EJECT
       LINKAGE SECTION.
      *****************
       COPY VCLS.
       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-VCLS-RECORD.
      ********************************************
       MAIN-MODULE.
           PERFORM A000-INITIALIZE
              THRU A099-INITIALIZE-EX.
           PERFORM B000-DETERMINE-TYPE
              THRU B099-DETERMINE-TYPE-EX.
           IF WK-VCLS-O-TYPE = "SP"
               MOVE 1                  TO WK-VCLS-O-PRIORITY
               MOVE "U"                TO WK-VCLS-O-SENTIMENT
               MOVE "RU "              TO WK-VCLS-O-LANGUAGE
               MOVE "Y"                TO WK-VCLS-O-SPAM-FLAG
           ELSE
               MOVE "N"                TO WK-VCLS-O-SPAM-FLAG
               PERFORM B200-DETERMINE-LANGUAGE
                  THRU B299-DETERMINE-LANGUAGE-EX
               PERFORM B300-DETERMINE-SENTIMENT
                  THRU B399-DETERMINE-SENTIMENT-EX
               PERFORM B500-POST-ADJUST-PRIORITY
                  THRU B599-POST-ADJUST-PRIORITY-EX
           END-IF.
           GOBACK.

      *-----------------------------------------------------------------*
       A000-INITIALIZE.
      *-----------------------------------------------------------------*
           MOVE SPACES             TO WK-VCLS-OUTPUT.
           MOVE WK-VCLS-I-DESCRIPTION TO WS-UPPER-DESC.
           INSPECT WS-UPPER-DESC CONVERTING
               "abcdefghijklmnopqrstuvwxyz"
               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           MOVE "N" TO WS-TYPE-FOUND
                       WS-LANG-FOUND
                       WS-SENT-FOUND.
       A099-INITIALIZE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B000-DETERMINE-TYPE.
      *-----------------------------------------------------------------*
           PERFORM C100-CHECK-SPAM      THRU C199-CHECK-SPAM-EX.
           IF WS-TYPE-FOUND = "Y" GO TO B099-DETERMINE-TYPE-EX END-IF.
           PERFORM C200-CHECK-FRAUD     THRU C299-CHECK-FRAUD-EX.
           IF WS-TYPE-FOUND = "Y" GO TO B099-DETERMINE-TYPE-EX END-IF.
           PERFORM C300-CHECK-COMPLAINT THRU C399-CHECK-COMPLAINT-EX.
           IF WS-TYPE-FOUND = "Y" GO TO B099-DETERMINE-TYPE-EX END-IF.
           PERFORM C400-CHECK-BLOCKED   THRU C499-CHECK-BLOCKED-EX.
           IF WS-TYPE-FOUND = "Y" GO TO B099-DETERMINE-TYPE-EX END-IF.
           PERFORM C500-CHECK-DATACHNG  THRU C599-CHECK-DATACHNG-EX.
           IF WS-TYPE-FOUND = "Y" GO TO B099-DETERMINE-TYPE-EX END-IF.
           PERFORM C600-CHECK-APPFAIL   THRU C699-CHECK-APPFAIL-EX.
           IF WS-TYPE-FOUND = "Y" GO TO B099-DETERMINE-TYPE-EX END-IF.
           PERFORM C700-CHECK-CLAIM     THRU C799-CHECK-CLAIM-EX.
           IF WS-TYPE-FOUND = "Y" GO TO B099-DETERMINE-TYPE-EX END-IF.
           MOVE "CN"                TO WK-VCLS-O-TYPE.
           MOVE 4                   TO WK-VCLS-O-PRIORITY.
       B099-DETERMINE-TYPE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C100-CHECK-SPAM.
      *-----------------------------------------------------------------*
           MOVE "SP" TO WK-SCAN-GROUP.
           PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
           IF WK-GROUP-FOUND = "Y"
               MOVE "SP"            TO WK-VCLS-O-TYPE
               MOVE "Y"             TO WS-TYPE-FOUND
               GO TO C199-CHECK-SPAM-EX
           END-IF.
           MOVE "HT" TO WK-SCAN-GROUP.
           PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
           IF WK-GROUP-FOUND = "Y"
               MOVE "SX"            TO WK-SCAN-GROUP
               PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX
               IF WK-GROUP-FOUND = "Y"
                   MOVE "SP"        TO WK-VCLS-O-TYPE
                   MOVE "Y"         TO WS-TYPE-FOUND
               END-IF
           END-IF.
       C199-CHECK-SPAM-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C200-CHECK-FRAUD.
      *-----------------------------------------------------------------*
           MOVE "FR" TO WK-SCAN-GROUP.
           PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
           IF WK-GROUP-FOUND = "Y"
               MOVE "FR"            TO WK-VCLS-O-TYPE
               MOVE 9               TO WK-VCLS-O-PRIORITY
               MOVE "Y"             TO WS-TYPE-FOUND
           END-IF.
       C299-CHECK-FRAUD-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C300-CHECK-COMPLAINT.
      *-----------------------------------------------------------------*
           MOVE "CO" TO WK-SCAN-GROUP.
           PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
           IF WK-GROUP-FOUND = "Y"
               MOVE "CO"            TO WK-VCLS-O-TYPE
               MOVE 7               TO WK-VCLS-O-PRIORITY
               MOVE "Y"             TO WS-TYPE-FOUND
           END-IF.
       C399-CHECK-COMPLAINT-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C400-CHECK-BLOCKED.
      *-----------------------------------------------------------------*
           MOVE "CB" TO WK-SCAN-GROUP.
           PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
           IF WK-GROUP-FOUND = "Y"
               MOVE "CO"            TO WK-VCLS-O-TYPE
               MOVE 8               TO WK-VCLS-O-PRIORITY
               MOVE "Y"             TO WS-TYPE-FOUND
           END-IF.
       C499-CHECK-BLOCKED-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C500-CHECK-DATACHNG.
      *-----------------------------------------------------------------*
           MOVE "DC" TO WK-SCAN-GROUP.
           PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
           IF WK-GROUP-FOUND = "Y"
               MOVE "DC"            TO WK-VCLS-O-TYPE
               MOVE 5               TO WK-VCLS-O-PRIORITY
               MOVE "Y"             TO WS-TYPE-FOUND
           END-IF.
       C599-CHECK-DATACHNG-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C600-CHECK-APPFAIL.
      *-----------------------------------------------------------------*
           MOVE "AP" TO WK-SCAN-GROUP.
           PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
           IF WK-GROUP-FOUND = "Y"
               MOVE "AP"            TO WK-VCLS-O-TYPE
               MOVE 6               TO WK-VCLS-O-PRIORITY
               MOVE "Y"             TO WS-TYPE-FOUND
           END-IF.
       C699-CHECK-APPFAIL-EX.
           EXIT.

      *-----------------------------------------------------------------*
       C700-CHECK-CLAIM.
      *-----------------------------------------------------------------*
           MOVE "CL" TO WK-SCAN-GROUP.
           PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
           IF WK-GROUP-FOUND = "Y"
               MOVE "CL"            TO WK-VCLS-O-TYPE
               MOVE 7               TO WK-VCLS-O-PRIORITY
               MOVE "Y"             TO WS-TYPE-FOUND
           END-IF.
       C799-CHECK-CLAIM-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B200-DETERMINE-LANGUAGE.
      *-----------------------------------------------------------------*
           MOVE "RU "                TO WK-VCLS-O-LANGUAGE.
           MOVE "N"                  TO WS-LANG-FOUND.
           PERFORM C800-CHECK-LANG-TABLE THRU C899-CHECK-LANG-TABLE-EX
               VARYING FIR-LC-IDX FROM 1 BY 1
               UNTIL FIR-LC-IDX > 2
                  OR WS-LANG-FOUND = "Y".
       B299-DETERMINE-LANGUAGE-EX.
           EXIT.

       C800-CHECK-LANG-TABLE.
           MOVE FIR-LC-GROUP(FIR-LC-IDX) TO WK-SCAN-GROUP.
           PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
           IF WK-GROUP-FOUND = "Y"
               MOVE FIR-LC-CODE(FIR-LC-IDX) TO WK-VCLS-O-LANGUAGE
               MOVE "Y"             TO WS-LANG-FOUND
           END-IF.
       C899-CHECK-LANG-TABLE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B300-DETERMINE-SENTIMENT.
      *-----------------------------------------------------------------*
           MOVE "N" TO WS-SENT-FOUND.
           PERFORM C910-CHECK-DOUBLE-EXCL THRU C919-CHECK-DOUBLE-EXCL-EX.
           MOVE "SN" TO WK-SCAN-GROUP.
           PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
           IF WK-GROUP-FOUND = "Y" OR WS-EXCL-IDX = 999
               MOVE "N"             TO WK-VCLS-O-SENTIMENT
               GO TO B399-DETERMINE-SENTIMENT-EX
           END-IF.
           MOVE "IS" TO WK-SCAN-GROUP.
           PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
           IF WK-GROUP-FOUND = "Y"
               MOVE "U"             TO WK-VCLS-O-SENTIMENT
               GO TO B399-DETERMINE-SENTIMENT-EX
           END-IF.
           MOVE "PS" TO WK-SCAN-GROUP.
           PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
           IF WK-GROUP-FOUND = "Y"
               MOVE "P"             TO WK-VCLS-O-SENTIMENT
               GO TO B399-DETERMINE-SENTIMENT-EX
           END-IF.
           MOVE "WP" TO WK-SCAN-GROUP.
           PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
           IF WK-GROUP-FOUND = "Y"
               MOVE "U"             TO WK-VCLS-O-SENTIMENT
               GO TO B399-DETERMINE-SENTIMENT-EX
           END-IF.
           MOVE "U"                 TO WK-VCLS-O-SENTIMENT.
       B399-DETERMINE-SENTIMENT-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * TWO-OR-MORE CONSECUTIVE EXCLAMATION MARKS ANYWHERE IN THE TEXT
      * ALSO COUNTS AS STRONG NEGATIVE EVIDENCE (SPEC RULE SN-2).
      *-----------------------------------------------------------------*
       C910-CHECK-DOUBLE-EXCL.
           MOVE ZERO TO WS-EXCL-IDX.
           PERFORM C911-SCAN-EXCL THRU C919-SCAN-EXCL-EX
               VARYING WS-EXCL-IDX FROM 1 BY 1
               UNTIL WS-EXCL-IDX > 119.
       C919-CHECK-DOUBLE-EXCL-EX.
           EXIT.

       C911-SCAN-EXCL.
           IF WS-UPPER-DESC-CHAR(WS-EXCL-IDX)     = "!"
              AND WS-UPPER-DESC-CHAR(WS-EXCL-IDX + 1) = "!"
               MOVE 999 TO WS-EXCL-IDX
           END-IF.
       C919-SCAN-EXCL-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B500-POST-ADJUST-PRIORITY.
      *-----------------------------------------------------------------*
      * FRAUD MARKER PRESENT - TICKET MUST NOT RANK BELOW PRIORITY 9
      * REGARDLESS OF THE BASE PRIORITY THE TYPE CHECK ASSIGNED.
      *-----------------------------------------------------------------*
           MOVE "FR" TO WK-SCAN-GROUP.
           PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
           IF WK-GROUP-FOUND = "Y"
               IF WK-VCLS-O-PRIORITY < 9
                   MOVE 9 TO WK-VCLS-O-PRIORITY
               END-IF
               GO TO B599-POST-ADJUST-PRIORITY-EX
           END-IF.
      *-----------------------------------------------------------------*
      * BLOCKED-ACCOUNT OR URGENCY MARKER - RAISE TO AT LEAST PRIORITY 8.
      *-----------------------------------------------------------------*
           MOVE "BU" TO WK-SCAN-GROUP.
           PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
           IF WK-GROUP-FOUND = "Y"
               IF WK-VCLS-O-PRIORITY < 8
                   MOVE 8 TO WK-VCLS-O-PRIORITY
               END-IF
           END-IF.
       B599-POST-ADJUST-PRIORITY-EX.
           EXIT.

      *-----------------------------------------------------------------*
       D000-GROUP-CONTAINS.
      *-----------------------------------------------------------------*
           MOVE "N" TO WK-GROUP-FOUND.
           PERFORM D100-SCAN-CATALOG THRU D199-SCAN-CATALOG-EX
               VARYING FIR-KW-IDX FROM 1 BY 1
               UNTIL FIR-KW-IDX > 72
                  OR WK-GROUP-FOUND = "Y".
       D099-GROUP-CONTAINS-EX.
           EXIT.

       D100-SCAN-CATALOG.
           IF FIR-KW-GROUP(FIR-KW-IDX) = WK-SCAN-GROUP
               MOVE FIR-KW-TEXT(FIR-KW-IDX) TO WK-SCAN-KEYWORD
               PERFORM D200-COMPUTE-KEYWORD-LEN
                  THRU D299-COMPUTE-KEYWORD-LEN-EX
               IF WK-SCAN-LEN > ZERO
                   PERFORM D300-SCAN-FOR-KEYWORD
                      THRU D399-SCAN-FOR-KEYWORD-EX
                   IF WK-SCAN-FOUND = "Y"
                       MOVE "Y" TO WK-GROUP-FOUND
                   END-IF
               END-IF
           END-IF.
       D199-SCAN-CATALOG-EX.
           EXIT.

       D200-COMPUTE-KEYWORD-LEN.
           MOVE 16 TO WK-SCAN-LEN.
           PERFORM D210-BACK-SCAN THRU D219-BACK-SCAN-EX
               VARYING WK-SCAN-LEN FROM 16 BY -1
               UNTIL WK-SCAN-LEN = ZERO
                  OR WK-SCAN-KEYWORD(WK-SCAN-LEN:1) NOT = SPACE.
       D299-COMPUTE-KEYWORD-LEN-EX.
           EXIT.

       D210-BACK-SCAN.
       D219-BACK-SCAN-EX.
           EXIT.

       D300-SCAN-FOR-KEYWORD.
           MOVE "N" TO WK-SCAN-FOUND.
           PERFORM D310-SCAN-POSITION THRU D319-SCAN-POSITION-EX
               VARYING WK-SCAN-POS FROM 1 BY 1
               UNTIL WK-SCAN-POS > (121 - WK-SCAN-LEN)
                  OR WK-SCAN-FOUND = "Y".
       D399-SCAN-FOR-KEYWORD-EX.
           EXIT.

       D310-SCAN-POSITION.
           IF WS-UPPER-DESC(WK-SCAN-POS:WK-SCAN-LEN) =
                   WK-SCAN-KEYWORD(1:WK-SCAN-LEN)
               MOVE "Y" TO WK-SCAN-FOUND
           END-IF.
       D319-SCAN-POSITION-EX.
           EXIT.
      ******************************************************************
      *************** END OF PROGRAM SOURCE  FIRVCLS ***************
      ******************************************************************
