      ******************************************************************
       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.     FIRVGEO.
       AUTHOR.         R KUBENOVA.
       INSTALLATION.   HEAD OFFICE DATA CENTRE - ALMATY.
       DATE-WRITTEN.   09 APR 1996.
       DATE-COMPILED.
       SECURITY.       PRODUCTION - BATCH ROUTING SUBSYSTEM.
      *
      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO RESOLVE A CLIENT'S
      *               SERVICING COORDINATES FOR A TICKET - EITHER THE
      *               COORDINATES SUPPLIED ON THE TICKET, OR A LOOKUP
      *               IN THE DOMESTIC CITY-CENTROID TABLE BELOW, OR A
      *               DECISION THAT THE CLIENT IS ABROAD OR CANNOT BE
      *               LOCATED AT ALL.  CALLED ONCE PER TICKET FROM
      *               FIRBTCH, AHEAD OF THE OFFICE SELECTION STEP.
      *
      *=================================================================
      * HISTORY OF MODIFICATION:
      *=================================================================
      * FIR0007 09/04/1996 RKB  - INITIAL VERSION FOR FIRE TICKET       ~TAG:FIR0007~
      *                         ROUTING PROJECT - 12 REGIONAL CENTRES   ~TAG:FIR0007~
      *-----------------------------------------------------------------
      * FIR0016 14/07/1998 MKO  - E-REQ 1480 CENTROID TABLE EXPANDED    ~TAG:FIR0016~
      *                         FROM 12 TO 20 CITIES TO COVER ALL       ~TAG:FIR0016~
      *                         REGIONAL BRANCH CATCHMENT AREAS         ~TAG:FIR0016~
      *-----------------------------------------------------------------
      * FIR0018 19/12/1998 SLT  - Y2K REMEDIATION - REVIEWED, NO DATE   ~TAG:FIR0018~
      *                         SENSITIVE LOGIC IN THIS ROUTINE         ~TAG:FIR0018~
      *-----------------------------------------------------------------
      * FIR0027 15/09/2000 NZH  - E-REQ 1901 ABROAD/FAILED STATUS       ~TAG:FIR0027~
      *                         VALUES NOW COME FROM A LITERAL TABLE    ~TAG:FIR0027~
      *                         INSTEAD OF HARD-CODED MOVES, SO A NEW   ~TAG:FIR0027~
      *                         STATUS CODE CAN BE ADDED WITHOUT A      ~TAG:FIR0027~
      *                         PROCEDURE DIVISION CHANGE               ~TAG:FIR0027~
      *-----------------------------------------------------------------
       EJECT
      ******************************************************************
       ENVIRONMENT DIVISION.
      ******************************************************************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
                             ON STATUS IS U0-ON
                             OFF STATUS IS U0-OFF.
       EJECT
      ******************************************************************
       DATA DIVISION.
      ******************************************************************
       FILE SECTION.
      *
       WORKING-STORAGE SECTION.
      ***********************
       01  FILLER                  PIC X(24) VALUE
           "** PROGRAM FIRVGEO  **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       COPY FIRCMWS.

       01  WS-WORK-AREA.
           05  WS-UPPER-COUNTRY        PIC X(15).
           05  WS-UPPER-CITY           PIC X(20).
           05  WS-DOMESTIC-SW          PIC X(01) VALUE "N".
           05  WS-CITY-FOUND-SW        PIC X(01) VALUE "N".
           05  FIR-CTY-IDX             PIC S9(04) COMP VALUE ZERO.
           05  WS-CITY-MATCH-IDX       PIC S9(04) COMP VALUE ZERO.

      * ----------------------------------------------------------------
      * DOMESTIC CITY-CENTROID TABLE - NAME(20) + LATITUDE(9) +
      * LONGITUDE(9), ALL KAZAKHSTAN REGIONAL CENTRES CARRY POSITIVE
      * LATITUDE/LONGITUDE SO THE RAW DIGITS BELOW NEED NO SIGN
      * OVERPUNCH.  ADD A REGIONAL CENTRE BY ADDING A TABLE ROW ONLY.
      * ----------------------------------------------------------------
       01  FIR-CITY-TABLE-LITS.
           05  FILLER  PIC X(38) VALUE
               "ALMATY              043238949076945465".
           05  FILLER  PIC X(38) VALUE
               "ASTANA              051128207071430411".
           05  FILLER  PIC X(38) VALUE
               "KARAGANDA           049806406073085485".
           05  FILLER  PIC X(38) VALUE
               "SHYMKENT            042315514069596428".
           05  FILLER  PIC X(38) VALUE
               "AKTOBE              050283935057166978".
           05  FILLER  PIC X(38) VALUE
               "TARAZ               042901183071378309".
           05  FILLER  PIC X(38) VALUE
               "PAVLODAR            052287430076967454".
           05  FILLER  PIC X(38) VALUE
               "OSKEMEN             049948759082627808".
           05  FILLER  PIC X(38) VALUE
               "SEMEY               050411137080227607".
           05  FILLER  PIC X(38) VALUE
               "ATYRAU              047106700051903538".
           05  FILLER  PIC X(38) VALUE
               "KOSTANAY            053214773063631557".
           05  FILLER  PIC X(38) VALUE
               "KYZYLORDA           044842614065502530".
           05  FILLER  PIC X(38) VALUE
               "AKTAU               043635100051169300".
           05  FILLER  PIC X(38) VALUE
               "PETROPAVL           054865559069135552".
           05  FILLER  PIC X(38) VALUE
               "TURKESTAN           043297222068241389".
           05  FILLER  PIC X(38) VALUE
               "KOKSHETAU           053283333069383333".
           05  FILLER  PIC X(38) VALUE
               "TALDYKORGAN         045015833078373611".
           05  FILLER  PIC X(38) VALUE
               "ZHEZKAZGAN          047783333067766667".
           05  FILLER  PIC X(38) VALUE
               "EKIBASTUZ           051723667075322278".
           05  FILLER  PIC X(38) VALUE
               "TEMIRTAU            050054722072964722".
       01  FIR-CITY-TABLE REDEFINES FIR-CITY-TABLE-LITS.
           05  FIR-CTY-ENTRY OCCURS 20 TIMES.
               10  FIR-CTY-NAME        PIC X(20).
               10  FIR-CTY-LAT         PIC 9(03)V9(06).
               10  FIR-CTY-LON         PIC 9(03)V9(06).

      * -------------- "KAZAKHSTAN" COMPARE LITERAL VIEW --------------*
       01  WS-COUNTRY-LITS.
           05  FILLER                  PIC X(15) VALUE "KAZAKHSTAN     ".
       01  WS-COUNTRY-TABLE REDEFINES WS-COUNTRY-LITS.
           05  WS-DOMESTIC-NAME        PIC X(15).

      * ---------- ABROAD/FAILED STATUS LITERAL VIEW (FIR0027) ---------*
       01  FIR-GEO-STATUS-LITS.
           05  FILLER                  PIC X(01) VALUE "A".
           05  FILLER                  PIC X(01) VALUE "F".
       01  FIR-GEO-STATUS-TABLE REDEFINES FIR-GEO-STATUS-LITS.
           05  FIR-GEO-STATUS-CODE     PIC X(01) OCCURS 2 TIMES.

       EJECT
       LINKAGE SECTION.
      *****************
       COPY VGEO.
       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-VGEO-RECORD.
      ********************************************
       MAIN-MODULE.
           PERFORM A000-INITIALIZE
              THRU A099-INITIALIZE-EX.
           IF WK-VGEO-I-GEO-FLAG = "Y"
               PERFORM B100-USE-GIVEN-COORD
                  THRU B199-USE-GIVEN-COORD-EX
               GO TO MAIN-MODULE-EX
           END-IF.
           PERFORM B200-CHECK-DOMESTIC
              THRU B299-CHECK-DOMESTIC-EX.
           IF WS-DOMESTIC-SW = "Y"
               PERFORM B300-CENTROID-LOOKUP
                  THRU B399-CENTROID-LOOKUP-EX
               IF WS-CITY-FOUND-SW = "Y"
                   GO TO MAIN-MODULE-EX
               END-IF
           END-IF.
           IF WK-VGEO-I-COUNTRY NOT = SPACES AND
              WS-DOMESTIC-SW = "N"
               MOVE FIR-GEO-STATUS-CODE(1) TO WK-VGEO-O-STATUS
               MOVE "N"                TO WK-VGEO-O-COORD-KNOWN
               MOVE ZERO               TO WK-VGEO-O-LATITUDE
                                           WK-VGEO-O-LONGITUDE
           ELSE
               MOVE FIR-GEO-STATUS-CODE(2) TO WK-VGEO-O-STATUS
               MOVE "N"                TO WK-VGEO-O-COORD-KNOWN
               MOVE ZERO               TO WK-VGEO-O-LATITUDE
                                           WK-VGEO-O-LONGITUDE
           END-IF.
       MAIN-MODULE-EX.
           GOBACK.

      *-----------------------------------------------------------------*
       A000-INITIALIZE.
      *-----------------------------------------------------------------*
           MOVE SPACES              TO WK-VGEO-OUTPUT.
           MOVE "N"                 TO WS-DOMESTIC-SW
                                        WS-CITY-FOUND-SW.
           MOVE WK-VGEO-I-COUNTRY   TO WS-UPPER-COUNTRY.
           MOVE WK-VGEO-I-CITY      TO WS-UPPER-CITY.
           INSPECT WS-UPPER-COUNTRY CONVERTING
               "abcdefghijklmnopqrstuvwxyz"
               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           INSPECT WS-UPPER-CITY CONVERTING
               "abcdefghijklmnopqrstuvwxyz"
               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
       A099-INITIALIZE-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B100-USE-GIVEN-COORD.
      *-----------------------------------------------------------------*
           MOVE "R"                 TO WK-VGEO-O-STATUS.
           MOVE "Y"                 TO WK-VGEO-O-COORD-KNOWN.
           MOVE WK-VGEO-I-LATITUDE  TO WK-VGEO-O-LATITUDE.
           MOVE WK-VGEO-I-LONGITUDE TO WK-VGEO-O-LONGITUDE.
       B199-USE-GIVEN-COORD-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * A TICKET IS DOMESTIC WHEN THE COUNTRY NAME IS "KAZAKHSTAN", OR
      * WHEN THE COUNTRY IS BLANK AND THE CITY MATCHES A ROW OF THE
      * CENTROID TABLE.
      *-----------------------------------------------------------------*
       B200-CHECK-DOMESTIC.
      *-----------------------------------------------------------------*
           IF WS-UPPER-COUNTRY = WS-DOMESTIC-NAME
               MOVE "Y"             TO WS-DOMESTIC-SW
               GO TO B299-CHECK-DOMESTIC-EX
           END-IF.
           IF WK-VGEO-I-COUNTRY = SPACES
               PERFORM B300-CENTROID-LOOKUP
                  THRU B399-CENTROID-LOOKUP-EX
               IF WS-CITY-FOUND-SW = "Y"
                   MOVE "Y"         TO WS-DOMESTIC-SW
               END-IF
           END-IF.
       B299-CHECK-DOMESTIC-EX.
           EXIT.

      *-----------------------------------------------------------------*
       B300-CENTROID-LOOKUP.
      *-----------------------------------------------------------------*
           MOVE "N" TO WS-CITY-FOUND-SW.
           PERFORM C100-SCAN-CITY-TABLE THRU C199-SCAN-CITY-TABLE-EX
               VARYING FIR-CTY-IDX FROM 1 BY 1
               UNTIL FIR-CTY-IDX > 20
                  OR WS-CITY-FOUND-SW = "Y".
           IF WS-CITY-FOUND-SW = "Y"
               MOVE "R"             TO WK-VGEO-O-STATUS
               MOVE "Y"             TO WK-VGEO-O-COORD-KNOWN
               MOVE FIR-CTY-LAT(WS-CITY-MATCH-IDX) TO WK-VGEO-O-LATITUDE
               MOVE FIR-CTY-LON(WS-CITY-MATCH-IDX) TO WK-VGEO-O-LONGITUDE
           END-IF.
       B399-CENTROID-LOOKUP-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * NOTE - THE VARYING INDEX IS ONE PAST THE MATCHING ROW BY THE
      * TIME THE PERFORM LOOP TESTS TRUE AND STOPS, SO THE MATCHING
      * SUBSCRIPT IS SAVED SEPARATELY AT THE MOMENT OF THE HIT.
      *-----------------------------------------------------------------*
       C100-SCAN-CITY-TABLE.
           IF WS-UPPER-CITY = FIR-CTY-NAME(FIR-CTY-IDX)
               MOVE "Y"          TO WS-CITY-FOUND-SW
               MOVE FIR-CTY-IDX  TO WS-CITY-MATCH-IDX
           END-IF.
       C199-SCAN-CITY-TABLE-EX.
           EXIT.
      ******************************************************************
      *************** END OF PROGRAM SOURCE  FIRVGEO ***************
      ******************************************************************
