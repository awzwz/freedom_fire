      ******************************************************************
       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.     FIRVOFC.
       AUTHOR.         R KUBENOVA.
       INSTALLATION.   HEAD OFFICE DATA CENTRE - ALMATY.
       DATE-WRITTEN.   10 APR 1996.
       DATE-COMPILED.
       SECURITY.       PRODUCTION - BATCH ROUTING SUBSYSTEM.
      *
      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO PICK THE SERVICING
      *               OFFICE FOR A TICKET.  WHEN THE CLIENT'S
      *               COORDINATES ARE KNOWN IT WALKS THE OFFICE TABLE
      *               AND PICKS THE NEAREST OFFICE BY GREAT-CIRCLE
      *               DISTANCE (HAVERSINE FORMULA, HAND-CODED BELOW -
      *               THIS MACHINE HAS NO SIN/COS/SQRT LIBRARY CALL).
      *               WHEN THE COORDINATES ARE NOT KNOWN IT FALLS BACK
      *               TO THE ASTANA/ALMATY 50-50 COUNTER, OR TO A
      *               PLAIN ROUND ROBIN OVER ALL OFFICES IF NEITHER
      *               HUB EXISTS IN THE OFFICE TABLE.  CALLED ONCE PER
      *               TICKET FROM FIRBTCH.
      *
      *=================================================================
      * HISTORY OF MODIFICATION:
      *=================================================================
      * FIR0009 10/04/1996 RKB  - INITIAL VERSION FOR FIRE TICKET       ~TAG:FIR0009~
      *                         ROUTING PROJECT                        ~TAG:FIR0009~
      *-----------------------------------------------------------------
      * FIR0015 03/12/1998 MKO  - E-REQ 1602 ADDED ERROR-CD OUTPUT FOR  ~TAG:FIR0015~
      *                         THE EMPTY OFFICE TABLE EDGE CASE        ~TAG:FIR0015~
      *-----------------------------------------------------------------
      * FIR0018 19/12/1998 SLT  - Y2K REMEDIATION - REVIEWED, NO DATE   ~TAG:FIR0018~
      *                         SENSITIVE LOGIC IN THIS ROUTINE         ~TAG:FIR0018~
      *-----------------------------------------------------------------
      * FIR0022 17/02/2000 NZH  - E-REQ 1911 THE FALLBACK COUNTER NOW   ~TAG:FIR0022~
      *                         SURVIVES FOR THE WHOLE RUN - IT USED    ~TAG:FIR0022~
      *                         TO BE RESET BY MISTAKE ON EACH CALL     ~TAG:FIR0022~
      *-----------------------------------------------------------------
       EJECT
      ******************************************************************
       ENVIRONMENT DIVISION.
      ******************************************************************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
                             ON STATUS IS U0-ON
                             OFF STATUS IS U0-OFF.
       EJECT
      ******************************************************************
       DATA DIVISION.
      ******************************************************************
       FILE SECTION.
      *
       WORKING-STORAGE SECTION.
      ***********************
       01  FILLER                  PIC X(24) VALUE
           "** PROGRAM FIRVOFC  **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       COPY FIRCMWS.

      * --------------- HAND-CODED TRIG / MATH CONSTANTS --------------*
      * THIS MACHINE HAS NO SIN/COS/SQRT LIBRARY ROUTINE AVAILABLE TO
      * THIS JOB STEP - THE CONSTANTS BELOW DRIVE THE TAYLOR-SERIES
      * APPROXIMATIONS IN THE E000/E100/E200/E300 PARAGRAPHS.
       01  FIR-MATH-CONST-LITS.
           05  FILLER              PIC X(10) VALUE "3141592654".
           05  FILLER              PIC X(10) VALUE "0017453293".
           05  FILLER              PIC X(06) VALUE "063710".
       01  FIR-MATH-CONSTANTS REDEFINES FIR-MATH-CONST-LITS.
           05  FIR-PI               PIC 9(01)V9(09).
           05  FIR-DEG-TO-RAD       PIC 9(01)V9(09).
           05  FIR-EARTH-RADIUS     PIC 9(05)V9(01).

      * ------------- HUB NAME KEYWORDS FOR THE 50-50 FALLBACK --------*
       01  FIR-HUB-KEYWORD-LITS.
           05  FILLER              PIC X(06) VALUE "ASTANA".
           05  FILLER              PIC X(06) VALUE "ALMATY".
       01  FIR-HUB-KEYWORD-TABLE REDEFINES FIR-HUB-KEYWORD-LITS.
           05  FIR-HUB-KEYWORD-ENTRY PIC X(06) OCCURS 2 TIMES.

      * ------------------- ERROR-CODE LITERAL VIEW --------------------*
       01  FIR-ERROR-CD-LITS.
           05  FILLER              PIC X(01) VALUE "E".
       01  FIR-ERROR-CD-TABLE REDEFINES FIR-ERROR-CD-LITS.
           05  FIR-ERROR-CD-VALUE  PIC X(01).

       01  WS-WORK-AREA.
           05  WS-BEST-DIST            PIC S9(05)V9(06) COMP VALUE ZERO.
           05  WS-CALC-DIST            PIC S9(05)V9(06) COMP VALUE ZERO.
           05  WS-BEST-IDX             PIC S9(04) COMP VALUE ZERO.
           05  WS-OFC-IDX              PIC S9(04) COMP VALUE ZERO.
           05  WS-FALLBACK-COUNTER     PIC S9(04) COMP VALUE ZERO.
           05  WS-DIV-QUOT             PIC S9(04) COMP VALUE ZERO.
           05  WS-DIV-REM              PIC S9(04) COMP VALUE ZERO.
           05  WS-PICK-IDX             PIC S9(04) COMP VALUE ZERO.
           05  WS-ASTANA-FOUND         PIC X(01) VALUE "N".
           05  WS-ALMATY-FOUND         PIC X(01) VALUE "N".
           05  WS-ASTANA-IDX           PIC S9(04) COMP VALUE ZERO.
           05  WS-ALMATY-IDX           PIC S9(04) COMP VALUE ZERO.
           05  WS-HUB-IDX              PIC S9(04) COMP VALUE ZERO.
           05  WS-HUB-KEYWORD          PIC X(06) VALUE SPACES.
           05  WS-NAME-POS             PIC S9(02) COMP VALUE ZERO.
           05  WS-NAME-HIT             PIC X(01) VALUE "N".

       01  WS-MATH-WORK-AREA.
           05  WS-LAT1-RAD             PIC S9(01)V9(09) COMP VALUE ZERO.
           05  WS-LAT2-RAD             PIC S9(01)V9(09) COMP VALUE ZERO.
           05  WS-DLAT                 PIC S9(01)V9(09) COMP VALUE ZERO.
           05  WS-DLON                 PIC S9(01)V9(09) COMP VALUE ZERO.
           05  WS-SIN-DLAT2            PIC S9(01)V9(09) COMP VALUE ZERO.
           05  WS-SIN-DLON2            PIC S9(01)V9(09) COMP VALUE ZERO.
           05  WS-COS-LAT1             PIC S9(01)V9(09) COMP VALUE ZERO.
           05  WS-COS-LAT2             PIC S9(01)V9(09) COMP VALUE ZERO.
           05  WS-HAV-A                PIC S9(01)V9(09) COMP VALUE ZERO.
           05  WS-HAV-C                PIC S9(01)V9(09) COMP VALUE ZERO.
           05  WS-SQRT-A               PIC S9(01)V9(09) COMP VALUE ZERO.
           05  WS-SQRT-1-MINUS-A       PIC S9(01)V9(09) COMP VALUE ZERO.
           05  WS-ANGLE-ARG            PIC S9(01)V9(09) COMP VALUE ZERO.
           05  WS-X2                   PIC S9(02)V9(09) COMP VALUE ZERO.
           05  WS-SIN-RESULT           PIC S9(01)V9(09) COMP VALUE ZERO.
           05  WS-COS-RESULT           PIC S9(01)V9(09) COMP VALUE ZERO.
           05  WS-SQRT-ARG             PIC S9(01)V9(09) COMP VALUE ZERO.
           05  WS-SQRT-RESULT          PIC S9(01)V9(09) COMP VALUE ZERO.
           05  WS-ITER-CNT             PIC S9(02) COMP VALUE ZERO.
           05  WS-ATAN-ARG             PIC S9(03)V9(09) COMP VALUE ZERO.
           05  WS-ATANS-RESULT         PIC S9(01)V9(09) COMP VALUE ZERO.
           05  WS-ATAN-RESULT          PIC S9(01)V9(09) COMP VALUE ZERO.

       EJECT
       LINKAGE SECTION.
      *****************
       COPY VOFC.
       COPY FIROFTB.
       EJECT
      **************************************************************
       PROCEDURE DIVISION USING WK-VOFC-RECORD, FIR-OFFICE-TABLE.
      **************************************************************
       MAIN-MODULE.
           PERFORM A000-INITIALIZE
              THRU A099-INITIALIZE-EX.
           IF TBL-OFFICE-COUNT = ZERO
               MOVE FIR-ERROR-CD-VALUE TO WK-VOFC-O-ERROR-CD
               GO TO MAIN-MODULE-EX
           END-IF.
           IF WK-VOFC-I-COORD-KNOWN = "Y"
               PERFORM B100-NEAREST-OFFICE
                  THRU B199-NEAREST-OFFICE-EX
           ELSE
               PERFORM B200-FALLBACK-OFFICE
                  THRU B299-FALLBACK-OFFICE-EX
           END-IF.
       MAIN-MODULE-EX.
           GOBACK.

      *-----------------------------------------------------------------*
       A000-INITIALIZE.
      *-----------------------------------------------------------------*
           MOVE SPACES              TO WK-VOFC-OUTPUT.
           MOVE ZERO                TO WK-VOFC-O-OFFICE-ID
                                        WK-VOFC-O-DISTANCE-KM.
           MOVE "N"                 TO WK-VOFC-O-FALLBACK-FLAG.
       A099-INITIALIZE-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * FIND THE TABLE ENTRY WITH KNOWN COORDINATES NEAREST THE CLIENT.
      * TIES GO TO THE FIRST (LOWEST ID) OFFICE BECAUSE ONLY A STRICT
      * IMPROVEMENT REPLACES THE CURRENT BEST.
      *-----------------------------------------------------------------*
       B100-NEAREST-OFFICE.
      *-----------------------------------------------------------------*
           MOVE ZERO TO WS-BEST-IDX.
           MOVE 999999.999999 TO WS-BEST-DIST.
           PERFORM C200-CHECK-ONE-OFFICE THRU C209-CHECK-ONE-OFFICE-EX
               VARYING WS-OFC-IDX FROM 1 BY 1
               UNTIL WS-OFC-IDX > TBL-OFFICE-COUNT.
           IF WS-BEST-IDX = ZERO
               PERFORM B200-FALLBACK-OFFICE
                  THRU B299-FALLBACK-OFFICE-EX
           ELSE
               MOVE TBL-OFF-ID(WS-BEST-IDX)   TO WK-VOFC-O-OFFICE-ID
               MOVE TBL-OFF-NAME(WS-BEST-IDX) TO WK-VOFC-O-OFFICE-NAME
               COMPUTE WK-VOFC-O-DISTANCE-KM ROUNDED = WS-BEST-DIST
               MOVE "N"                       TO WK-VOFC-O-FALLBACK-FLAG
           END-IF.
       B199-NEAREST-OFFICE-EX.
           EXIT.

       C200-CHECK-ONE-OFFICE.
           IF TBL-OFF-LAT-FLAG(WS-OFC-IDX) = "Y"
               PERFORM D000-HAVERSINE-DISTANCE
                  THRU D099-HAVERSINE-DISTANCE-EX
               IF WS-CALC-DIST < WS-BEST-DIST
                   MOVE WS-CALC-DIST TO WS-BEST-DIST
                   MOVE WS-OFC-IDX   TO WS-BEST-IDX
               END-IF
           END-IF.
       C209-CHECK-ONE-OFFICE-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * NO CLIENT COORDINATES - 50/50 HUB SPLIT WHEN BOTH HUBS EXIST,
      * OTHERWISE A PLAIN ROUND ROBIN OVER THE WHOLE OFFICE TABLE.  ONE
      * COUNTER SERVES BOTH BRANCHES (FIR0022).
      *-----------------------------------------------------------------*
       B200-FALLBACK-OFFICE.
      *-----------------------------------------------------------------*
           PERFORM C100-FIND-HUBS THRU C199-FIND-HUBS-EX.
           IF WS-ASTANA-FOUND = "Y" AND WS-ALMATY-FOUND = "Y"
               DIVIDE WS-FALLBACK-COUNTER BY 2
                   GIVING WS-DIV-QUOT REMAINDER WS-DIV-REM
               IF WS-DIV-REM = ZERO
                   MOVE WS-ASTANA-IDX TO WS-PICK-IDX
               ELSE
                   MOVE WS-ALMATY-IDX TO WS-PICK-IDX
               END-IF
           ELSE
               DIVIDE WS-FALLBACK-COUNTER BY TBL-OFFICE-COUNT
                   GIVING WS-DIV-QUOT REMAINDER WS-DIV-REM
               COMPUTE WS-PICK-IDX = WS-DIV-REM + 1
           END-IF.
           MOVE TBL-OFF-ID(WS-PICK-IDX)     TO WK-VOFC-O-OFFICE-ID.
           MOVE TBL-OFF-NAME(WS-PICK-IDX)   TO WK-VOFC-O-OFFICE-NAME.
           MOVE ZERO                        TO WK-VOFC-O-DISTANCE-KM.
           MOVE "Y"                         TO WK-VOFC-O-FALLBACK-FLAG.
           ADD 1 TO WS-FALLBACK-COUNTER.
       B299-FALLBACK-OFFICE-EX.
           EXIT.

       C100-FIND-HUBS.
           MOVE "N" TO WS-ASTANA-FOUND.
           MOVE "N" TO WS-ALMATY-FOUND.
           PERFORM C110-SCAN-ONE-OFFICE THRU C118-SCAN-ONE-OFFICE-EX
               VARYING WS-HUB-IDX FROM 1 BY 1
               UNTIL WS-HUB-IDX > TBL-OFFICE-COUNT.
       C199-FIND-HUBS-EX.
           EXIT.

       C110-SCAN-ONE-OFFICE.
           IF WS-ASTANA-FOUND = "N"
               MOVE FIR-HUB-KEYWORD-ENTRY(1) TO WS-HUB-KEYWORD
               PERFORM C120-NAME-CONTAINS-KEYWORD
                  THRU C128-NAME-CONTAINS-KEYWORD-EX
               IF WS-NAME-HIT = "Y"
                   MOVE "Y"       TO WS-ASTANA-FOUND
                   MOVE WS-HUB-IDX TO WS-ASTANA-IDX
               END-IF
           END-IF.
           IF WS-ALMATY-FOUND = "N"
               MOVE FIR-HUB-KEYWORD-ENTRY(2) TO WS-HUB-KEYWORD
               PERFORM C120-NAME-CONTAINS-KEYWORD
                  THRU C128-NAME-CONTAINS-KEYWORD-EX
               IF WS-NAME-HIT = "Y"
                   MOVE "Y"       TO WS-ALMATY-FOUND
                   MOVE WS-HUB-IDX TO WS-ALMATY-IDX
               END-IF
           END-IF.
       C118-SCAN-ONE-OFFICE-EX.
           EXIT.

       C120-NAME-CONTAINS-KEYWORD.
           MOVE "N" TO WS-NAME-HIT.
           PERFORM C121-SCAN-NAME-POS THRU C122-SCAN-NAME-POS-EX
               VARYING WS-NAME-POS FROM 1 BY 1
               UNTIL WS-NAME-POS > 25
                  OR WS-NAME-HIT = "Y".
       C128-NAME-CONTAINS-KEYWORD-EX.
           EXIT.

       C121-SCAN-NAME-POS.
           IF TBL-OFF-NAME(WS-HUB-IDX) (WS-NAME-POS:6) = WS-HUB-KEYWORD
               MOVE "Y" TO WS-NAME-HIT
           END-IF.
       C122-SCAN-NAME-POS-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * HAVERSINE GREAT-CIRCLE DISTANCE BETWEEN THE CLIENT COORDINATES
      * AND OFFICE TABLE ENTRY WS-OFC-IDX.  RESULT IN WS-CALC-DIST (KM).
      *-----------------------------------------------------------------*
       D000-HAVERSINE-DISTANCE.
      *-----------------------------------------------------------------*
           COMPUTE WS-LAT1-RAD = WK-VOFC-I-LATITUDE * FIR-DEG-TO-RAD.
           COMPUTE WS-LAT2-RAD =
               TBL-OFF-LATITUDE(WS-OFC-IDX) * FIR-DEG-TO-RAD.
           COMPUTE WS-DLAT =
               (TBL-OFF-LATITUDE(WS-OFC-IDX) - WK-VOFC-I-LATITUDE)
               * FIR-DEG-TO-RAD / 2.
           COMPUTE WS-DLON =
               (TBL-OFF-LONGITUDE(WS-OFC-IDX) - WK-VOFC-I-LONGITUDE)
               * FIR-DEG-TO-RAD / 2.

           MOVE WS-DLAT TO WS-ANGLE-ARG.
           PERFORM E000-SINE THRU E009-SINE-EX.
           MOVE WS-SIN-RESULT TO WS-SIN-DLAT2.

           MOVE WS-DLON TO WS-ANGLE-ARG.
           PERFORM E000-SINE THRU E009-SINE-EX.
           MOVE WS-SIN-RESULT TO WS-SIN-DLON2.

           MOVE WS-LAT1-RAD TO WS-ANGLE-ARG.
           PERFORM E100-COSINE THRU E109-COSINE-EX.
           MOVE WS-COS-RESULT TO WS-COS-LAT1.

           MOVE WS-LAT2-RAD TO WS-ANGLE-ARG.
           PERFORM E100-COSINE THRU E109-COSINE-EX.
           MOVE WS-COS-RESULT TO WS-COS-LAT2.

           COMPUTE WS-HAV-A =
               (WS-SIN-DLAT2 * WS-SIN-DLAT2) +
               (WS-COS-LAT1 * WS-COS-LAT2 * WS-SIN-DLON2 * WS-SIN-DLON2).

           MOVE WS-HAV-A TO WS-SQRT-ARG.
           PERFORM E200-SQUARE-ROOT THRU E209-SQUARE-ROOT-EX.
           MOVE WS-SQRT-RESULT TO WS-SQRT-A.

           COMPUTE WS-SQRT-ARG = 1 - WS-HAV-A.
           PERFORM E200-SQUARE-ROOT THRU E209-SQUARE-ROOT-EX.
           MOVE WS-SQRT-RESULT TO WS-SQRT-1-MINUS-A.

           PERFORM E300-ARC-TANGENT-RATIO THRU E309-ARC-TANGENT-RATIO-EX.
           COMPUTE WS-HAV-C = 2 * WS-ATAN-RESULT.
           COMPUTE WS-CALC-DIST = FIR-EARTH-RADIUS * WS-HAV-C.
       D099-HAVERSINE-DISTANCE-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * SIN(X) BY TAYLOR SERIES (TERMS TO X**11), NESTED HORNER FORM.
      *-----------------------------------------------------------------*
       E000-SINE.
      *-----------------------------------------------------------------*
           COMPUTE WS-X2 = WS-ANGLE-ARG * WS-ANGLE-ARG.
           COMPUTE WS-SIN-RESULT =
               WS-ANGLE-ARG *
               (1 - (WS-X2 / 6) *
               (1 - (WS-X2 / 20) *
               (1 - (WS-X2 / 42) *
               (1 - (WS-X2 / 72) *
               (1 - (WS-X2 / 110))))))
               .
       E009-SINE-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * COS(X) BY TAYLOR SERIES (TERMS TO X**10), NESTED HORNER FORM.
      *-----------------------------------------------------------------*
       E100-COSINE.
      *-----------------------------------------------------------------*
           COMPUTE WS-X2 = WS-ANGLE-ARG * WS-ANGLE-ARG.
           COMPUTE WS-COS-RESULT =
               1 - (WS-X2 / 2) *
               (1 - (WS-X2 / 12) *
               (1 - (WS-X2 / 30) *
               (1 - (WS-X2 / 56) *
               (1 - (WS-X2 / 90)))))
               .
       E109-COSINE-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * SQUARE ROOT OF WS-SQRT-ARG (ALWAYS 0 TO 1 HERE) BY 8 ROUNDS OF
      * NEWTON-RAPHSON FROM AN INITIAL GUESS OF ONE HALF.
      *-----------------------------------------------------------------*
       E200-SQUARE-ROOT.
      *-----------------------------------------------------------------*
           IF WS-SQRT-ARG NOT > ZERO
               MOVE ZERO TO WS-SQRT-RESULT
               GO TO E209-SQUARE-ROOT-EX
           END-IF.
           MOVE 0.5 TO WS-SQRT-RESULT.
           PERFORM E210-NEWTON-ITERATE THRU E219-NEWTON-ITERATE-EX
               VARYING WS-ITER-CNT FROM 1 BY 1
               UNTIL WS-ITER-CNT > 8.
       E209-SQUARE-ROOT-EX.
           EXIT.

       E210-NEWTON-ITERATE.
           COMPUTE WS-SQRT-RESULT ROUNDED =
               (WS-SQRT-RESULT + (WS-SQRT-ARG / WS-SQRT-RESULT)) / 2.
       E219-NEWTON-ITERATE-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * C = 2*ATAN2(SQRT(A),SQRT(1-A)) - BOTH ARGUMENTS ARE NEVER
      * NEGATIVE HERE SO THIS REDUCES TO A PLAIN ARCTANGENT OF THE
      * RATIO, WITH THE RECIPROCAL IDENTITY USED WHEN THE RATIO
      * EXCEEDS ONE (ATAN SERIES ONLY CONVERGES QUICKLY BELOW ONE).
      *-----------------------------------------------------------------*
       E300-ARC-TANGENT-RATIO.
      *-----------------------------------------------------------------*
           IF WS-SQRT-1-MINUS-A = ZERO
               COMPUTE WS-ATAN-RESULT = FIR-PI / 2
               GO TO E309-ARC-TANGENT-RATIO-EX
           END-IF.
           COMPUTE WS-ATAN-ARG = WS-SQRT-A / WS-SQRT-1-MINUS-A.
           IF WS-ATAN-ARG NOT > 1
               MOVE WS-ATAN-ARG TO WS-ANGLE-ARG
               PERFORM E310-ARCTAN-SERIES THRU E319-ARCTAN-SERIES-EX
               MOVE WS-ATANS-RESULT TO WS-ATAN-RESULT
           ELSE
               COMPUTE WS-ANGLE-ARG = 1 / WS-ATAN-ARG
               PERFORM E310-ARCTAN-SERIES THRU E319-ARCTAN-SERIES-EX
               COMPUTE WS-ATAN-RESULT = (FIR-PI / 2) - WS-ATANS-RESULT
           END-IF.
       E309-ARC-TANGENT-RATIO-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * ATAN(X) FOR 0 <= X <= 1 BY TAYLOR SERIES, NESTED HORNER FORM.
      *-----------------------------------------------------------------*
       E310-ARCTAN-SERIES.
      *-----------------------------------------------------------------*
           COMPUTE WS-X2 = WS-ANGLE-ARG * WS-ANGLE-ARG.
           COMPUTE WS-ATANS-RESULT =
               WS-ANGLE-ARG *
               (1 - (WS-X2 * 0.333333333) *
               (1 - (WS-X2 * 0.6) *
               (1 - (WS-X2 * 0.714285714) *
               (1 - (WS-X2 * 0.777777778) *
               (1 - (WS-X2 * 0.818181818))))))
               .
       E319-ARCTAN-SERIES-EX.
           EXIT.
      ******************************************************************
      *************** END OF PROGRAM SOURCE  FIRVOFC ***************
      ******************************************************************
