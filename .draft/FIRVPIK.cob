      ******************************************************************
       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.     FIRVPIK.
       AUTHOR.         R KUBENOVA.
       INSTALLATION.   HEAD OFFICE DATA CENTRE - ALMATY.
       DATE-WRITTEN.   22 APR 1996.
       DATE-COMPILED.
       SECURITY.       PRODUCTION - BATCH ROUTING SUBSYSTEM.
      *
      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO FILTER THE MANAGER
      *               TABLE DOWN TO THE MANAGERS ELIGIBLE FOR A TICKET
      *               AND THEN PICK ONE OF THE TWO LEAST LOADED BY A
      *               PER-QUEUE ROUND ROBIN COUNTER.  THE FILTER WIDENS
      *               IN THREE STEPS WHEN NOBODY QUALIFIES - SEE C100
      *               BELOW.  THE CHOSEN MANAGER'S LOAD IS BUMPED IN
      *               PLACE IN THE TABLE PASSED BY REFERENCE SO THE
      *               NEXT TICKET SEES IT.  CALLED ONCE PER TICKET FROM
      *               FIRBTCH, AFTER THE OFFICE AND REQUIREMENT ARE
      *               KNOWN.
      *
      *=================================================================
      * HISTORY OF MODIFICATION:
      *=================================================================
      * FIR0012 22/04/1996 RKB  - INITIAL VERSION FOR FIRE TICKET       ~TAG:FIR0012~
      *                         ROUTING PROJECT                        ~TAG:FIR0012~
      *-----------------------------------------------------------------
      * FIR0018 19/12/1998 SLT  - Y2K REMEDIATION - REVIEWED, NO DATE   ~TAG:FIR0018~
      *                         SENSITIVE LOGIC IN THIS ROUTINE         ~TAG:FIR0018~
      *-----------------------------------------------------------------
      * FIR0019 14/01/1999 SLT  - QUEUE KEY NOW INCLUDES TICKET TYPE    ~TAG:FIR0019~
      *                         SO DATA-CHANGE CHIEF QUEUES DO NOT      ~TAG:FIR0019~
      *                         SHARE A COUNTER WITH OTHER TYPES        ~TAG:FIR0019~
      *-----------------------------------------------------------------
      * FIR0025 19/09/2001 NZH  - E-REQ 2077 THE QUEUE KEY IS NOW A     ~TAG:FIR0025~
      *                         SINGLE PACKED COMPARE INSTEAD OF FIVE   ~TAG:FIR0025~
      *                         ANDED IFS - SAME RESULT, ONE COMPARE    ~TAG:FIR0025~
      *-----------------------------------------------------------------
       EJECT
      ******************************************************************
       ENVIRONMENT DIVISION.
      ******************************************************************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
                             ON STATUS IS U0-ON
                             OFF STATUS IS U0-OFF.
       EJECT
      ******************************************************************
       DATA DIVISION.
      ******************************************************************
       FILE SECTION.
      *
       WORKING-STORAGE SECTION.
      ***********************
       01  FILLER                  PIC X(24) VALUE
           "** PROGRAM FIRVPIK  **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       COPY FIRCMWS.

      * ------------------- REQUIRED-SKILL LITERAL VIEW -----------------
       01  FIR-VIP-SKILL-LITS.
           05  FILLER                  PIC X(05) VALUE "VIP  ".
       01  FIR-VIP-SKILL-TABLE REDEFINES FIR-VIP-SKILL-LITS.
           05  FIR-VIP-SKILL-CODE      PIC X(05).

      * ----------------- PER-QUEUE ROUND-ROBIN COUNTERS ----------------
      * ONE ROW PER DISTINCT (OFFICE, VIP-REQ, LANGUAGE, TYPE, CHIEF-
      * REQ) COMBINATION SEEN SO FAR THIS RUN.  ROWS ARE ADDED AS NEW
      * COMBINATIONS TURN UP - THE TABLE IS NEVER PRELOADED.  THE KEY
      * FIELDS ARE REDEFINED AS ONE 11-BYTE STRING SO THE LOOKUP IS A
      * SINGLE COMPARE RATHER THAN FIVE ANDED IFS (FIR0025).
       01  FIR-QUEUE-TABLE.
           05  FIR-QUEUE-COUNT         PIC S9(04) COMP VALUE ZERO.
           05  FILLER                  PIC X(01) VALUE SPACES.
           05  FIR-QUEUE-ENTRY OCCURS 500 TIMES.
               10  FIR-Q-KEY-FIELDS.
                   15  FIR-Q-OFFICE-ID     PIC 9(04).
                   15  FIR-Q-VIP-REQ       PIC X(01).
                   15  FIR-Q-LANGUAGE      PIC X(03).
                   15  FIR-Q-TYPE          PIC X(02).
                   15  FIR-Q-CHIEF-REQ     PIC X(01).
               10  FIR-Q-KEY REDEFINES FIR-Q-KEY-FIELDS PIC X(11).
               10  FIR-Q-COUNTER           PIC S9(04) COMP.

      * -------------------- SEARCH-KEY WORK AREA ------------------------
       01  WS-SEARCH-KEY-AREA.
           05  WS-SEARCH-KEY-FIELDS.
               10  WS-SK-OFFICE-ID         PIC 9(04).
               10  WS-SK-VIP-REQ           PIC X(01).
               10  WS-SK-LANGUAGE          PIC X(03).
               10  WS-SK-TYPE              PIC X(02).
               10  WS-SK-CHIEF-REQ         PIC X(01).
           05  WS-SEARCH-KEY REDEFINES WS-SEARCH-KEY-FIELDS PIC X(11).

       01  WS-WORK-AREA.
           05  WS-FILTER-TIER          PIC S9(01) COMP VALUE ZERO.
           05  WS-ELIGIBLE-COUNT       PIC S9(04) COMP VALUE ZERO.
           05  WS-MGR-IDX              PIC S9(04) COMP VALUE ZERO.
           05  WS-MGR-ELIGIBLE         PIC X(01) VALUE "N".
           05  WS-SKILLS-OK            PIC X(01) VALUE "N".
           05  WS-CHIEF-OK             PIC X(01) VALUE "N".
           05  WS-CHK-SKILL            PIC X(05) VALUE SPACES.
           05  WS-SKILL-HIT            PIC X(01) VALUE "N".
           05  WS-SKILL-SLOT-IDX       PIC S9(01) COMP VALUE ZERO.
           05  WS-BEST1-IDX            PIC S9(04) COMP VALUE ZERO.
           05  WS-BEST2-IDX            PIC S9(04) COMP VALUE ZERO.
           05  WS-BEST1-LOAD           PIC S9(05) COMP VALUE 99999.
           05  WS-BEST2-LOAD           PIC S9(05) COMP VALUE 99999.
           05  WS-BEST1-ID             PIC S9(05) COMP VALUE 99999.
           05  WS-BEST2-ID             PIC S9(05) COMP VALUE 99999.
           05  WS-CHOSEN-IDX           PIC S9(04) COMP VALUE ZERO.
           05  WS-QUEUE-IDX            PIC S9(04) COMP VALUE ZERO.
           05  WS-Q-SCAN-IDX           PIC S9(04) COMP VALUE ZERO.
           05  WS-DIV-QUOT             PIC S9(04) COMP VALUE ZERO.
           05  WS-DIV-REM              PIC S9(04) COMP VALUE ZERO.

       EJECT
       LINKAGE SECTION.
      *****************
       COPY VPIK.
       COPY FIRMGTB.
       EJECT
      ***************************************************************
       PROCEDURE DIVISION USING WK-VPIK-RECORD, FIR-MANAGER-TABLE.
      ***************************************************************
       MAIN-MODULE.
           PERFORM A000-INITIALIZE
              THRU A099-INITIALIZE-EX.
           PERFORM B100-FILTER-MANAGERS
              THRU B199-FILTER-MANAGERS-EX.
           IF WS-ELIGIBLE-COUNT = ZERO
               MOVE "N" TO WK-VPIK-O-FOUND-FLAG
           ELSE
               PERFORM B200-ROUND-ROBIN-PICK
                  THRU B299-ROUND-ROBIN-PICK-EX
               MOVE "Y" TO WK-VPIK-O-FOUND-FLAG
               ADD 1 TO TBL-MGR-LOAD(WS-CHOSEN-IDX)
           END-IF.
           GOBACK.

      *-----------------------------------------------------------------*
       A000-INITIALIZE.
      *-----------------------------------------------------------------*
           MOVE SPACES TO WK-VPIK-OUTPUT.
           MOVE ZERO   TO WK-VPIK-O-MANAGER-ID.
       A099-INITIALIZE-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * THREE-STEP WIDENING FILTER (RULE 6) - OFFICE MANAGERS MEETING
      * THE FULL REQUIREMENT, THEN ANY OFFICE MEETING THE FULL
      * REQUIREMENT, THEN POSITION ONLY (SKILLS RELAXED) ACROSS ALL
      * OFFICES.  STOPS AT THE FIRST STEP THAT FINDS SOMEBODY.
      *-----------------------------------------------------------------*
       B100-FILTER-MANAGERS.
      *-----------------------------------------------------------------*
           MOVE 1 TO WS-FILTER-TIER.
           PERFORM C100-SCAN-TIER THRU C199-SCAN-TIER-EX.
           IF WS-ELIGIBLE-COUNT = ZERO
               MOVE 2 TO WS-FILTER-TIER
               PERFORM C100-SCAN-TIER THRU C199-SCAN-TIER-EX
           END-IF.
           IF WS-ELIGIBLE-COUNT = ZERO
               MOVE 3 TO WS-FILTER-TIER
               PERFORM C100-SCAN-TIER THRU C199-SCAN-TIER-EX
           END-IF.
       B199-FILTER-MANAGERS-EX.
           EXIT.

       C100-SCAN-TIER.
           MOVE ZERO  TO WS-ELIGIBLE-COUNT.
           MOVE ZERO  TO WS-BEST1-IDX WS-BEST2-IDX.
           MOVE 99999 TO WS-BEST1-LOAD WS-BEST2-LOAD
                          WS-BEST1-ID WS-BEST2-ID.
           PERFORM C110-CHECK-ONE-MANAGER THRU C119-CHECK-ONE-MANAGER-EX
               VARYING WS-MGR-IDX FROM 1 BY 1
               UNTIL WS-MGR-IDX > TBL-MANAGER-COUNT.
       C199-SCAN-TIER-EX.
           EXIT.

       C110-CHECK-ONE-MANAGER.
           PERFORM D000-TEST-ELIGIBLE THRU D099-TEST-ELIGIBLE-EX.
           IF WS-MGR-ELIGIBLE = "Y"
               ADD 1 TO WS-ELIGIBLE-COUNT
               PERFORM C120-RANK-CANDIDATE THRU C129-RANK-CANDIDATE-EX
           END-IF.
       C119-CHECK-ONE-MANAGER-EX.
           EXIT.

      * KEEP A RUNNING TOP-TWO (LOWEST LOAD, TIES BY LOWEST ID) AS THE
      * TABLE IS WALKED - NO NEED TO SORT THE WHOLE TABLE FOR TWO SLOTS.
       C120-RANK-CANDIDATE.
           IF TBL-MGR-LOAD(WS-MGR-IDX) < WS-BEST1-LOAD
              OR (TBL-MGR-LOAD(WS-MGR-IDX) = WS-BEST1-LOAD
                 AND TBL-MGR-ID(WS-MGR-IDX) < WS-BEST1-ID)
               MOVE WS-BEST1-LOAD TO WS-BEST2-LOAD
               MOVE WS-BEST1-ID   TO WS-BEST2-ID
               MOVE WS-BEST1-IDX  TO WS-BEST2-IDX
               MOVE TBL-MGR-LOAD(WS-MGR-IDX) TO WS-BEST1-LOAD
               MOVE TBL-MGR-ID(WS-MGR-IDX)   TO WS-BEST1-ID
               MOVE WS-MGR-IDX               TO WS-BEST1-IDX
           ELSE
               IF TBL-MGR-LOAD(WS-MGR-IDX) < WS-BEST2-LOAD
                  OR (TBL-MGR-LOAD(WS-MGR-IDX) = WS-BEST2-LOAD
                     AND TBL-MGR-ID(WS-MGR-IDX) < WS-BEST2-ID)
                   MOVE TBL-MGR-LOAD(WS-MGR-IDX) TO WS-BEST2-LOAD
                   MOVE TBL-MGR-ID(WS-MGR-IDX)   TO WS-BEST2-ID
                   MOVE WS-MGR-IDX               TO WS-BEST2-IDX
               END-IF
           END-IF.
       C129-RANK-CANDIDATE-EX.
           EXIT.

       D000-TEST-ELIGIBLE.
           MOVE "N" TO WS-MGR-ELIGIBLE.
           EVALUATE WS-FILTER-TIER
               WHEN 1
                   IF TBL-MGR-OFFICE-ID(WS-MGR-IDX) = WK-VPIK-I-OFFICE-ID
                       PERFORM D100-CHECK-SKILLS THRU D199-CHECK-SKILLS-EX
                       PERFORM D200-CHECK-CHIEF  THRU D299-CHECK-CHIEF-EX
                       IF WS-SKILLS-OK = "Y" AND WS-CHIEF-OK = "Y"
                           MOVE "Y" TO WS-MGR-ELIGIBLE
                       END-IF
                   END-IF
               WHEN 2
                   PERFORM D100-CHECK-SKILLS THRU D199-CHECK-SKILLS-EX
                   PERFORM D200-CHECK-CHIEF  THRU D299-CHECK-CHIEF-EX
                   IF WS-SKILLS-OK = "Y" AND WS-CHIEF-OK = "Y"
                       MOVE "Y" TO WS-MGR-ELIGIBLE
                   END-IF
               WHEN 3
                   PERFORM D200-CHECK-CHIEF  THRU D299-CHECK-CHIEF-EX
                   IF WS-CHIEF-OK = "Y"
                       MOVE "Y" TO WS-MGR-ELIGIBLE
                   END-IF
               WHEN OTHER
                   CONTINUE
           END-EVALUATE.
       D099-TEST-ELIGIBLE-EX.
           EXIT.

       D100-CHECK-SKILLS.
           MOVE "Y" TO WS-SKILLS-OK.
           IF WK-VPIK-I-VIP-REQ = "Y"
               MOVE FIR-VIP-SKILL-CODE TO WS-CHK-SKILL
               PERFORM D300-MANAGER-HAS-SKILL
                  THRU D399-MANAGER-HAS-SKILL-EX
               IF WS-SKILL-HIT = "N"
                   MOVE "N" TO WS-SKILLS-OK
               END-IF
           END-IF.
           IF WK-VPIK-I-LANG-SKILL NOT = SPACES
               MOVE WK-VPIK-I-LANG-SKILL TO WS-CHK-SKILL
               PERFORM D300-MANAGER-HAS-SKILL
                  THRU D399-MANAGER-HAS-SKILL-EX
               IF WS-SKILL-HIT = "N"
                   MOVE "N" TO WS-SKILLS-OK
               END-IF
           END-IF.
       D199-CHECK-SKILLS-EX.
           EXIT.

       D200-CHECK-CHIEF.
           MOVE "Y" TO WS-CHIEF-OK.
           IF WK-VPIK-I-CHIEF-REQ = "Y"
               IF TBL-MGR-POSITION(WS-MGR-IDX) NOT = "C"
                   MOVE "N" TO WS-CHIEF-OK
               END-IF
           END-IF.
       D299-CHECK-CHIEF-EX.
           EXIT.

       D300-MANAGER-HAS-SKILL.
           MOVE "N" TO WS-SKILL-HIT.
           PERFORM D310-SCAN-SKILL-SLOT THRU D319-SCAN-SKILL-SLOT-EX
               VARYING WS-SKILL-SLOT-IDX FROM 1 BY 1
               UNTIL WS-SKILL-SLOT-IDX > 3
                  OR WS-SKILL-HIT = "Y".
       D399-MANAGER-HAS-SKILL-EX.
           EXIT.

       D310-SCAN-SKILL-SLOT.
           IF TBL-MGR-SKILL-SLOT(WS-MGR-IDX, WS-SKILL-SLOT-IDX)
                                           = WS-CHK-SKILL
               MOVE "Y" TO WS-SKILL-HIT
           END-IF.
       D319-SCAN-SKILL-SLOT-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * RULE U5 - PICK ONE OF THE TOP TWO BY THE QUEUE'S OWN ROUND-
      * ROBIN COUNTER, THEN STEP THE COUNTER.
      *-----------------------------------------------------------------*
       B200-ROUND-ROBIN-PICK.
      *-----------------------------------------------------------------*
           PERFORM C500-FIND-OR-CREATE-QUEUE THRU C599-FIND-OR-CREATE-QUEUE-EX.
           IF WS-ELIGIBLE-COUNT = 1
               MOVE WS-BEST1-IDX TO WS-CHOSEN-IDX
           ELSE
               DIVIDE FIR-Q-COUNTER(WS-QUEUE-IDX) BY 2
                   GIVING WS-DIV-QUOT REMAINDER WS-DIV-REM
               IF WS-DIV-REM = ZERO
                   MOVE WS-BEST1-IDX TO WS-CHOSEN-IDX
               ELSE
                   MOVE WS-BEST2-IDX TO WS-CHOSEN-IDX
               END-IF
           END-IF.
           ADD 1 TO FIR-Q-COUNTER(WS-QUEUE-IDX).
           MOVE TBL-MGR-ID(WS-CHOSEN-IDX)   TO WK-VPIK-O-MANAGER-ID.
           MOVE TBL-MGR-NAME(WS-CHOSEN-IDX) TO WK-VPIK-O-MANAGER-NAME.
       B299-ROUND-ROBIN-PICK-EX.
           EXIT.

       C500-FIND-OR-CREATE-QUEUE.
           MOVE WK-VPIK-I-OFFICE-ID TO WS-SK-OFFICE-ID.
           MOVE WK-VPIK-I-VIP-REQ   TO WS-SK-VIP-REQ.
           MOVE WK-VPIK-I-LANGUAGE  TO WS-SK-LANGUAGE.
           MOVE WK-VPIK-I-TYPE      TO WS-SK-TYPE.
           MOVE WK-VPIK-I-CHIEF-REQ TO WS-SK-CHIEF-REQ.
           MOVE ZERO TO WS-QUEUE-IDX.
           PERFORM C510-SCAN-QUEUE-ENTRY THRU C519-SCAN-QUEUE-ENTRY-EX
               VARYING WS-Q-SCAN-IDX FROM 1 BY 1
               UNTIL WS-Q-SCAN-IDX > FIR-QUEUE-COUNT
                  OR WS-QUEUE-IDX NOT = ZERO.
           IF WS-QUEUE-IDX = ZERO
               ADD 1 TO FIR-QUEUE-COUNT
               MOVE FIR-QUEUE-COUNT TO WS-QUEUE-IDX
               MOVE WS-SEARCH-KEY   TO FIR-Q-KEY(WS-QUEUE-IDX)
               MOVE ZERO            TO FIR-Q-COUNTER(WS-QUEUE-IDX)
           END-IF.
       C599-FIND-OR-CREATE-QUEUE-EX.
           EXIT.

       C510-SCAN-QUEUE-ENTRY.
           IF FIR-Q-KEY(WS-Q-SCAN-IDX) = WS-SEARCH-KEY
               MOVE WS-Q-SCAN-IDX TO WS-QUEUE-IDX
           END-IF.
       C519-SCAN-QUEUE-ENTRY-EX.
           EXIT.
      ******************************************************************
      *************** END OF PROGRAM SOURCE  FIRVPIK ***************
      ******************************************************************
