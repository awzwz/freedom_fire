      ******************************************************************
       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.     FIRVSKL.
       AUTHOR.         R KUBENOVA.
       INSTALLATION.   HEAD OFFICE DATA CENTRE - ALMATY.
       DATE-WRITTEN.   15 APR 1996.
       DATE-COMPILED.
       SECURITY.       PRODUCTION - BATCH ROUTING SUBSYSTEM.
      *
      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO WORK OUT WHAT A
      *               MANAGER MUST HAVE IN ORDER TO BE ELIGIBLE FOR A
      *               TICKET - A VIP HANDLING SKILL, CHIEF SPECIALIST
      *               STANDING, AND/OR A LANGUAGE SKILL.  THE THREE
      *               REQUIREMENTS ARE ADDITIVE - THEY DO NOT CANCEL
      *               EACH OTHER OUT.  CALLED ONCE PER TICKET FROM
      *               FIRBTCH, AHEAD OF THE MANAGER FILTER STEP.
      *
      *=================================================================
      * HISTORY OF MODIFICATION:
      *=================================================================
      * FIR0010 15/04/1996 RKB  - INITIAL VERSION FOR FIRE TICKET       ~TAG:FIR0010~
      *                         ROUTING PROJECT                        ~TAG:FIR0010~
      *-----------------------------------------------------------------
      * FIR0018 19/12/1998 SLT  - Y2K REMEDIATION - REVIEWED, NO DATE   ~TAG:FIR0018~
      *                         SENSITIVE LOGIC IN THIS ROUTINE         ~TAG:FIR0018~
      *-----------------------------------------------------------------
      * FIR0028 22/03/2000 SLT  - E-REQ 1802 CONFIRMED THE ADDITIVE     ~TAG:FIR0028~
      *                         SKILL RULES STILL HOLD AFTER THE "CN"   ~TAG:FIR0028~
      *                         COMPLAINT TICKET TYPE WAS ADDED TO      ~TAG:FIR0028~
      *                         FIRVCLS - NO LOGIC CHANGE HERE, CHIEF   ~TAG:FIR0028~
      *                         TYPE TABLE STAYS "DC" ONLY              ~TAG:FIR0028~
      *-----------------------------------------------------------------
       EJECT
      ******************************************************************
       ENVIRONMENT DIVISION.
      ******************************************************************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
                             ON STATUS IS U0-ON
                             OFF STATUS IS U0-OFF.
       EJECT
      ******************************************************************
       DATA DIVISION.
      ******************************************************************
       FILE SECTION.
      *
       WORKING-STORAGE SECTION.
      ***********************
       01  FILLER                  PIC X(24) VALUE
           "** PROGRAM FIRVSKL  **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       COPY FIRCMWS.

      * ---------------- SEGMENT/SKILL LITERAL VIEWS -------------------
      * TWO SMALL FILLER-BLOCK CONTROL TABLES, REDEFINED, SO A NEW
      * SEGMENT OR LANGUAGE CODE CAN BE ADDED WITHOUT TOUCHING THE
      * PROCEDURE DIVISION.
       01  FIR-VIP-SEGMENT-LITS.
           05  FILLER                  PIC X(01) VALUE "V".
           05  FILLER                  PIC X(01) VALUE "P".
       01  FIR-VIP-SEGMENT-TABLE REDEFINES FIR-VIP-SEGMENT-LITS.
           05  FIR-VIP-SEGMENT-CODE    PIC X(01) OCCURS 2 TIMES.

       01  FIR-LANG-SKILL-LITS.
           05  FILLER                  PIC X(08) VALUE "KZ KZ   ".
           05  FILLER                  PIC X(08) VALUE "ENGENG  ".
       01  FIR-LANG-SKILL-TABLE REDEFINES FIR-LANG-SKILL-LITS.
           05  FIR-LS-ENTRY OCCURS 2 TIMES.
               10  FIR-LS-LANGUAGE     PIC X(03).
               10  FIR-LS-SKILL        PIC X(05).

      * TICKET TYPES THAT MUST BE ROUTED TO A CHIEF SPECIALIST. ONLY
      * "DATA CHANGE" TODAY - KEPT AS A TABLE SO OPS CAN ADD ANOTHER
      * TYPE BY ADDING A ROW INSTEAD OF A RECOMPILE OF THE LOGIC.
       01  FIR-CHIEF-TYPE-LITS.
           05  FILLER                  PIC X(02) VALUE "DC".
       01  FIR-CHIEF-TYPE-TABLE REDEFINES FIR-CHIEF-TYPE-LITS.
           05  FIR-CHIEF-TYPE-CODE     PIC X(02) OCCURS 1 TIMES.

       01  WS-WORK-AREA.
           05  FIR-SEG-IDX             PIC S9(04) COMP VALUE ZERO.
           05  FIR-LS-IDX              PIC S9(04) COMP VALUE ZERO.
           05  FIR-CT-IDX              PIC S9(04) COMP VALUE ZERO.

       EJECT
       LINKAGE SECTION.
      *****************
       COPY VSKL.
       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-VSKL-RECORD.
      ********************************************
       MAIN-MODULE.
           PERFORM A000-INITIALIZE
              THRU A099-INITIALIZE-EX.
           PERFORM B100-DETERMINE-VIP-REQ
              THRU B199-DETERMINE-VIP-REQ-EX.
           PERFORM B200-DETERMINE-CHIEF-REQ
              THRU B299-DETERMINE-CHIEF-REQ-EX.
           PERFORM B300-DETERMINE-LANG-SKILL
              THRU B399-DETERMINE-LANG-SKILL-EX.
           GOBACK.

      *-----------------------------------------------------------------*
       A000-INITIALIZE.
      *-----------------------------------------------------------------*
           MOVE SPACES TO WK-VSKL-OUTPUT.
           MOVE "N"    TO WK-VSKL-O-VIP-REQ
                          WK-VSKL-O-CHIEF-REQ.
       A099-INITIALIZE-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * RULE U4-1 - A VIP OR A PRIORITY TICKET NEEDS A MANAGER WITH THE
      * "VIP" SKILL.
      *-----------------------------------------------------------------*
       B100-DETERMINE-VIP-REQ.
      *-----------------------------------------------------------------*
           PERFORM C100-SCAN-VIP-SEGMENT THRU C199-SCAN-VIP-SEGMENT-EX
               VARYING FIR-SEG-IDX FROM 1 BY 1
               UNTIL FIR-SEG-IDX > 2
                  OR WK-VSKL-O-VIP-REQ = "Y".
       B199-DETERMINE-VIP-REQ-EX.
           EXIT.

       C100-SCAN-VIP-SEGMENT.
           IF WK-VSKL-I-SEGMENT = FIR-VIP-SEGMENT-CODE(FIR-SEG-IDX)
               MOVE "Y" TO WK-VSKL-O-VIP-REQ
           END-IF.
       C199-SCAN-VIP-SEGMENT-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * RULE U4-2 - A DATA-CHANGE TICKET MUST GO TO A CHIEF SPECIALIST.
      *-----------------------------------------------------------------*
       B200-DETERMINE-CHIEF-REQ.
      *-----------------------------------------------------------------*
           PERFORM C150-SCAN-CHIEF-TYPE THRU C199-SCAN-CHIEF-TYPE-EX
               VARYING FIR-CT-IDX FROM 1 BY 1
               UNTIL FIR-CT-IDX > 1
                  OR WK-VSKL-O-CHIEF-REQ = "Y".
       B299-DETERMINE-CHIEF-REQ-EX.
           EXIT.

       C150-SCAN-CHIEF-TYPE.
           IF WK-VSKL-I-TYPE = FIR-CHIEF-TYPE-CODE(FIR-CT-IDX)
               MOVE "Y" TO WK-VSKL-O-CHIEF-REQ
           END-IF.
       C199-SCAN-CHIEF-TYPE-EX.
           EXIT.

      *-----------------------------------------------------------------*
      * RULE U4-3 - A KZ-LANGUAGE TICKET NEEDS THE "KZ" SKILL, AN
      * ENG-LANGUAGE TICKET NEEDS THE "ENG" SKILL, RUSSIAN NEEDS NONE.
      *-----------------------------------------------------------------*
       B300-DETERMINE-LANG-SKILL.
      *-----------------------------------------------------------------*
           MOVE SPACES TO WK-VSKL-O-LANG-SKILL.
           PERFORM C200-SCAN-LANG-SKILL THRU C299-SCAN-LANG-SKILL-EX
               VARYING FIR-LS-IDX FROM 1 BY 1
               UNTIL FIR-LS-IDX > 2
                  OR WK-VSKL-O-LANG-SKILL NOT = SPACES.
       B399-DETERMINE-LANG-SKILL-EX.
           EXIT.

       C200-SCAN-LANG-SKILL.
           IF WK-VSKL-I-LANGUAGE = FIR-LS-LANGUAGE(FIR-LS-IDX)
               MOVE FIR-LS-SKILL(FIR-LS-IDX) TO WK-VSKL-O-LANG-SKILL
           END-IF.
       C299-SCAN-LANG-SKILL-EX.
           EXIT.
      ******************************************************************
      *************** END OF PROGRAM SOURCE  FIRVSKL ***************
      ******************************************************************
