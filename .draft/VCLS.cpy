      ******************************************************************
      * VCLS.CPYBK - LINKAGE PARAMETER BLOCK FOR CALL "FIRVCLS"        *
      * TICKET-TYPE / SENTIMENT / PRIORITY / LANGUAGE CLASSIFICATION.  *
      ******************************************************************
      * AMENDMENT HISTORY:                                             *
      *-----------------------------------------------------------------
      * FIR0006 09/04/1996 RKB  - INITIAL VERSION                      ~TAG:FIR0006~
      *-----------------------------------------------------------------
       01  WK-VCLS-RECORD.
           05  WK-VCLS-INPUT.
               10  WK-VCLS-I-DESCRIPTION   PIC X(120).
           05  WK-VCLS-OUTPUT.
               10  WK-VCLS-O-TYPE          PIC X(02).
               10  WK-VCLS-O-SPAM-FLAG     PIC X(01).
               10  WK-VCLS-O-SENTIMENT     PIC X(01).
               10  WK-VCLS-O-PRIORITY      PIC 9(02).
               10  WK-VCLS-O-LANGUAGE      PIC X(03).
           05  FILLER                      PIC X(05) VALUE SPACES.
