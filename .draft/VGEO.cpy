      ******************************************************************
      * VGEO.CPYBK - LINKAGE PARAMETER BLOCK FOR CALL "FIRVGEO"        *
      * CLIENT LOCATION RESOLUTION (GIVEN COORD / CENTROID / ABROAD /  *
      * FAILED).                                                       *
      ******************************************************************
      * AMENDMENT HISTORY:                                             *
      *-----------------------------------------------------------------
      * FIR0007 09/04/1996 RKB  - INITIAL VERSION                      ~TAG:FIR0007~
      *-----------------------------------------------------------------
       01  WK-VGEO-RECORD.
           05  WK-VGEO-INPUT.
               10  WK-VGEO-I-COUNTRY       PIC X(15).
               10  WK-VGEO-I-CITY          PIC X(20).
               10  WK-VGEO-I-GEO-FLAG      PIC X(01).
               10  WK-VGEO-I-LATITUDE      PIC S9(03)V9(06).
               10  WK-VGEO-I-LONGITUDE     PIC S9(03)V9(06).
           05  WK-VGEO-OUTPUT.
               10  WK-VGEO-O-STATUS        PIC X(01).
                   88  WK-VGEO-RESOLVED        VALUE "R".
                   88  WK-VGEO-ABROAD          VALUE "A".
                   88  WK-VGEO-FAILED          VALUE "F".
               10  WK-VGEO-O-COORD-KNOWN   PIC X(01).
               10  WK-VGEO-O-LATITUDE      PIC S9(03)V9(06).
               10  WK-VGEO-O-LONGITUDE     PIC S9(03)V9(06).
           05  FILLER                      PIC X(05) VALUE SPACES.
