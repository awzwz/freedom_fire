      ******************************************************************
      * VOFC.CPYBK - LINKAGE PARAMETER BLOCK FOR CALL "FIRVOFC"        *
      * NEAREST-OFFICE / HUB 50-50 FALLBACK OFFICE SELECTION.          *
      ******************************************************************
      * AMENDMENT HISTORY:                                             *
      *-----------------------------------------------------------------
      * FIR0008 10/04/1996 RKB  - INITIAL VERSION                      ~TAG:FIR0008~
      *-----------------------------------------------------------------
      * FIR0015 03/12/1998 MKO  - ADDED WK-VOFC-O-ERROR-CD FOR THE     ~TAG:FIR0015~
      *                           EMPTY-TABLE EDGE CASE                ~TAG:FIR0015~
      *-----------------------------------------------------------------
       01  WK-VOFC-RECORD.
           05  WK-VOFC-INPUT.
               10  WK-VOFC-I-COORD-KNOWN   PIC X(01).
               10  WK-VOFC-I-LATITUDE      PIC S9(03)V9(06).
               10  WK-VOFC-I-LONGITUDE     PIC S9(03)V9(06).
           05  WK-VOFC-OUTPUT.
               10  WK-VOFC-O-OFFICE-ID     PIC 9(04).
               10  WK-VOFC-O-OFFICE-NAME   PIC X(30).
               10  WK-VOFC-O-DISTANCE-KM   PIC 9(05)V9(02).
               10  WK-VOFC-O-FALLBACK-FLAG PIC X(01).
               10  WK-VOFC-O-ERROR-CD      PIC X(01).
           05  FILLER                      PIC X(05) VALUE SPACES.
