      ******************************************************************
      * VPIK.CPYBK - LINKAGE PARAMETER BLOCK FOR CALL "FIRVPIK"        *
      * MANAGER FILTER + ROUND-ROBIN PICK WITHIN THE SELECTED OFFICE.  *
      ******************************************************************
      * AMENDMENT HISTORY:                                             *
      *-----------------------------------------------------------------
      * FIR0012 22/04/1996 RKB  - INITIAL VERSION                      ~TAG:FIR0012~
      *-----------------------------------------------------------------
      * FIR0019 14/01/1999 SLT  - QUEUE KEY NOW INCLUDES TICKET TYPE   ~TAG:FIR0019~
      *                           SO DATA-CHANGE CHIEF QUEUES DO NOT   ~TAG:FIR0019~
      *                           SHARE A COUNTER WITH OTHER TYPES     ~TAG:FIR0019~
      *-----------------------------------------------------------------
       01  WK-VPIK-RECORD.
           05  WK-VPIK-INPUT.
               10  WK-VPIK-I-OFFICE-ID     PIC 9(04).
               10  WK-VPIK-I-VIP-REQ       PIC X(01).
               10  WK-VPIK-I-CHIEF-REQ     PIC X(01).
               10  WK-VPIK-I-LANG-SKILL    PIC X(05).
               10  WK-VPIK-I-LANGUAGE      PIC X(03).
               10  WK-VPIK-I-TYPE          PIC X(02).
           05  WK-VPIK-OUTPUT.
               10  WK-VPIK-O-MANAGER-ID    PIC 9(04).
               10  WK-VPIK-O-MANAGER-NAME  PIC X(30).
               10  WK-VPIK-O-FOUND-FLAG    PIC X(01).
           05  FILLER                      PIC X(05) VALUE SPACES.
