      ******************************************************************
      * VSKL.CPYBK - LINKAGE PARAMETER BLOCK FOR CALL "FIRVSKL"        *
      * REQUIRED-SKILL / REQUIRED-POSITION DETERMINATION FOR A TICKET. *
      ******************************************************************
      * AMENDMENT HISTORY:                                             *
      *-----------------------------------------------------------------
      * FIR0010 15/04/1996 RKB  - INITIAL VERSION                      ~TAG:FIR0010~
      *-----------------------------------------------------------------
       01  WK-VSKL-RECORD.
           05  WK-VSKL-INPUT.
               10  WK-VSKL-I-SEGMENT       PIC X(01).
               10  WK-VSKL-I-TYPE          PIC X(02).
               10  WK-VSKL-I-LANGUAGE      PIC X(03).
           05  WK-VSKL-OUTPUT.
               10  WK-VSKL-O-VIP-REQ       PIC X(01).
               10  WK-VSKL-O-CHIEF-REQ     PIC X(01).
               10  WK-VSKL-O-LANG-SKILL    PIC X(05).
           05  FILLER                      PIC X(05) VALUE SPACES.
