000100******************************************************************
000200* FIRASGR.CPYBK                                                  *
000300* ASSIGNMENT OUTPUT RECORD - ONE ENTRY WRITTEN PER TICKET READ,  *
000400* REGARDLESS OF WHETHER THE TICKET WAS ROUTED TO A MANAGER.      *
000500******************************************************************
000600* AMENDMENT HISTORY:                                             *
000700*-----------------------------------------------------------------
000800* FIR0003 28/03/1996 RKB  - INITIAL VERSION                       FIR0003 
000900*-----------------------------------------------------------------
001000* FIR0017 11/02/1999 SLT  - ADDED ASG-FALLBACK FOR HUB 50/50      FIR0017 
001100*                           SPLIT REPORTING                       FIR0017 
001200*-----------------------------------------------------------------
001300 01  FIR-ASSIGNMENT-RECORD.
001400     05  ASG-TICKET-ID           PIC 9(06).
001500     05  ASG-GUID                PIC X(12).
001600     05  ASG-TYPE                PIC X(02).
001700     05  ASG-SENTIMENT           PIC X(01).
001800         88  ASG-SENT-POSITIVE       VALUE "P".
001900         88  ASG-SENT-NEUTRAL        VALUE "U".
002000         88  ASG-SENT-NEGATIVE       VALUE "N".
002100     05  ASG-PRIORITY            PIC 9(02).
002200     05  ASG-LANGUAGE            PIC X(03).
002300     05  ASG-MANAGER-ID          PIC 9(04).
002400     05  ASG-MANAGER-NAME        PIC X(30).
002500     05  ASG-OFFICE-ID           PIC 9(04).
002600     05  ASG-OFFICE-NAME         PIC X(30).
002700     05  ASG-DISTANCE-KM         PIC 9(05)V9(02).
002800     05  ASG-FALLBACK            PIC X(01).
002900     05  ASG-STATUS              PIC X(01).
003000         88  ASG-STAT-ASSIGNED       VALUE "A".
003100         88  ASG-STAT-SPAM           VALUE "S".
003200         88  ASG-STAT-ERROR          VALUE "E".
003300     05  FILLER                  PIC X(13) VALUE SPACES.
