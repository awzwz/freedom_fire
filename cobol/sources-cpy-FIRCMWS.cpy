000100******************************************************************
000200* FIRCMWS.CPYBK                                                  *
000300* COMMON WORK STORAGE - FILE STATUS / SWITCH DEFINITIONS USED BY *
000400* ALL FIRE TICKET ROUTING BATCH PROGRAMS AND CALLED ROUTINES.    *
000500******************************************************************
000600* AMENDMENT HISTORY:                                             *
000700*-----------------------------------------------------------------
000800* FIR0001 14/03/1996 RKB    - INITIAL VERSION FOR FIRE BATCH      FIR0001 
000900*                           ROUTING PROJECT                       FIR0001 
001000*-----------------------------------------------------------------
001100* FIR0014 09/11/1998 SLT    - Y2K REMEDIATION - WK-N-RUN-YEAR     FIR0014 
001200*                           EXPANDED TO 4 DIGITS                  FIR0014 
001300*-----------------------------------------------------------------
001400 01  WK-C-FILE-STATUS           PIC X(02) VALUE "00".
001500     88  WK-C-SUCCESSFUL               VALUE "00" "02" "04".
001600     88  WK-C-END-OF-FILE              VALUE "10".
001700     88  WK-C-RECORD-NOT-FOUND         VALUE "23" "41".
001800     88  WK-C-DUPLICATE-KEY            VALUE "22".
001900
002000 01  WK-C-COMMON-SWITCHES.
002100     05  WK-C-FOUND              PIC X(01) VALUE "Y".
002200     05  WK-C-NOT-FOUND          PIC X(01) VALUE "N".
002300     05  WK-C-YES                PIC X(01) VALUE "Y".
002400     05  WK-C-NO                 PIC X(01) VALUE "N".
002500     05  FILLER                  PIC X(10) VALUE SPACES.
002600
002700 01  WK-N-RUN-YEAR               PIC 9(04) VALUE ZEROS.
