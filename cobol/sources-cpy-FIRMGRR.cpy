000100******************************************************************
000200* FIRMGRR.CPYBK                                                  *
000300* MANAGER MASTER RECORD - ONE ENTRY PER SPECIALIST / LEAD /      *
000400* CHIEF SPECIALIST. LOADED SEQUENTIALLY INTO FIR-MANAGER-TABLE   *
000500* (COPY FIRMGTB) AT THE START OF THE NIGHTLY ROUTING RUN.        *
000600******************************************************************
000700* AMENDMENT HISTORY:                                             *
000800*-----------------------------------------------------------------
000900* FIR0001 14/03/1996 RKB  - INITIAL VERSION                       FIR0001 
001000*-----------------------------------------------------------------
001100* FIR0009 02/07/1997 MKO  - ADDED MGR-SKILLS 3-SLOT BREAKOUT      FIR0009 
001200*                           FOR REQUIRED-SKILLS MATCHING          FIR0009 
001300*-----------------------------------------------------------------
001400 01  FIR-MANAGER-RECORD.
001500     05  MGR-ID                  PIC 9(04).
001600     05  MGR-NAME                PIC X(30).
001700     05  MGR-POSITION            PIC X(01).
001800         88  MGR-IS-SPECIALIST       VALUE "S".
001900         88  MGR-IS-SENIOR           VALUE "L".
002000         88  MGR-IS-CHIEF            VALUE "C".
002100     05  MGR-OFFICE-ID           PIC 9(04).
002200     05  MGR-SKILLS              PIC X(15).
002300     05  MGR-SKILLS-R REDEFINES MGR-SKILLS.
002400         10  MGR-SKILL-SLOT      PIC X(05) OCCURS 3 TIMES.
002500     05  MGR-LOAD                PIC 9(03).
