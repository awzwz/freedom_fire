000100******************************************************************
000200* FIRMGTB.CPYBK                                                  *
000300* IN-MEMORY MANAGER TABLE - BUILT ONCE BY FIRBTCH FROM THE       *
000400* MANAGERS MASTER FILE (MAX 200 ENTRIES). MGR-LOAD IN EACH       *
000500* ENTRY IS MAINTAINED LIVE FOR THE DURATION OF THE RUN - FIRVPIK *
000600* INCREMENTS IT IN PLACE WHEN A TICKET IS ROUTED TO THAT         *
000700* MANAGER SO LATER TICKETS SEE THE UPDATED WORKLOAD.             *
000800******************************************************************
000900* AMENDMENT HISTORY:                                             *
001000*-----------------------------------------------------------------
001100* FIR0005 02/04/1996 RKB  - INITIAL VERSION                       FIR0005 
001200*-----------------------------------------------------------------
001300* FIR0021 26/05/1999 SLT  - ADDED TBL-MGR-REJECTED SWITCH SO      FIR0021 
001400*                           REJECTED MANAGERS CAN BE SKIPPED      FIR0021 
001500*                           WITHOUT SHRINKING THE TABLE           FIR0021 
001600*-----------------------------------------------------------------
001700 01  FIR-MANAGER-TABLE.
001800     05  TBL-MANAGER-COUNT       PIC S9(04) COMP VALUE ZERO.
001900     05  FILLER                  PIC X(01) VALUE SPACES.
002000     05  TBL-MANAGER-ENTRY OCCURS 200 TIMES
002100                 INDEXED BY TBL-MGR-IDX.
002200         10  TBL-MGR-ID          PIC 9(04).
002300         10  TBL-MGR-NAME        PIC X(30).
002400         10  TBL-MGR-POSITION    PIC X(01).
002500         10  TBL-MGR-OFFICE-ID   PIC 9(04).
002600         10  TBL-MGR-SKILLS      PIC X(15).
002700         10  TBL-MGR-SKILLS-R REDEFINES TBL-MGR-SKILLS.
002800             15  TBL-MGR-SKILL-SLOT PIC X(05) OCCURS 3 TIMES.
002900         10  TBL-MGR-LOAD        PIC 9(03).
