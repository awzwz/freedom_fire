000100******************************************************************
000200* FIROFFR.CPYBK                                                  *
000300* OFFICE MASTER RECORD - ONE ENTRY PER BRANCH / HUB OFFICE.      *
000400* LOADED SEQUENTIALLY INTO FIR-OFFICE-TABLE (COPY FIROFTB) AT    *
000500* THE START OF THE NIGHTLY ROUTING RUN.                          *
000600******************************************************************
000700* AMENDMENT HISTORY:                                             *
000800*-----------------------------------------------------------------
000900* FIR0001 14/03/1996 RKB  - INITIAL VERSION                       FIR0001 
001000*-----------------------------------------------------------------
001100 01  FIR-OFFICE-RECORD.
001200     05  OFF-ID                  PIC 9(04).
001300     05  OFF-NAME                PIC X(30).
001400     05  OFF-ADDRESS             PIC X(40).
001500     05  OFF-LAT-FLAG            PIC X(01).
001600         88  OFF-COORD-KNOWN         VALUE "Y".
001700         88  OFF-COORD-UNKNOWN       VALUE "N".
001800     05  OFF-LATITUDE            PIC S9(03)V9(06).
001900     05  OFF-LONGITUDE           PIC S9(03)V9(06).
002000     05  FILLER                  PIC X(02) VALUE SPACES.
