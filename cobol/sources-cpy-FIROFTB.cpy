000100******************************************************************
000200* FIROFTB.CPYBK                                                  *
000300* IN-MEMORY OFFICE TABLE - BUILT ONCE BY FIRBTCH FROM THE        *
000400* OFFICES MASTER FILE (MAX 50 ENTRIES, ASCENDING OFF-ID, FILE    *
000500* ORDER PRESERVED). PASSED BY REFERENCE TO FIRVOFC ON EVERY      *
000600* CALL SO THE OFFICE-SELECTION ROUTINE CAN SEARCH IT.            *
000700******************************************************************
000800* AMENDMENT HISTORY:                                             *
000900*-----------------------------------------------------------------
001000* FIR0004 02/04/1996 RKB  - INITIAL VERSION                       FIR0004 
001100*-----------------------------------------------------------------
001200 01  FIR-OFFICE-TABLE.
001300     05  TBL-OFFICE-COUNT        PIC S9(04) COMP VALUE ZERO.
001400     05  FILLER                  PIC X(01) VALUE SPACES.
001500     05  TBL-OFFICE-ENTRY OCCURS 50 TIMES
001600                 INDEXED BY TBL-OFFICE-IDX.
001700         10  TBL-OFF-ID          PIC 9(04).
001800         10  TBL-OFF-NAME        PIC X(30).
001900         10  TBL-OFF-ADDRESS     PIC X(40).
002000         10  TBL-OFF-LAT-FLAG    PIC X(01).
002100         10  TBL-OFF-LATITUDE    PIC S9(03)V9(06).
002200         10  TBL-OFF-LONGITUDE   PIC S9(03)V9(06).
