000100******************************************************************
000200* FIRTKTR.CPYBK                                                  *
000300* TICKET TRANSACTION RECORD - ONE ENTRY PER OFF-HOURS CUSTOMER   *
000400* REQUEST RECEIVED BY THE FRONT-END CAPTURE SYSTEM.              *
000500******************************************************************
000600* AMENDMENT HISTORY:                                             *
000700*-----------------------------------------------------------------
000800* FIR0002 21/03/1996 RKB  - INITIAL VERSION                       FIR0002 
000900*-----------------------------------------------------------------
001000* FIR0011 18/09/1997 MKO  - EXPANDED TKT-DESCRIPTION 80 TO 120    FIR0011 
001100*                           TO CAPTURE LONGER FREE-TEXT BODIES    FIR0011 
001200*-----------------------------------------------------------------
001300 01  FIR-TICKET-RECORD.
001400     05  TKT-ID                  PIC 9(06).
001500     05  TKT-GUID                PIC X(12).
001600     05  TKT-SEGMENT             PIC X(01).
001700         88  TKT-SEG-MASS            VALUE "M".
001800         88  TKT-SEG-VIP             VALUE "V".
001900         88  TKT-SEG-PRIORITY        VALUE "P".
002000     05  TKT-COUNTRY             PIC X(15).
002100     05  TKT-CITY                PIC X(20).
002200     05  TKT-GEO-FLAG            PIC X(01).
002300         88  TKT-GEO-GIVEN           VALUE "Y".
002400     05  TKT-LATITUDE            PIC S9(03)V9(06).
002500     05  TKT-LONGITUDE           PIC S9(03)V9(06).
002600     05  TKT-DESCRIPTION         PIC X(120).
002700     05  TKT-DESCRIPTION-R REDEFINES TKT-DESCRIPTION.
002800         10  TKT-DESC-CHAR       PIC X(01) OCCURS 120 TIMES.
002900     05  FILLER                  PIC X(01) VALUE SPACES.
