000100******************************************************************
000200* VCLS.CPYBK - LINKAGE PARAMETER BLOCK FOR CALL "FIRVCLS"        *
000300* TICKET-TYPE / SENTIMENT / PRIORITY / LANGUAGE CLASSIFICATION.  *
000400******************************************************************
000500* AMENDMENT HISTORY:                                             *
000600*-----------------------------------------------------------------
000700* FIR0006 09/04/1996 RKB  - INITIAL VERSION                       FIR0006 
000800*-----------------------------------------------------------------
000900 01  WK-VCLS-RECORD.
001000     05  WK-VCLS-INPUT.
001100         10  WK-VCLS-I-DESCRIPTION   PIC X(120).
001200     05  WK-VCLS-OUTPUT.
001300         10  WK-VCLS-O-TYPE          PIC X(02).
001400         10  WK-VCLS-O-SPAM-FLAG     PIC X(01).
001500         10  WK-VCLS-O-SENTIMENT     PIC X(01).
001600         10  WK-VCLS-O-PRIORITY      PIC 9(02).
001700         10  WK-VCLS-O-LANGUAGE      PIC X(03).
001800     05  FILLER                      PIC X(05) VALUE SPACES.
