000100******************************************************************
000200* VGEO.CPYBK - LINKAGE PARAMETER BLOCK FOR CALL "FIRVGEO"        *
000300* CLIENT LOCATION RESOLUTION (GIVEN COORD / CENTROID / ABROAD /  *
000400* FAILED).                                                       *
000500******************************************************************
000600* AMENDMENT HISTORY:                                             *
000700*-----------------------------------------------------------------
000800* FIR0007 09/04/1996 RKB  - INITIAL VERSION                       FIR0007 
000900*-----------------------------------------------------------------
001000 01  WK-VGEO-RECORD.
001100     05  WK-VGEO-INPUT.
001200         10  WK-VGEO-I-COUNTRY       PIC X(15).
001300         10  WK-VGEO-I-CITY          PIC X(20).
001400         10  WK-VGEO-I-GEO-FLAG      PIC X(01).
001500         10  WK-VGEO-I-LATITUDE      PIC S9(03)V9(06).
001600         10  WK-VGEO-I-LONGITUDE     PIC S9(03)V9(06).
001700     05  WK-VGEO-OUTPUT.
001800         10  WK-VGEO-O-STATUS        PIC X(01).
001900             88  WK-VGEO-RESOLVED        VALUE "R".
002000             88  WK-VGEO-ABROAD          VALUE "A".
002100             88  WK-VGEO-FAILED          VALUE "F".
002200         10  WK-VGEO-O-COORD-KNOWN   PIC X(01).
002300         10  WK-VGEO-O-LATITUDE      PIC S9(03)V9(06).
002400         10  WK-VGEO-O-LONGITUDE     PIC S9(03)V9(06).
002500     05  FILLER                      PIC X(05) VALUE SPACES.
