000100******************************************************************
000200* VOFC.CPYBK - LINKAGE PARAMETER BLOCK FOR CALL "FIRVOFC"        *
000300* NEAREST-OFFICE / HUB 50-50 FALLBACK OFFICE SELECTION.          *
000400******************************************************************
000500* AMENDMENT HISTORY:                                             *
000600*-----------------------------------------------------------------
000700* FIR0008 10/04/1996 RKB  - INITIAL VERSION                       FIR0008 
000800*-----------------------------------------------------------------
000900* FIR0015 03/12/1998 MKO  - ADDED WK-VOFC-O-ERROR-CD FOR THE      FIR0015 
001000*                           EMPTY-TABLE EDGE CASE                 FIR0015 
001100*-----------------------------------------------------------------
001200 01  WK-VOFC-RECORD.
001300     05  WK-VOFC-INPUT.
001400         10  WK-VOFC-I-COORD-KNOWN   PIC X(01).
001500         10  WK-VOFC-I-LATITUDE      PIC S9(03)V9(06).
001600         10  WK-VOFC-I-LONGITUDE     PIC S9(03)V9(06).
001700     05  WK-VOFC-OUTPUT.
001800         10  WK-VOFC-O-OFFICE-ID     PIC 9(04).
001900         10  WK-VOFC-O-OFFICE-NAME   PIC X(30).
002000         10  WK-VOFC-O-DISTANCE-KM   PIC 9(05)V9(02).
002100         10  WK-VOFC-O-FALLBACK-FLAG PIC X(01).
002200         10  WK-VOFC-O-ERROR-CD      PIC X(01).
002300     05  FILLER                      PIC X(05) VALUE SPACES.
