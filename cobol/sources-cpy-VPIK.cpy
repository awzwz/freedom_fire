000100******************************************************************
000200* VPIK.CPYBK - LINKAGE PARAMETER BLOCK FOR CALL "FIRVPIK"        *
000300* MANAGER FILTER + ROUND-ROBIN PICK WITHIN THE SELECTED OFFICE.  *
000400******************************************************************
000500* AMENDMENT HISTORY:                                             *
000600*-----------------------------------------------------------------
000700* FIR0012 22/04/1996 RKB  - INITIAL VERSION                       FIR0012 
000800*-----------------------------------------------------------------
000900* FIR0019 14/01/1999 SLT  - QUEUE KEY NOW INCLUDES TICKET TYPE    FIR0019 
001000*                           SO DATA-CHANGE CHIEF QUEUES DO NOT    FIR0019 
001100*                           SHARE A COUNTER WITH OTHER TYPES      FIR0019 
001200*-----------------------------------------------------------------
001300 01  WK-VPIK-RECORD.
001400     05  WK-VPIK-INPUT.
001500         10  WK-VPIK-I-OFFICE-ID     PIC 9(04).
001600         10  WK-VPIK-I-VIP-REQ       PIC X(01).
001700         10  WK-VPIK-I-CHIEF-REQ     PIC X(01).
001800         10  WK-VPIK-I-LANG-SKILL    PIC X(05).
001900         10  WK-VPIK-I-LANGUAGE      PIC X(03).
002000         10  WK-VPIK-I-TYPE          PIC X(02).
002100     05  WK-VPIK-OUTPUT.
002200         10  WK-VPIK-O-MANAGER-ID    PIC 9(04).
002300         10  WK-VPIK-O-MANAGER-NAME  PIC X(30).
002400         10  WK-VPIK-O-FOUND-FLAG    PIC X(01).
002500     05  FILLER                      PIC X(05) VALUE SPACES.
