000100******************************************************************
000200* VSKL.CPYBK - LINKAGE PARAMETER BLOCK FOR CALL "FIRVSKL"        *
000300* REQUIRED-SKILL / REQUIRED-POSITION DETERMINATION FOR A TICKET. *
000400******************************************************************
000500* AMENDMENT HISTORY:                                             *
000600*-----------------------------------------------------------------
000700* FIR0010 15/04/1996 RKB  - INITIAL VERSION                       FIR0010 
000800*-----------------------------------------------------------------
000900 01  WK-VSKL-RECORD.
001000     05  WK-VSKL-INPUT.
001100         10  WK-VSKL-I-SEGMENT       PIC X(01).
001200         10  WK-VSKL-I-TYPE          PIC X(02).
001300         10  WK-VSKL-I-LANGUAGE      PIC X(03).
001400     05  WK-VSKL-OUTPUT.
001500         10  WK-VSKL-O-VIP-REQ       PIC X(01).
001600         10  WK-VSKL-O-CHIEF-REQ     PIC X(01).
001700         10  WK-VSKL-O-LANG-SKILL    PIC X(05).
001800     05  FILLER                      PIC X(05) VALUE SPACES.
