000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.     FIRBTCH.
000500 AUTHOR.         R KUBENOVA.
000600 INSTALLATION.   HEAD OFFICE DATA CENTRE - ALMATY.
000700 DATE-WRITTEN.   14 MAR 1996.
000800 DATE-COMPILED.
000900 SECURITY.       PRODUCTION - BATCH ROUTING SUBSYSTEM.
001000*
001100*DESCRIPTION :  THIS IS THE NIGHTLY MAINLINE FOR THE FIRE TICKET
001200*               ROUTING RUN.  IT LOADS THE OFFICE AND MANAGER
001300*               MASTERS INTO MEMORY, THEN READS THE OFF-HOURS
001400*               TICKET FILE ONE RECORD AT A TIME, CALLING THE
001500*               FIVE ROUTING SUBROUTINES (FIRVCLS/FIRVGEO/
001600*               FIRVOFC/FIRVSKL/FIRVPIK) IN TURN FOR EACH
001700*               TICKET, WRITING ONE ASSIGNMENT RECORD AND ONE
001800*               REPORT DETAIL LINE PER TICKET.  THE CONTROL
001900*               TOTALS ARE PRINTED WHEN THE TICKET FILE IS
002000*               EXHAUSTED.  RUN FROM THE OVERNIGHT JOB SCHEDULE
002100*               AFTER THE FRONT-END CAPTURE SYSTEM CLOSES OFF
002200*               THE DAY'S OFF-HOURS QUEUE.
002300*
002400*=================================================================
002500* HISTORY OF MODIFICATION:
002600*=================================================================
002700* FIR0001 14/03/1996 RKB  - INITIAL VERSION FOR FIRE TICKET       FIR0001 
002800*                         ROUTING PROJECT                         FIR0001 
002900*-----------------------------------------------------------------
003000* FIR0018 19/12/1998 SLT  - Y2K REMEDIATION - REVIEWED, NO DATE   FIR0018 
003100*                         SENSITIVE LOGIC IN THIS ROUTINE         FIR0018 
003200*-----------------------------------------------------------------
003300* FIR0020 23/07/1999 SLT  - E-REQ 1742 A MANAGER WHOSE OFFICE ID  FIR0020 
003400*                         IS NOT ON FILE IS NOW REJECTED AND      FIR0020 
003500*                         COUNTED INSTEAD OF ABENDING THE RUN     FIR0020 
003600*-----------------------------------------------------------------
003700* FIR0023 10/08/2000 NZH  - E-REQ 1858 MANAGER LOAD TABLE ON THE  FIR0023 
003800*                         SUMMARY IS NOW SORTED BY LOAD           FIR0023 
003900*                         DESCENDING - USED TO PRINT IN ID ORDER  FIR0023 
004000*-----------------------------------------------------------------
004100* FIR0026 02/11/2001 NZH  - E-REQ 1988 ADDED FALLBACK-USED COUNT  FIR0026 
004200*                         TO THE SUMMARY TOTALS BLOCK             FIR0026 
004300*-----------------------------------------------------------------
004400 EJECT
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700******************************************************************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
005200                  UPSI-0 IS UPSI-SWITCH-0
005300                       ON STATUS IS U0-ON
005400                       OFF STATUS IS U0-OFF.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT OFFICES     ASSIGN TO OFFICES
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS WK-C-FILE-STATUS.
006100     SELECT MANAGERS    ASSIGN TO MANAGERS
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS WK-C-FILE-STATUS.
006400     SELECT TICKETS     ASSIGN TO TICKETS
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS WK-C-FILE-STATUS.
006700     SELECT ASSIGNMENTS ASSIGN TO ASSIGNMENTS
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS  IS WK-C-FILE-STATUS.
007000     SELECT REPORT      ASSIGN TO REPORT
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS WK-C-FILE-STATUS.
007300 EJECT
007400******************************************************************
007500 DATA DIVISION.
007600******************************************************************
007700 FILE SECTION.
007800*
007900 FD  OFFICES
008000     LABEL RECORDS ARE OMITTED
008100     RECORD CONTAINS 95 CHARACTERS
008200     DATA RECORD IS FIR-OFFICE-RECORD.
008300     COPY FIROFFR.
008400*
008500 FD  MANAGERS
008600     LABEL RECORDS ARE OMITTED
008700     RECORD CONTAINS 57 CHARACTERS
008800     DATA RECORD IS FIR-MANAGER-RECORD.
008900     COPY FIRMGRR.
009000*
009100 FD  TICKETS
009200     LABEL RECORDS ARE OMITTED
009300     RECORD CONTAINS 194 CHARACTERS
009400     DATA RECORD IS FIR-TICKET-RECORD.
009500     COPY FIRTKTR.
009600*
009700 FD  ASSIGNMENTS
009800     LABEL RECORDS ARE OMITTED
009900     RECORD CONTAINS 116 CHARACTERS
010000     DATA RECORD IS FIR-ASSIGNMENT-RECORD.
010100     COPY FIRASGR.
010200*
010300 FD  REPORT
010400     LABEL RECORDS ARE OMITTED
010500     RECORD CONTAINS 132 CHARACTERS
010600     DATA RECORD IS FIR-REPORT-LINE.
010700 01  FIR-REPORT-LINE                 PIC X(132).
010800 EJECT
010900*************************
011000 WORKING-STORAGE SECTION.
011100*************************
011200 01  FILLER                  PIC X(24) VALUE
011300     "** PROGRAM FIRBTCH  **".
011400
011500* ------------------ PROGRAM WORKING STORAGE -------------------*
011600 COPY FIRCMWS.
011700 COPY FIROFTB.
011800 COPY FIRMGTB.
011900
012000* ---------- CALL PARAMETER BLOCKS FOR THE ROUTING ROUTINES -------
012100 COPY VCLS.
012200 COPY VGEO.
012300 COPY VOFC.
012400 COPY VSKL.
012500 COPY VPIK.
012600
012700 01  WS-SWITCHES.
012800     05  WS-MORE-OFFICES         PIC X(01) VALUE "Y".
012900     05  WS-MORE-MANAGERS        PIC X(01) VALUE "Y".
013000     05  WS-MORE-TICKETS         PIC X(01) VALUE "Y".
013100     05  WS-FOUND-SW             PIC X(01) VALUE "N".
013200
013300 01  WS-COUNTERS.
013400     05  WS-TOTAL-READ           PIC S9(06) COMP VALUE ZERO.
013500     05  WS-TOTAL-PROCESSED      PIC S9(06) COMP VALUE ZERO.
013600     05  WS-TOTAL-ASSIGNED       PIC S9(06) COMP VALUE ZERO.
013700     05  WS-TOTAL-SPAM           PIC S9(06) COMP VALUE ZERO.
013800     05  WS-TOTAL-ERROR          PIC S9(06) COMP VALUE ZERO.
013900     05  WS-TOTAL-FALLBACK       PIC S9(06) COMP VALUE ZERO.
014000     05  WS-MGR-REJECTED-CNT     PIC S9(04) COMP VALUE ZERO.
014100     05  WS-RUN-TOTAL            PIC S9(06) COMP VALUE ZERO.
014200
014300* ------------------- ANALYTICS LITERAL TABLES ---------------------
014400 01  FIR-TYPE-CODE-LITS.
014500     05  FILLER                  PIC X(02) VALUE "SP".
014600     05  FILLER                  PIC X(02) VALUE "FR".
014700     05  FILLER                  PIC X(02) VALUE "CO".
014800     05  FILLER                  PIC X(02) VALUE "DC".
014900     05  FILLER                  PIC X(02) VALUE "AP".
015000     05  FILLER                  PIC X(02) VALUE "CL".
015100     05  FILLER                  PIC X(02) VALUE "CN".
015200 01  FIR-TYPE-CODE-TABLE REDEFINES FIR-TYPE-CODE-LITS.
015300     05  FIR-TYPE-CODE-ENTRY     PIC X(02) OCCURS 7 TIMES.
015400 01  WS-TYPE-COUNTS.
015500     05  WS-TYPE-COUNT-ENTRY     PIC S9(06) COMP OCCURS 7 TIMES
015600                                  VALUE ZERO.
015700
015800 01  FIR-SENT-CODE-LITS.
015900     05  FILLER                  PIC X(01) VALUE "P".
016000     05  FILLER                  PIC X(01) VALUE "U".
016100     05  FILLER                  PIC X(01) VALUE "N".
016200 01  FIR-SENT-CODE-TABLE REDEFINES FIR-SENT-CODE-LITS.
016300     05  FIR-SENT-CODE-ENTRY     PIC X(01) OCCURS 3 TIMES.
016400 01  WS-SENT-COUNTS.
016500     05  WS-SENT-COUNT-ENTRY     PIC S9(06) COMP OCCURS 3 TIMES
016600                                  VALUE ZERO.
016700
016800 01  FIR-LANG-CODE-LITS2.
016900     05  FILLER                  PIC X(03) VALUE "RU ".
017000     05  FILLER                  PIC X(03) VALUE "KZ ".
017100     05  FILLER                  PIC X(03) VALUE "ENG".
017200 01  FIR-LANG-CODE-TABLE2 REDEFINES FIR-LANG-CODE-LITS2.
017300     05  FIR-LANG-CODE-ENTRY     PIC X(03) OCCURS 3 TIMES.
017400 01  WS-LANG-COUNTS.
017500     05  WS-LANG-COUNT-ENTRY     PIC S9(06) COMP OCCURS 3 TIMES
017600                                  VALUE ZERO.
017700
017800 01  FIR-SEG-CODE-LITS.
017900     05  FILLER                  PIC X(01) VALUE "M".
018000     05  FILLER                  PIC X(01) VALUE "V".
018100     05  FILLER                  PIC X(01) VALUE "P".
018200 01  FIR-SEG-CODE-TABLE REDEFINES FIR-SEG-CODE-LITS.
018300     05  FIR-SEG-CODE-ENTRY      PIC X(01) OCCURS 3 TIMES.
018400 01  WS-SEG-COUNTS.
018500     05  WS-SEG-COUNT-ENTRY      PIC S9(06) COMP OCCURS 3 TIMES
018600                                  VALUE ZERO.
018700
018800 01  WS-OFFICE-ASSIGN-COUNTS.
018900     05  WS-OFF-ASSIGN-CNT       PIC S9(06) COMP OCCURS 50 TIMES
019000                                  VALUE ZERO.
019100
019200 01  WS-MGR-ORDER-TABLE.
019300     05  WS-MGR-ORDER-IDX        PIC S9(04) COMP OCCURS 200 TIMES
019400                                  VALUE ZERO.
019500
019600 01  WS-WORK-AREA.
019700     05  WS-OFC-IDX              PIC S9(04) COMP VALUE ZERO.
019800     05  WS-SCAN-IDX             PIC S9(04) COMP VALUE ZERO.
019900     05  WS-TYPE-IDX             PIC S9(02) COMP VALUE ZERO.
020000     05  WS-SENT-IDX             PIC S9(02) COMP VALUE ZERO.
020100     05  WS-LANG-IDX             PIC S9(02) COMP VALUE ZERO.
020200     05  WS-SEG-IDX              PIC S9(02) COMP VALUE ZERO.
020300     05  WS-SORT-I               PIC S9(04) COMP VALUE ZERO.
020400     05  WS-SORT-J               PIC S9(04) COMP VALUE ZERO.
020500     05  WS-SORT-BEST            PIC S9(04) COMP VALUE ZERO.
020600     05  WS-SORT-TEMP            PIC S9(04) COMP VALUE ZERO.
020700
020800* -------------------------- PRINT LINES ---------------------------
020900 01  WS-HEADING-LINE-1.
021000     05  FILLER                  PIC X(45) VALUE SPACES.
021100     05  FILLER                  PIC X(33) VALUE
021200         "FIRE TICKET ROUTING - BATCH RUN".
021300     05  FILLER                  PIC X(54) VALUE SPACES.
021400
021500 01  WS-HEADING-LINE-2.
021600     05  FILLER                  PIC X(06) VALUE "TKT ID".
021700     05  FILLER                  PIC X(08) VALUE SPACES.
021800     05  FILLER                  PIC X(04) VALUE "GUID".
021900     05  FILLER                  PIC X(10) VALUE SPACES.
022000     05  FILLER                  PIC X(04) VALUE "TYPE".
022100     05  FILLER                  PIC X(04) VALUE SPACES.
022200     05  FILLER                  PIC X(04) VALUE "SENT".
022300     05  FILLER                  PIC X(03) VALUE SPACES.
022400     05  FILLER                  PIC X(03) VALUE "PRI".
022500     05  FILLER                  PIC X(04) VALUE SPACES.
022600     05  FILLER                  PIC X(04) VALUE "LANG".
022700     05  FILLER                  PIC X(04) VALUE SPACES.
022800     05  FILLER                  PIC X(06) VALUE "OFFICE".
022900     05  FILLER                  PIC X(15) VALUE SPACES.
023000     05  FILLER                  PIC X(07) VALUE "MANAGER".
023100     05  FILLER                  PIC X(14) VALUE SPACES.
023200     05  FILLER                  PIC X(04) VALUE "DIST".
023300     05  FILLER                  PIC X(04) VALUE SPACES.
023400     05  FILLER                  PIC X(01) VALUE "F".
023500     05  FILLER                  PIC X(28) VALUE SPACES.
023600
023700 01  WS-DETAIL-LINE.
023800     05  WS-DTL-TKT-ID           PIC ZZZZZ9.
023900     05  FILLER                  PIC X(02) VALUE SPACES.
024000     05  WS-DTL-GUID             PIC X(12).
024100     05  FILLER                  PIC X(02) VALUE SPACES.
024200     05  WS-DTL-TYPE             PIC X(02).
024300     05  FILLER                  PIC X(02) VALUE SPACES.
024400     05  WS-DTL-SENTIMENT        PIC X(01).
024500     05  FILLER                  PIC X(02) VALUE SPACES.
024600     05  WS-DTL-PRIORITY         PIC Z9.
024700     05  FILLER                  PIC X(02) VALUE SPACES.
024800     05  WS-DTL-LANGUAGE         PIC X(03).
024900     05  FILLER                  PIC X(02) VALUE SPACES.
025000     05  WS-DTL-OFFICE-NAME      PIC X(20).
025100     05  FILLER                  PIC X(01) VALUE SPACES.
025200     05  WS-DTL-MANAGER-NAME     PIC X(20).
025300     05  FILLER                  PIC X(01) VALUE SPACES.
025400     05  WS-DTL-DISTANCE         PIC ZZZ9.99.
025500     05  FILLER                  PIC X(02) VALUE SPACES.
025600     05  WS-DTL-FALLBACK         PIC X(01).
025700     05  FILLER                  PIC X(42) VALUE SPACES.
025800
025900 01  WS-SUMMARY-LINE.
026000     05  WS-SUM-LABEL            PIC X(40).
026100     05  FILLER                  PIC X(05) VALUE SPACES.
026200     05  WS-SUM-VALUE            PIC ZZZ,ZZ9.
026300     05  FILLER                  PIC X(80) VALUE SPACES.
026400
026500 01  WS-MGR-LINE.
026600     05  WS-MGRL-ID              PIC ZZZ9.
026700     05  FILLER                  PIC X(02) VALUE SPACES.
026800     05  WS-MGRL-NAME            PIC X(30).
026900     05  FILLER                  PIC X(02) VALUE SPACES.
027000     05  WS-MGRL-OFFICE-ID       PIC ZZZ9.
027100     05  FILLER                  PIC X(02) VALUE SPACES.
027200     05  WS-MGRL-LOAD            PIC ZZ9.
027300     05  FILLER                  PIC X(85) VALUE SPACES.
027400
027500 EJECT
027600***************
027700 PROCEDURE DIVISION.
027800***************
027900 MAIN-MODULE.
028000     PERFORM A000-INITIALIZE
028100        THRU A099-INITIALIZE-EX.
028200     PERFORM B000-LOAD-OFFICES
028300        THRU B099-LOAD-OFFICES-EX.
028400     PERFORM B100-LOAD-MANAGERS
028500        THRU B199-LOAD-MANAGERS-EX.
028600     PERFORM G000-PRINT-HEADINGS
028700        THRU G099-PRINT-HEADINGS-EX.
028800     PERFORM D000-PROCESS-TICKETS
028900        THRU D099-PROCESS-TICKETS-EX.
029000     PERFORM F000-PRINT-SUMMARY
029100        THRU F099-PRINT-SUMMARY-EX.
029200     PERFORM Z000-END-PROGRAM-ROUTINE
029300        THRU Z099-END-PROGRAM-ROUTINE-EX.
029400     STOP RUN.
029500
029600*-----------------------------------------------------------------*
029700 A000-INITIALIZE.
029800*-----------------------------------------------------------------*
029900     OPEN INPUT  OFFICES.
030000     IF  NOT WK-C-SUCCESSFUL
030100         DISPLAY "FIRBTCH - OPEN FILE ERROR - OFFICES"
030200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030300         GO TO Y900-ABNORMAL-TERMINATION
030400     END-IF.
030500     OPEN INPUT  MANAGERS.
030600     IF  NOT WK-C-SUCCESSFUL
030700         DISPLAY "FIRBTCH - OPEN FILE ERROR - MANAGERS"
030800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030900         GO TO Y900-ABNORMAL-TERMINATION
031000     END-IF.
031100     OPEN INPUT  TICKETS.
031200     IF  NOT WK-C-SUCCESSFUL
031300         DISPLAY "FIRBTCH - OPEN FILE ERROR - TICKETS"
031400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031500         GO TO Y900-ABNORMAL-TERMINATION
031600     END-IF.
031700     OPEN OUTPUT ASSIGNMENTS.
031800     IF  NOT WK-C-SUCCESSFUL
031900         DISPLAY "FIRBTCH - OPEN FILE ERROR - ASSIGNMENTS"
032000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032100         GO TO Y900-ABNORMAL-TERMINATION
032200     END-IF.
032300     OPEN OUTPUT REPORT.
032400     IF  NOT WK-C-SUCCESSFUL
032500         DISPLAY "FIRBTCH - OPEN FILE ERROR - REPORT"
032600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032700         GO TO Y900-ABNORMAL-TERMINATION
032800     END-IF.
032900 A099-INITIALIZE-EX.
033000     EXIT.
033100
033200*-----------------------------------------------------------------*
033300* RULE U8-1 - LOAD THE OFFICE MASTER INTO MEMORY, FILE ORDER KEPT.
033400*-----------------------------------------------------------------*
033500 B000-LOAD-OFFICES.
033600*-----------------------------------------------------------------*
033700     MOVE "Y" TO WS-MORE-OFFICES.
033800     READ OFFICES
033900         AT END MOVE "N" TO WS-MORE-OFFICES
034000     END-READ.
034100     PERFORM B010-STORE-ONE-OFFICE THRU B019-STORE-ONE-OFFICE-EX
034200         UNTIL WS-MORE-OFFICES = "N".
034300 B099-LOAD-OFFICES-EX.
034400     EXIT.
034500
034600 B010-STORE-ONE-OFFICE.
034700     IF TBL-OFFICE-COUNT < 50
034800         ADD 1 TO TBL-OFFICE-COUNT
034900         MOVE OFF-ID        TO TBL-OFF-ID(TBL-OFFICE-COUNT)
035000         MOVE OFF-NAME      TO TBL-OFF-NAME(TBL-OFFICE-COUNT)
035100         MOVE OFF-ADDRESS   TO TBL-OFF-ADDRESS(TBL-OFFICE-COUNT)
035200         MOVE OFF-LAT-FLAG  TO TBL-OFF-LAT-FLAG(TBL-OFFICE-COUNT)
035300         MOVE OFF-LATITUDE  TO TBL-OFF-LATITUDE(TBL-OFFICE-COUNT)
035400         MOVE OFF-LONGITUDE TO TBL-OFF-LONGITUDE(TBL-OFFICE-COUNT)
035500     END-IF.
035600     READ OFFICES
035700         AT END MOVE "N" TO WS-MORE-OFFICES
035800     END-READ.
035900 B019-STORE-ONE-OFFICE-EX.
036000     EXIT.
036100
036200*-----------------------------------------------------------------*
036300* RULE U8-2 - LOAD THE MANAGER MASTER, REJECTING (AND COUNTING)
036400* ANY MANAGER WHOSE OFFICE ID IS NOT IN THE OFFICE TABLE (FIR0020).
036500*-----------------------------------------------------------------*
036600 B100-LOAD-MANAGERS.
036700*-----------------------------------------------------------------*
036800     MOVE "Y" TO WS-MORE-MANAGERS.
036900     READ MANAGERS
037000         AT END MOVE "N" TO WS-MORE-MANAGERS
037100     END-READ.
037200     PERFORM B110-STORE-ONE-MANAGER THRU B119-STORE-ONE-MANAGER-EX
037300         UNTIL WS-MORE-MANAGERS = "N".
037400 B199-LOAD-MANAGERS-EX.
037500     EXIT.
037600
037700 B110-STORE-ONE-MANAGER.
037800     PERFORM C050-OFFICE-ID-EXISTS THRU C059-OFFICE-ID-EXISTS-EX.
037900     IF WS-FOUND-SW = "Y"
038000         IF TBL-MANAGER-COUNT < 200
038100             ADD 1 TO TBL-MANAGER-COUNT
038200             MOVE MGR-ID        TO TBL-MGR-ID(TBL-MANAGER-COUNT)
038300             MOVE MGR-NAME      TO TBL-MGR-NAME(TBL-MANAGER-COUNT)
038400             MOVE MGR-POSITION  TO
038500                                TBL-MGR-POSITION(TBL-MANAGER-COUNT)
038600             MOVE MGR-OFFICE-ID TO
038700                                TBL-MGR-OFFICE-ID(TBL-MANAGER-COUNT)
038800             MOVE MGR-SKILLS    TO
038900                                TBL-MGR-SKILLS(TBL-MANAGER-COUNT)
039000             MOVE MGR-LOAD      TO TBL-MGR-LOAD(TBL-MANAGER-COUNT)
039100         END-IF
039200     ELSE
039300         ADD 1 TO WS-MGR-REJECTED-CNT
039400     END-IF.
039500     READ MANAGERS
039600         AT END MOVE "N" TO WS-MORE-MANAGERS
039700     END-READ.
039800 B119-STORE-ONE-MANAGER-EX.
039900     EXIT.
040000
040100 C050-OFFICE-ID-EXISTS.
040200     MOVE "N" TO WS-FOUND-SW.
040300     PERFORM C060-CHECK-ONE-OFFICE-ID THRU C069-CHECK-ONE-OFFICE-ID-EX
040400         VARYING WS-SCAN-IDX FROM 1 BY 1
040500         UNTIL WS-SCAN-IDX > TBL-OFFICE-COUNT
040600            OR WS-FOUND-SW = "Y".
040700 C059-OFFICE-ID-EXISTS-EX.
040800     EXIT.
040900
041000 C060-CHECK-ONE-OFFICE-ID.
041100     IF TBL-OFF-ID(WS-SCAN-IDX) = MGR-OFFICE-ID
041200         MOVE "Y" TO WS-FOUND-SW
041300     END-IF.
041400 C069-CHECK-ONE-OFFICE-ID-EX.
041500     EXIT.
041600
041700*-----------------------------------------------------------------*
041800* RULE U6 - MAIN TICKET LOOP.
041900*-----------------------------------------------------------------*
042000 D000-PROCESS-TICKETS.
042100*-----------------------------------------------------------------*
042200     MOVE "Y" TO WS-MORE-TICKETS.
042300     READ TICKETS
042400         AT END MOVE "N" TO WS-MORE-TICKETS
042500     END-READ.
042600     PERFORM D010-PROCESS-ONE-TICKET THRU D019-PROCESS-ONE-TICKET-EX
042700         UNTIL WS-MORE-TICKETS = "N".
042800 D099-PROCESS-TICKETS-EX.
042900     EXIT.
043000
043100 D010-PROCESS-ONE-TICKET.
043200     ADD 1 TO WS-TOTAL-READ.
043300     PERFORM E100-CLASSIFY-TICKET THRU E199-CLASSIFY-TICKET-EX.
043400     ADD 1 TO WS-TOTAL-PROCESSED.
043500     PERFORM E900-ACCUM-ALL THRU E999-ACCUM-ALL-EX.
043600     IF WK-VCLS-O-TYPE = "SP"
043700         PERFORM E200-WRITE-SPAM-ASSIGNMENT
043800            THRU E299-WRITE-SPAM-ASSIGNMENT-EX
043900     ELSE
044000         PERFORM E300-RESOLVE-AND-ASSIGN
044100            THRU E399-RESOLVE-AND-ASSIGN-EX
044200     END-IF.
044300     PERFORM E800-PRINT-DETAIL-LINE THRU E899-PRINT-DETAIL-LINE-EX.
044400     READ TICKETS
044500         AT END MOVE "N" TO WS-MORE-TICKETS
044600     END-READ.
044700 D019-PROCESS-ONE-TICKET-EX.
044800     EXIT.
044900
045000*-----------------------------------------------------------------*
045100* STEP 1 - CLASSIFY (U1).
045200*-----------------------------------------------------------------*
045300 E100-CLASSIFY-TICKET.
045400*-----------------------------------------------------------------*
045500     MOVE TKT-DESCRIPTION TO WK-VCLS-I-DESCRIPTION.
045600     CALL "FIRVCLS" USING WK-VCLS-RECORD.
045700 E199-CLASSIFY-TICKET-EX.
045800     EXIT.
045900
046000*-----------------------------------------------------------------*
046100* STEP 2 - SPAM TICKETS GO STRAIGHT TO AN 'S' ASSIGNMENT RECORD.
046200*-----------------------------------------------------------------*
046300 E200-WRITE-SPAM-ASSIGNMENT.
046400*-----------------------------------------------------------------*
046500     MOVE SPACES             TO FIR-ASSIGNMENT-RECORD.
046600     MOVE TKT-ID              TO ASG-TICKET-ID.
046700     MOVE TKT-GUID             TO ASG-GUID.
046800     MOVE WK-VCLS-O-TYPE       TO ASG-TYPE.
046900     MOVE WK-VCLS-O-SENTIMENT  TO ASG-SENTIMENT.
047000     MOVE WK-VCLS-O-PRIORITY   TO ASG-PRIORITY.
047100     MOVE WK-VCLS-O-LANGUAGE   TO ASG-LANGUAGE.
047200     MOVE ZERO                 TO ASG-MANAGER-ID.
047300     MOVE SPACES                TO ASG-MANAGER-NAME.
047400     MOVE ZERO                 TO ASG-OFFICE-ID.
047500     MOVE SPACES                TO ASG-OFFICE-NAME.
047600     MOVE ZERO                 TO ASG-DISTANCE-KM.
047700     MOVE "N"                   TO ASG-FALLBACK.
047800     MOVE "S"                   TO ASG-STATUS.
047900     WRITE FIR-ASSIGNMENT-RECORD.
048000     ADD 1 TO WS-TOTAL-SPAM.
048100 E299-WRITE-SPAM-ASSIGNMENT-EX.
048200     EXIT.
048300
048400*-----------------------------------------------------------------*
048500* STEPS 3-8 - LOCATE, SELECT OFFICE, DETERMINE REQUIREMENT, PICK
048600* MANAGER, PERSIST THE ASSIGNMENT.
048700*-----------------------------------------------------------------*
048800 E300-RESOLVE-AND-ASSIGN.
048900*-----------------------------------------------------------------*
049000     PERFORM E310-RESOLVE-LOCATION THRU E319-RESOLVE-LOCATION-EX.
049100     PERFORM E320-SELECT-OFFICE    THRU E329-SELECT-OFFICE-EX.
049200     PERFORM E330-DETERMINE-REQMT  THRU E339-DETERMINE-REQMT-EX.
049300     PERFORM E340-PICK-MANAGER     THRU E349-PICK-MANAGER-EX.
049400     PERFORM E350-WRITE-ASSIGNMENT THRU E359-WRITE-ASSIGNMENT-EX.
049500 E399-RESOLVE-AND-ASSIGN-EX.
049600     EXIT.
049700
049800 E310-RESOLVE-LOCATION.
049900     MOVE TKT-COUNTRY      TO WK-VGEO-I-COUNTRY.
050000     MOVE TKT-CITY         TO WK-VGEO-I-CITY.
050100     MOVE TKT-GEO-FLAG     TO WK-VGEO-I-GEO-FLAG.
050200     MOVE TKT-LATITUDE     TO WK-VGEO-I-LATITUDE.
050300     MOVE TKT-LONGITUDE    TO WK-VGEO-I-LONGITUDE.
050400     CALL "FIRVGEO" USING WK-VGEO-RECORD.
050500 E319-RESOLVE-LOCATION-EX.
050600     EXIT.
050700
050800 E320-SELECT-OFFICE.
050900     IF WK-VGEO-O-COORD-KNOWN = "Y"
051000         MOVE "Y" TO WK-VOFC-I-COORD-KNOWN
051100         MOVE WK-VGEO-O-LATITUDE  TO WK-VOFC-I-LATITUDE
051200         MOVE WK-VGEO-O-LONGITUDE TO WK-VOFC-I-LONGITUDE
051300     ELSE
051400         MOVE "N" TO WK-VOFC-I-COORD-KNOWN
051500     END-IF.
051600     CALL "FIRVOFC" USING WK-VOFC-RECORD, FIR-OFFICE-TABLE.
051700     IF WK-VOFC-O-FALLBACK-FLAG = "Y"
051800         ADD 1 TO WS-TOTAL-FALLBACK
051900     END-IF.
052000 E329-SELECT-OFFICE-EX.
052100     EXIT.
052200
052300 E330-DETERMINE-REQMT.
052400     MOVE TKT-SEGMENT          TO WK-VSKL-I-SEGMENT.
052500     MOVE WK-VCLS-O-TYPE       TO WK-VSKL-I-TYPE.
052600     MOVE WK-VCLS-O-LANGUAGE   TO WK-VSKL-I-LANGUAGE.
052700     CALL "FIRVSKL" USING WK-VSKL-RECORD.
052800 E339-DETERMINE-REQMT-EX.
052900     EXIT.
053000
053100 E340-PICK-MANAGER.
053200     MOVE WK-VOFC-O-OFFICE-ID  TO WK-VPIK-I-OFFICE-ID.
053300     MOVE WK-VSKL-O-VIP-REQ    TO WK-VPIK-I-VIP-REQ.
053400     MOVE WK-VSKL-O-CHIEF-REQ  TO WK-VPIK-I-CHIEF-REQ.
053500     MOVE WK-VSKL-O-LANG-SKILL TO WK-VPIK-I-LANG-SKILL.
053600     MOVE WK-VCLS-O-LANGUAGE   TO WK-VPIK-I-LANGUAGE.
053700     MOVE WK-VCLS-O-TYPE       TO WK-VPIK-I-TYPE.
053800     CALL "FIRVPIK" USING WK-VPIK-RECORD, FIR-MANAGER-TABLE.
053900 E349-PICK-MANAGER-EX.
054000     EXIT.
054100
054200 E350-WRITE-ASSIGNMENT.
054300     MOVE SPACES               TO FIR-ASSIGNMENT-RECORD.
054400     MOVE TKT-ID                TO ASG-TICKET-ID.
054500     MOVE TKT-GUID               TO ASG-GUID.
054600     MOVE WK-VCLS-O-TYPE         TO ASG-TYPE.
054700     MOVE WK-VCLS-O-SENTIMENT    TO ASG-SENTIMENT.
054800     MOVE WK-VCLS-O-PRIORITY     TO ASG-PRIORITY.
054900     MOVE WK-VCLS-O-LANGUAGE     TO ASG-LANGUAGE.
055000     MOVE WK-VOFC-O-OFFICE-ID    TO ASG-OFFICE-ID.
055100     MOVE WK-VOFC-O-OFFICE-NAME  TO ASG-OFFICE-NAME.
055200     MOVE WK-VOFC-O-DISTANCE-KM  TO ASG-DISTANCE-KM.
055300     MOVE WK-VOFC-O-FALLBACK-FLAG TO ASG-FALLBACK.
055400     IF WK-VPIK-O-FOUND-FLAG = "Y"
055500         MOVE WK-VPIK-O-MANAGER-ID   TO ASG-MANAGER-ID
055600         MOVE WK-VPIK-O-MANAGER-NAME TO ASG-MANAGER-NAME
055700         MOVE "A"                    TO ASG-STATUS
055800         ADD 1 TO WS-TOTAL-ASSIGNED
055900         PERFORM E360-BUMP-OFFICE-ASSIGN-COUNT
056000            THRU E368-BUMP-OFFICE-ASSIGN-COUNT-EX
056100     ELSE
056200         MOVE ZERO                   TO ASG-MANAGER-ID
056300         MOVE SPACES                 TO ASG-MANAGER-NAME
056400         MOVE "E"                    TO ASG-STATUS
056500         ADD 1 TO WS-TOTAL-ERROR
056600     END-IF.
056700     WRITE FIR-ASSIGNMENT-RECORD.
056800 E359-WRITE-ASSIGNMENT-EX.
056900     EXIT.
057000
057100 E360-BUMP-OFFICE-ASSIGN-COUNT.
057200     MOVE ZERO TO WS-SCAN-IDX.
057300     PERFORM E361-CHECK-OFFICE-SLOT THRU E362-CHECK-OFFICE-SLOT-EX
057400         VARYING WS-OFC-IDX FROM 1 BY 1
057500         UNTIL WS-OFC-IDX > TBL-OFFICE-COUNT
057600            OR WS-SCAN-IDX NOT = ZERO.
057700     IF WS-SCAN-IDX NOT = ZERO
057800         ADD 1 TO WS-OFF-ASSIGN-CNT(WS-SCAN-IDX)
057900     END-IF.
058000 E368-BUMP-OFFICE-ASSIGN-COUNT-EX.
058100     EXIT.
058200
058300 E361-CHECK-OFFICE-SLOT.
058400     IF TBL-OFF-ID(WS-OFC-IDX) = WK-VOFC-O-OFFICE-ID
058500         MOVE WS-OFC-IDX TO WS-SCAN-IDX
058600     END-IF.
058700 E362-CHECK-OFFICE-SLOT-EX.
058800     EXIT.
058900
059000*-----------------------------------------------------------------*
059100* STEP 9 - ONE DETAIL LINE PER TICKET.
059200*-----------------------------------------------------------------*
059300 E800-PRINT-DETAIL-LINE.
059400*-----------------------------------------------------------------*
059500     MOVE SPACES               TO WS-DETAIL-LINE.
059600     MOVE TKT-ID                TO WS-DTL-TKT-ID.
059700     MOVE TKT-GUID               TO WS-DTL-GUID.
059800     MOVE WK-VCLS-O-TYPE         TO WS-DTL-TYPE.
059900     MOVE WK-VCLS-O-SENTIMENT    TO WS-DTL-SENTIMENT.
060000     MOVE WK-VCLS-O-PRIORITY     TO WS-DTL-PRIORITY.
060100     MOVE WK-VCLS-O-LANGUAGE     TO WS-DTL-LANGUAGE.
060200     IF WK-VCLS-O-TYPE = "SP"
060300         MOVE SPACES               TO WS-DTL-OFFICE-NAME
060400         MOVE "*** SPAM ***"       TO WS-DTL-MANAGER-NAME
060500         MOVE ZERO                 TO WS-DTL-DISTANCE
060600         MOVE "N"                  TO WS-DTL-FALLBACK
060700     ELSE
060800         MOVE WK-VOFC-O-OFFICE-NAME(1:20) TO WS-DTL-OFFICE-NAME
060900         IF WK-VPIK-O-FOUND-FLAG = "Y"
061000             MOVE WK-VPIK-O-MANAGER-NAME(1:20)
061100                                    TO WS-DTL-MANAGER-NAME
061200         ELSE
061300             MOVE "*** NO MANAGER ***" TO WS-DTL-MANAGER-NAME
061400         END-IF
061500         MOVE WK-VOFC-O-DISTANCE-KM    TO WS-DTL-DISTANCE
061600         MOVE WK-VOFC-O-FALLBACK-FLAG  TO WS-DTL-FALLBACK
061700     END-IF.
061800     MOVE WS-DETAIL-LINE TO FIR-REPORT-LINE.
061900     WRITE FIR-REPORT-LINE.
062000 E899-PRINT-DETAIL-LINE-EX.
062100     EXIT.
062200
062300*-----------------------------------------------------------------*
062400* RULE U7 - ACCUMULATE THE TYPE / SENTIMENT / LANGUAGE / SEGMENT
062500* ANALYTICS FOR EVERY TICKET, SPAM INCLUDED.
062600*-----------------------------------------------------------------*
062700 E900-ACCUM-ALL.
062800*-----------------------------------------------------------------*
062900     PERFORM E910-ACCUM-TYPE      THRU E919-ACCUM-TYPE-EX.
063000     PERFORM E920-ACCUM-SENTIMENT THRU E929-ACCUM-SENTIMENT-EX.
063100     PERFORM E930-ACCUM-LANGUAGE  THRU E939-ACCUM-LANGUAGE-EX.
063200     PERFORM E940-ACCUM-SEGMENT   THRU E949-ACCUM-SEGMENT-EX.
063300 E999-ACCUM-ALL-EX.
063400     EXIT.
063500
063600 E910-ACCUM-TYPE.
063700     MOVE ZERO TO WS-SCAN-IDX.
063800     PERFORM E911-CHECK-TYPE-SLOT THRU E912-CHECK-TYPE-SLOT-EX
063900         VARYING WS-TYPE-IDX FROM 1 BY 1
064000         UNTIL WS-TYPE-IDX > 7
064100            OR WS-SCAN-IDX NOT = ZERO.
064200     IF WS-SCAN-IDX NOT = ZERO
064300         ADD 1 TO WS-TYPE-COUNT-ENTRY(WS-SCAN-IDX)
064400     END-IF.
064500 E919-ACCUM-TYPE-EX.
064600     EXIT.
064700
064800 E911-CHECK-TYPE-SLOT.
064900     IF FIR-TYPE-CODE-ENTRY(WS-TYPE-IDX) = WK-VCLS-O-TYPE
065000         MOVE WS-TYPE-IDX TO WS-SCAN-IDX
065100     END-IF.
065200 E912-CHECK-TYPE-SLOT-EX.
065300     EXIT.
065400
065500 E920-ACCUM-SENTIMENT.
065600     MOVE ZERO TO WS-SCAN-IDX.
065700     PERFORM E921-CHECK-SENT-SLOT THRU E922-CHECK-SENT-SLOT-EX
065800         VARYING WS-SENT-IDX FROM 1 BY 1
065900         UNTIL WS-SENT-IDX > 3
066000            OR WS-SCAN-IDX NOT = ZERO.
066100     IF WS-SCAN-IDX NOT = ZERO
066200         ADD 1 TO WS-SENT-COUNT-ENTRY(WS-SCAN-IDX)
066300     END-IF.
066400 E929-ACCUM-SENTIMENT-EX.
066500     EXIT.
066600
066700 E921-CHECK-SENT-SLOT.
066800     IF FIR-SENT-CODE-ENTRY(WS-SENT-IDX) = WK-VCLS-O-SENTIMENT
066900         MOVE WS-SENT-IDX TO WS-SCAN-IDX
067000     END-IF.
067100 E922-CHECK-SENT-SLOT-EX.
067200     EXIT.
067300
067400 E930-ACCUM-LANGUAGE.
067500     MOVE ZERO TO WS-SCAN-IDX.
067600     PERFORM E931-CHECK-LANG-SLOT THRU E932-CHECK-LANG-SLOT-EX
067700         VARYING WS-LANG-IDX FROM 1 BY 1
067800         UNTIL WS-LANG-IDX > 3
067900            OR WS-SCAN-IDX NOT = ZERO.
068000     IF WS-SCAN-IDX NOT = ZERO
068100         ADD 1 TO WS-LANG-COUNT-ENTRY(WS-SCAN-IDX)
068200     END-IF.
068300 E939-ACCUM-LANGUAGE-EX.
068400     EXIT.
068500
068600 E931-CHECK-LANG-SLOT.
068700     IF FIR-LANG-CODE-ENTRY(WS-LANG-IDX) = WK-VCLS-O-LANGUAGE
068800         MOVE WS-LANG-IDX TO WS-SCAN-IDX
068900     END-IF.
069000 E932-CHECK-LANG-SLOT-EX.
069100     EXIT.
069200
069300 E940-ACCUM-SEGMENT.
069400     MOVE ZERO TO WS-SCAN-IDX.
069500     PERFORM E941-CHECK-SEG-SLOT THRU E942-CHECK-SEG-SLOT-EX
069600         VARYING WS-SEG-IDX FROM 1 BY 1
069700         UNTIL WS-SEG-IDX > 3
069800            OR WS-SCAN-IDX NOT = ZERO.
069900     IF WS-SCAN-IDX NOT = ZERO
070000         ADD 1 TO WS-SEG-COUNT-ENTRY(WS-SCAN-IDX)
070100     END-IF.
070200 E949-ACCUM-SEGMENT-EX.
070300     EXIT.
070400
070500 E941-CHECK-SEG-SLOT.
070600     IF FIR-SEG-CODE-ENTRY(WS-SEG-IDX) = TKT-SEGMENT
070700         MOVE WS-SEG-IDX TO WS-SCAN-IDX
070800     END-IF.
070900 E942-CHECK-SEG-SLOT-EX.
071000     EXIT.
071100
071200*-----------------------------------------------------------------*
071300 G000-PRINT-HEADINGS.
071400*-----------------------------------------------------------------*
071500     MOVE WS-HEADING-LINE-1 TO FIR-REPORT-LINE.
071600     WRITE FIR-REPORT-LINE.
071700     MOVE WS-HEADING-LINE-2 TO FIR-REPORT-LINE.
071800     WRITE FIR-REPORT-LINE.
071900     MOVE SPACES TO FIR-REPORT-LINE.
072000     WRITE FIR-REPORT-LINE.
072100 G099-PRINT-HEADINGS-EX.
072200     EXIT.
072300
072400*-----------------------------------------------------------------*
072500* RULE U7 - END-OF-BATCH CONTROL TOTALS.
072600*-----------------------------------------------------------------*
072700 F000-PRINT-SUMMARY.
072800*-----------------------------------------------------------------*
072900     MOVE SPACES TO FIR-REPORT-LINE.
073000     WRITE FIR-REPORT-LINE.
073100     PERFORM F010-PRINT-OVERALL-TOTALS
073200        THRU F019-PRINT-OVERALL-TOTALS-EX.
073300     PERFORM F100-PRINT-TYPE-COUNTS    THRU F199-PRINT-TYPE-COUNTS-EX.
073400     PERFORM F200-PRINT-SENT-COUNTS    THRU F299-PRINT-SENT-COUNTS-EX.
073500     PERFORM F300-PRINT-LANG-COUNTS    THRU F399-PRINT-LANG-COUNTS-EX.
073600     PERFORM F400-PRINT-SEG-COUNTS     THRU F499-PRINT-SEG-COUNTS-EX.
073700     PERFORM F500-PRINT-OFFICE-COUNTS  THRU F599-PRINT-OFFICE-COUNTS-EX.
073800     PERFORM F600-PRINT-MANAGER-LOADS  THRU F699-PRINT-MANAGER-LOADS-EX.
073900 F099-PRINT-SUMMARY-EX.
074000     EXIT.
074100
074200 F010-PRINT-OVERALL-TOTALS.
074300     MOVE "TICKETS READ"      TO WS-SUM-LABEL.
074400     MOVE WS-TOTAL-READ       TO WS-SUM-VALUE.
074500     MOVE WS-SUMMARY-LINE     TO FIR-REPORT-LINE.
074600     WRITE FIR-REPORT-LINE.
074700     MOVE "TICKETS PROCESSED" TO WS-SUM-LABEL.
074800     MOVE WS-TOTAL-PROCESSED  TO WS-SUM-VALUE.
074900     MOVE WS-SUMMARY-LINE     TO FIR-REPORT-LINE.
075000     WRITE FIR-REPORT-LINE.
075100     MOVE "TICKETS ASSIGNED"  TO WS-SUM-LABEL.
075200     MOVE WS-TOTAL-ASSIGNED   TO WS-SUM-VALUE.
075300     MOVE WS-SUMMARY-LINE     TO FIR-REPORT-LINE.
075400     WRITE FIR-REPORT-LINE.
075500     MOVE "SPAM TICKETS"      TO WS-SUM-LABEL.
075600     MOVE WS-TOTAL-SPAM       TO WS-SUM-VALUE.
075700     MOVE WS-SUMMARY-LINE     TO FIR-REPORT-LINE.
075800     WRITE FIR-REPORT-LINE.
075900     MOVE "TICKETS IN ERROR"  TO WS-SUM-LABEL.
076000     MOVE WS-TOTAL-ERROR      TO WS-SUM-VALUE.
076100     MOVE WS-SUMMARY-LINE     TO FIR-REPORT-LINE.
076200     WRITE FIR-REPORT-LINE.
076300     MOVE "FALLBACK OFFICE USED"  TO WS-SUM-LABEL.
076400     MOVE WS-TOTAL-FALLBACK   TO WS-SUM-VALUE.
076500     MOVE WS-SUMMARY-LINE     TO FIR-REPORT-LINE.
076600     WRITE FIR-REPORT-LINE.
076700     MOVE "MANAGERS REJECTED AT LOAD" TO WS-SUM-LABEL.
076800     MOVE WS-MGR-REJECTED-CNT TO WS-SUM-VALUE.
076900     MOVE WS-SUMMARY-LINE     TO FIR-REPORT-LINE.
077000     WRITE FIR-REPORT-LINE.
077100 F019-PRINT-OVERALL-TOTALS-EX.
077200     EXIT.
077300
077400 F100-PRINT-TYPE-COUNTS.
077500     MOVE ZERO TO WS-RUN-TOTAL.
077600     PERFORM F110-PRINT-ONE-TYPE-LINE THRU F119-PRINT-ONE-TYPE-LINE-EX
077700         VARYING WS-TYPE-IDX FROM 1 BY 1 UNTIL WS-TYPE-IDX > 7.
077800     MOVE "TYPE TOTAL"   TO WS-SUM-LABEL.
077900     MOVE WS-RUN-TOTAL    TO WS-SUM-VALUE.
078000     MOVE WS-SUMMARY-LINE TO FIR-REPORT-LINE.
078100     WRITE FIR-REPORT-LINE.
078200 F199-PRINT-TYPE-COUNTS-EX.
078300     EXIT.
078400
078500 F110-PRINT-ONE-TYPE-LINE.
078600     MOVE SPACES TO WS-SUM-LABEL.
078700     STRING "TYPE " FIR-TYPE-CODE-ENTRY(WS-TYPE-IDX)
078800         DELIMITED BY SIZE INTO WS-SUM-LABEL.
078900     MOVE WS-TYPE-COUNT-ENTRY(WS-TYPE-IDX) TO WS-SUM-VALUE.
079000     ADD WS-TYPE-COUNT-ENTRY(WS-TYPE-IDX)  TO WS-RUN-TOTAL.
079100     MOVE WS-SUMMARY-LINE TO FIR-REPORT-LINE.
079200     WRITE FIR-REPORT-LINE.
079300 F119-PRINT-ONE-TYPE-LINE-EX.
079400     EXIT.
079500
079600 F200-PRINT-SENT-COUNTS.
079700     PERFORM F210-PRINT-ONE-SENT-LINE THRU F219-PRINT-ONE-SENT-LINE-EX
079800         VARYING WS-SENT-IDX FROM 1 BY 1 UNTIL WS-SENT-IDX > 3.
079900 F299-PRINT-SENT-COUNTS-EX.
080000     EXIT.
080100
080200 F210-PRINT-ONE-SENT-LINE.
080300     MOVE SPACES TO WS-SUM-LABEL.
080400     STRING "SENTIMENT " FIR-SENT-CODE-ENTRY(WS-SENT-IDX)
080500         DELIMITED BY SIZE INTO WS-SUM-LABEL.
080600     MOVE WS-SENT-COUNT-ENTRY(WS-SENT-IDX) TO WS-SUM-VALUE.
080700     MOVE WS-SUMMARY-LINE TO FIR-REPORT-LINE.
080800     WRITE FIR-REPORT-LINE.
080900 F219-PRINT-ONE-SENT-LINE-EX.
081000     EXIT.
081100
081200 F300-PRINT-LANG-COUNTS.
081300     PERFORM F310-PRINT-ONE-LANG-LINE THRU F319-PRINT-ONE-LANG-LINE-EX
081400         VARYING WS-LANG-IDX FROM 1 BY 1 UNTIL WS-LANG-IDX > 3.
081500 F399-PRINT-LANG-COUNTS-EX.
081600     EXIT.
081700
081800 F310-PRINT-ONE-LANG-LINE.
081900     MOVE SPACES TO WS-SUM-LABEL.
082000     STRING "LANGUAGE " FIR-LANG-CODE-ENTRY(WS-LANG-IDX)
082100         DELIMITED BY SIZE INTO WS-SUM-LABEL.
082200     MOVE WS-LANG-COUNT-ENTRY(WS-LANG-IDX) TO WS-SUM-VALUE.
082300     MOVE WS-SUMMARY-LINE TO FIR-REPORT-LINE.
082400     WRITE FIR-REPORT-LINE.
082500 F319-PRINT-ONE-LANG-LINE-EX.
082600     EXIT.
082700
082800 F400-PRINT-SEG-COUNTS.
082900     PERFORM F410-PRINT-ONE-SEG-LINE THRU F419-PRINT-ONE-SEG-LINE-EX
083000         VARYING WS-SEG-IDX FROM 1 BY 1 UNTIL WS-SEG-IDX > 3.
083100 F499-PRINT-SEG-COUNTS-EX.
083200     EXIT.
083300
083400 F410-PRINT-ONE-SEG-LINE.
083500     MOVE SPACES TO WS-SUM-LABEL.
083600     STRING "SEGMENT " FIR-SEG-CODE-ENTRY(WS-SEG-IDX)
083700         DELIMITED BY SIZE INTO WS-SUM-LABEL.
083800     MOVE WS-SEG-COUNT-ENTRY(WS-SEG-IDX) TO WS-SUM-VALUE.
083900     MOVE WS-SUMMARY-LINE TO FIR-REPORT-LINE.
084000     WRITE FIR-REPORT-LINE.
084100 F419-PRINT-ONE-SEG-LINE-EX.
084200     EXIT.
084300
084400 F500-PRINT-OFFICE-COUNTS.
084500     PERFORM F510-PRINT-ONE-OFFICE-LINE
084600        THRU F519-PRINT-ONE-OFFICE-LINE-EX
084700         VARYING WS-OFC-IDX FROM 1 BY 1
084800         UNTIL WS-OFC-IDX > TBL-OFFICE-COUNT.
084900 F599-PRINT-OFFICE-COUNTS-EX.
085000     EXIT.
085100
085200 F510-PRINT-ONE-OFFICE-LINE.
085300     MOVE SPACES TO WS-SUM-LABEL.
085400     STRING "OFFICE " TBL-OFF-NAME(WS-OFC-IDX)
085500         DELIMITED BY SIZE INTO WS-SUM-LABEL.
085600     MOVE WS-OFF-ASSIGN-CNT(WS-OFC-IDX) TO WS-SUM-VALUE.
085700     MOVE WS-SUMMARY-LINE TO FIR-REPORT-LINE.
085800     WRITE FIR-REPORT-LINE.
085900 F519-PRINT-ONE-OFFICE-LINE-EX.
086000     EXIT.
086100
086200*-----------------------------------------------------------------*
086300* MANAGER LOAD LISTING - LOAD DESCENDING, TIES BY ID ASCENDING
086400* (FIR0023).  A PLAIN HAND-CODED SELECTION SORT OVER AN INDEX
086500* ARRAY - THE TABLE ITSELF IS LEFT UNTOUCHED.
086600*-----------------------------------------------------------------*
086700 F600-PRINT-MANAGER-LOADS.
086800*-----------------------------------------------------------------*
086900     PERFORM F610-INIT-ORDER-SLOT THRU F619-INIT-ORDER-SLOT-EX
087000         VARYING WS-SORT-I FROM 1 BY 1
087100         UNTIL WS-SORT-I > TBL-MANAGER-COUNT.
087200     PERFORM F620-SORT-ONE-POSITION THRU F629-SORT-ONE-POSITION-EX
087300         VARYING WS-SORT-I FROM 1 BY 1
087400         UNTIL WS-SORT-I > TBL-MANAGER-COUNT.
087500     PERFORM F650-PRINT-ONE-MGR-LINE THRU F659-PRINT-ONE-MGR-LINE-EX
087600         VARYING WS-SORT-I FROM 1 BY 1
087700         UNTIL WS-SORT-I > TBL-MANAGER-COUNT.
087800 F699-PRINT-MANAGER-LOADS-EX.
087900     EXIT.
088000
088100 F610-INIT-ORDER-SLOT.
088200     MOVE WS-SORT-I TO WS-MGR-ORDER-IDX(WS-SORT-I).
088300 F619-INIT-ORDER-SLOT-EX.
088400     EXIT.
088500
088600 F620-SORT-ONE-POSITION.
088700     MOVE WS-SORT-I TO WS-SORT-BEST.
088800     PERFORM F630-FIND-BEST-REMAINING THRU F639-FIND-BEST-REMAINING-EX
088900         VARYING WS-SORT-J FROM WS-SORT-I BY 1
089000         UNTIL WS-SORT-J > TBL-MANAGER-COUNT.
089100     IF WS-SORT-BEST NOT = WS-SORT-I
089200         MOVE WS-MGR-ORDER-IDX(WS-SORT-I)    TO WS-SORT-TEMP
089300         MOVE WS-MGR-ORDER-IDX(WS-SORT-BEST) TO
089400                                      WS-MGR-ORDER-IDX(WS-SORT-I)
089500         MOVE WS-SORT-TEMP TO WS-MGR-ORDER-IDX(WS-SORT-BEST)
089600     END-IF.
089700 F629-SORT-ONE-POSITION-EX.
089800     EXIT.
089900
090000 F630-FIND-BEST-REMAINING.
090100     IF TBL-MGR-LOAD(WS-MGR-ORDER-IDX(WS-SORT-J)) >
090200            TBL-MGR-LOAD(WS-MGR-ORDER-IDX(WS-SORT-BEST))
090300        OR (TBL-MGR-LOAD(WS-MGR-ORDER-IDX(WS-SORT-J)) =
090400            TBL-MGR-LOAD(WS-MGR-ORDER-IDX(WS-SORT-BEST))
090500           AND TBL-MGR-ID(WS-MGR-ORDER-IDX(WS-SORT-J)) <
090600               TBL-MGR-ID(WS-MGR-ORDER-IDX(WS-SORT-BEST)))
090700         MOVE WS-SORT-J TO WS-SORT-BEST
090800     END-IF.
090900 F639-FIND-BEST-REMAINING-EX.
091000     EXIT.
091100
091200 F650-PRINT-ONE-MGR-LINE.
091300     MOVE SPACES TO WS-MGR-LINE.
091400     MOVE TBL-MGR-ID(WS-MGR-ORDER-IDX(WS-SORT-I))
091500                                      TO WS-MGRL-ID.
091600     MOVE TBL-MGR-NAME(WS-MGR-ORDER-IDX(WS-SORT-I))
091700                                      TO WS-MGRL-NAME.
091800     MOVE TBL-MGR-OFFICE-ID(WS-MGR-ORDER-IDX(WS-SORT-I))
091900                                      TO WS-MGRL-OFFICE-ID.
092000     MOVE TBL-MGR-LOAD(WS-MGR-ORDER-IDX(WS-SORT-I))
092100                                      TO WS-MGRL-LOAD.
092200     MOVE WS-MGR-LINE TO FIR-REPORT-LINE.
092300     WRITE FIR-REPORT-LINE.
092400 F659-PRINT-ONE-MGR-LINE-EX.
092500     EXIT.
092600
092700 Y900-ABNORMAL-TERMINATION.
092800     PERFORM Z000-END-PROGRAM-ROUTINE
092900        THRU Z099-END-PROGRAM-ROUTINE-EX.
093000     STOP RUN.
093100
093200*-----------------------------------------------------------------*
093300 Z000-END-PROGRAM-ROUTINE.
093400*-----------------------------------------------------------------*
093500     CLOSE OFFICES.
093600     IF  NOT WK-C-SUCCESSFUL
093700         DISPLAY "FIRBTCH - CLOSE FILE ERROR - OFFICES"
093800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
093900     END-IF.
094000     CLOSE MANAGERS.
094100     IF  NOT WK-C-SUCCESSFUL
094200         DISPLAY "FIRBTCH - CLOSE FILE ERROR - MANAGERS"
094300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
094400     END-IF.
094500     CLOSE TICKETS.
094600     IF  NOT WK-C-SUCCESSFUL
094700         DISPLAY "FIRBTCH - CLOSE FILE ERROR - TICKETS"
094800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
094900     END-IF.
095000     CLOSE ASSIGNMENTS.
095100     IF  NOT WK-C-SUCCESSFUL
095200         DISPLAY "FIRBTCH - CLOSE FILE ERROR - ASSIGNMENTS"
095300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
095400     END-IF.
095500     CLOSE REPORT.
095600     IF  NOT WK-C-SUCCESSFUL
095700         DISPLAY "FIRBTCH - CLOSE FILE ERROR - REPORT"
095800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
095900     END-IF.
096000*-----------------------------------------------------------------*
096100 Z099-END-PROGRAM-ROUTINE-EX.
096200*-----------------------------------------------------------------*
096300     EXIT.
096400******************************************************************
096500*************** END OF PROGRAM SOURCE  FIRBTCH ***************
096600******************************************************************
