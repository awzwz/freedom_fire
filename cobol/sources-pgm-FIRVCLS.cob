000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.     FIRVCLS.
000500 AUTHOR.         R KUBENOVA.
000600 INSTALLATION.   HEAD OFFICE DATA CENTRE - ALMATY.
000700 DATE-WRITTEN.   09 APR 1996.
000800 DATE-COMPILED.
000900 SECURITY.       PRODUCTION - BATCH ROUTING SUBSYSTEM.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CLASSIFY AN INCOMING
001200*               TICKET DESCRIPTION BY KEYWORD SCAN - DERIVES THE
001300*               TICKET TYPE, SPAM FLAG, SENTIMENT, PRIORITY AND
001400*               LANGUAGE. CALLED ONCE PER TICKET FROM FIRBTCH.
001500*               THE KEYWORD CATALOGUE IS A STATIC CONTROL TABLE -
001600*               ADD NEW PHRASES BY ADDING A CATALOGUE ENTRY, NOT
001700*               BY ADDING PROCEDURE DIVISION LOGIC.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* FIR0006 09/04/1996 RKB  - INITIAL VERSION FOR FIRE TICKET       FIR0006 
002300*                         ROUTING PROJECT                         FIR0006 
002400*-----------------------------------------------------------------
002500* FIR0013 30/08/1997 MKO  - E-REQ 1142 ADDED "ACCESS" AS A        FIR0013 
002600*                         COMPLAINT-BLOCKED MARKER ALONGSIDE      FIR0013 
002700*                         BLOCKED / CANNOT LOGIN                  FIR0013 
002800*-----------------------------------------------------------------
002900* FIR0018 19/12/1998 SLT  - Y2K REMEDIATION - REVIEWED, NO DATE   FIR0018 
003000*                         SENSITIVE LOGIC IN THIS ROUTINE         FIR0018 
003100*-----------------------------------------------------------------
003200* FIR0024 05/06/2001 NZH  - E-REQ 2091 SEPARATED THE COMPLAINT-   FIR0024 
003300*                         BLOCKED MARKER SET FROM THE PRIORITY    FIR0024 
003400*                         POST-ADJUSTMENT MARKER SET - THEY HAD   FIR0024 
003500*                         DRIFTED APART AND "LOCKED OUT" WAS      FIR0024 
003600*                         MISSING FROM THE ORIGINAL TABLE         FIR0024 
003700*-----------------------------------------------------------------
003800 EJECT
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100******************************************************************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
004600                       ON STATUS IS U0-ON
004700                       OFF STATUS IS U0-OFF.
004800 EJECT
004900******************************************************************
005000 DATA DIVISION.
005100******************************************************************
005200 FILE SECTION.
005300*
005400 WORKING-STORAGE SECTION.
005500***********************
005600 01  FILLER                  PIC X(24) VALUE
005700     "** PROGRAM FIRVCLS  **".
005800
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 COPY FIRCMWS.
006100
006200 01  WS-WORK-AREA.
006300     05  WS-UPPER-DESC           PIC X(120).
006400     05  WS-TYPE-FOUND           PIC X(01) VALUE "N".
006500     05  WS-LANG-FOUND           PIC X(01) VALUE "N".
006600     05  WS-SENT-FOUND           PIC X(01) VALUE "N".
006700     05  WK-GROUP-FOUND          PIC X(01) VALUE "N".
006800     05  WK-SCAN-FOUND           PIC X(01) VALUE "N".
006900     05  WK-SCAN-GROUP           PIC X(02) VALUE SPACES.
007000     05  WK-SCAN-KEYWORD         PIC X(16) VALUE SPACES.
007100     05  WK-SCAN-LEN             PIC S9(02) COMP VALUE ZERO.
007200     05  WK-SCAN-POS             PIC S9(04) COMP VALUE ZERO.
007300     05  FIR-KW-IDX              PIC S9(04) COMP VALUE ZERO.
007400     05  FIR-LC-IDX              PIC S9(04) COMP VALUE ZERO.
007500     05  WS-EXCL-IDX             PIC S9(04) COMP VALUE ZERO.
007600
007700* ------------- UPPERCASED DESCRIPTION - CHAR-LEVEL VIEW --------*
007800* USED ONLY BY THE DOUBLE-EXCLAMATION-MARK SCAN BELOW.
007900 01  WS-UPPER-DESC-TBL REDEFINES WS-UPPER-DESC.
008000     05  WS-UPPER-DESC-CHAR  PIC X(01) OCCURS 120 TIMES.
008100
008200* ----------------------------------------------------------------
008300* KEYWORD CATALOGUE - ONE ENTRY PER GROUP/PHRASE PAIR. GROUP CODES
008400* SP=SPAM PHRASE  HT=SPAM "HTTP" MARKER  SX=SPAM OFFER/PRICE MARKER
008500* FR=FRAUD        CO=COMPLAINT (BASIC)   CB=COMPLAINT (BLOCKED)
008600* DC=DATA CHANGE  AP=APP MALFUNCTION     CL=CLAIM
008700* SN=SENTIMENT STRONG NEGATIVE           IS=SENTIMENT ISSUE MARKER
008800* PS=SENTIMENT STRONG POSITIVE           WP=SENTIMENT WEAK POSITIVE
008900* BU=PRIORITY BLOCKED/URGENCY MARKER
009000* ----------------------------------------------------------------
009100 01  FIR-KEYWORD-CATALOG-LITS.
009200     05  FILLER  PIC X(18) VALUE "SPSPECIAL PRICE   ".
009300     05  FILLER  PIC X(18) VALUE "SPMIN ORDER       ".
009400     05  FILLER  PIC X(18) VALUE "SPIN STOCK        ".
009500     05  FILLER  PIC X(18) VALUE "SPWHOLESALE       ".
009600     05  FILLER  PIC X(18) VALUE "SPPRICE LIST      ".
009700     05  FILLER  PIC X(18) VALUE "SPPROMO OFFER     ".
009800     05  FILLER  PIC X(18) VALUE "HTHTTP            ".
009900     05  FILLER  PIC X(18) VALUE "SXOFFER           ".
010000     05  FILLER  PIC X(18) VALUE "SXPRICE           ".
010100     05  FILLER  PIC X(18) VALUE "FRFRAUD           ".
010200     05  FILLER  PIC X(18) VALUE "FRSCAM            ".
010300     05  FILLER  PIC X(18) VALUE "FRHACKED          ".
010400     05  FILLER  PIC X(18) VALUE "FRSTOLEN          ".
010500     05  FILLER  PIC X(18) VALUE "FRMONEY DEBITED   ".
010600     05  FILLER  PIC X(18) VALUE "FRUNAUTHORIZED    ".
010700     05  FILLER  PIC X(18) VALUE "COCOMPLAINT       ".
010800     05  FILLER  PIC X(18) VALUE "CBBLOCKED         ".
010900     05  FILLER  PIC X(18) VALUE "CBCANNOT LOGIN    ".
011000     05  FILLER  PIC X(18) VALUE "CBACCESS          ".
011100     05  FILLER  PIC X(18) VALUE "DCCHANGE DATA     ".
011200     05  FILLER  PIC X(18) VALUE "DCUPDATE MY       ".
011300     05  FILLER  PIC X(18) VALUE "DCDATA            ".
011400     05  FILLER  PIC X(18) VALUE "DCCHANGE PHONE    ".
011500     05  FILLER  PIC X(18) VALUE "APAPP             ".
011600     05  FILLER  PIC X(18) VALUE "APNOT WORKING     ".
011700     05  FILLER  PIC X(18) VALUE "APERROR           ".
011800     05  FILLER  PIC X(18) VALUE "CLCLAIM           ".
011900     05  FILLER  PIC X(18) VALUE "CLDEMAND REFUND   ".
012000     05  FILLER  PIC X(18) VALUE "SNREFUND NOW      ".
012100     05  FILLER  PIC X(18) VALUE "SNI DEMAND        ".
012200     05  FILLER  PIC X(18) VALUE "SNOUTRAGEOUS      ".
012300     05  FILLER  PIC X(18) VALUE "SNUNACCEPTABLE    ".
012400     05  FILLER  PIC X(18) VALUE "SNCOMPLAINT       ".
012500     05  FILLER  PIC X(18) VALUE "SNPROSECUTOR      ".
012600     05  FILLER  PIC X(18) VALUE "SNREGULATOR       ".
012700     05  FILLER  PIC X(18) VALUE "SNCOURT           ".
012800     05  FILLER  PIC X(18) VALUE "SNTERRIBLE        ".
012900     05  FILLER  PIC X(18) VALUE "ISPROBLEM         ".
013000     05  FILLER  PIC X(18) VALUE "ISQUESTION        ".
013100     05  FILLER  PIC X(18) VALUE "ISHOW TO          ".
013200     05  FILLER  PIC X(18) VALUE "ISHELP ME         ".
013300     05  FILLER  PIC X(18) VALUE "ISCANNOT          ".
013400     05  FILLER  PIC X(18) VALUE "ISACCESS          ".
013500     05  FILLER  PIC X(18) VALUE "ISCONSULT         ".
013600     05  FILLER  PIC X(18) VALUE "ISCLARIFY         ".
013700     05  FILLER  PIC X(18) VALUE "PSRESOLVED        ".
013800     05  FILLER  PIC X(18) VALUE "PSIT WORKS NOW    ".
013900     05  FILLER  PIC X(18) VALUE "PSWELL DONE       ".
014000     05  FILLER  PIC X(18) VALUE "PSGREAT           ".
014100     05  FILLER  PIC X(18) VALUE "PSSATISFIED       ".
014200     05  FILLER  PIC X(18) VALUE "PSFIXED           ".
014300     05  FILLER  PIC X(18) VALUE "WPTHANKS          ".
014400     05  FILLER  PIC X(18) VALUE "WPTHANK YOU       ".
014500     05  FILLER  PIC X(18) VALUE "WPTHX             ".
014600     05  FILLER  PIC X(18) VALUE "WPRAKHMET         ".
014700     05  FILLER  PIC X(18) VALUE "BUBLOCKED         ".
014800     05  FILLER  PIC X(18) VALUE "BUCANNOT LOGIN    ".
014900     05  FILLER  PIC X(18) VALUE "BULOCKED OUT      ".
015000     05  FILLER  PIC X(18) VALUE "BUURGENT          ".
015100     05  FILLER  PIC X(18) VALUE "BUASAP            ".
015200     05  FILLER  PIC X(18) VALUE "BUIMMEDIATELY     ".
015300     05  FILLER  PIC X(18) VALUE "LZSALEM           ".
015400     05  FILLER  PIC X(18) VALUE "LZRAKHMET         ".
015500     05  FILLER  PIC X(18) VALUE "LZQALAY           ".
015600     05  FILLER  PIC X(18) VALUE "LZOTINISH         ".
015700     05  FILLER  PIC X(18) VALUE "LEHELLO           ".
015800     05  FILLER  PIC X(18) VALUE "LEPLEASE          ".
015900     05  FILLER  PIC X(18) VALUE "LEWANT            ".
016000     05  FILLER  PIC X(18) VALUE "LENEED            ".
016100     05  FILLER  PIC X(18) VALUE "LEHELP            ".
016200     05  FILLER  PIC X(18) VALUE "LEISSUE           ".
016300     05  FILLER  PIC X(18) VALUE "LETHANK           ".
016400 01  FIR-KEYWORD-CATALOG REDEFINES FIR-KEYWORD-CATALOG-LITS.
016500     05  FIR-KW-ENTRY OCCURS 72 TIMES.
016600         10  FIR-KW-GROUP        PIC X(02).
016700         10  FIR-KW-TEXT         PIC X(16).
016800
016900* ------------ LANGUAGE MARKER-GROUP TO LANGUAGE CODE -----------*
017000 01  FIR-LANG-CODE-LITS.
017100     05  FILLER  PIC X(05) VALUE "LZKZ ".
017200     05  FILLER  PIC X(05) VALUE "LEENG".
017300 01  FIR-LANG-CODE-TABLE REDEFINES FIR-LANG-CODE-LITS.
017400     05  FIR-LC-ENTRY OCCURS 2 TIMES.
017500         10  FIR-LC-GROUP        PIC X(02).
017600         10  FIR-LC-CODE         PIC X(03).
017700
017800 EJECT
017900 LINKAGE SECTION.
018000*****************
018100 COPY VCLS.
018200 EJECT
018300********************************************
018400 PROCEDURE DIVISION USING WK-VCLS-RECORD.
018500********************************************
018600 MAIN-MODULE.
018700     PERFORM A000-INITIALIZE
018800        THRU A099-INITIALIZE-EX.
018900     PERFORM B000-DETERMINE-TYPE
019000        THRU B099-DETERMINE-TYPE-EX.
019100     IF WK-VCLS-O-TYPE = "SP"
019200         MOVE 1                  TO WK-VCLS-O-PRIORITY
019300         MOVE "U"                TO WK-VCLS-O-SENTIMENT
019400         MOVE "RU "              TO WK-VCLS-O-LANGUAGE
019500         MOVE "Y"                TO WK-VCLS-O-SPAM-FLAG
019600     ELSE
019700         MOVE "N"                TO WK-VCLS-O-SPAM-FLAG
019800         PERFORM B200-DETERMINE-LANGUAGE
019900            THRU B299-DETERMINE-LANGUAGE-EX
020000         PERFORM B300-DETERMINE-SENTIMENT
020100            THRU B399-DETERMINE-SENTIMENT-EX
020200         PERFORM B500-POST-ADJUST-PRIORITY
020300            THRU B599-POST-ADJUST-PRIORITY-EX
020400     END-IF.
020500     GOBACK.
020600
020700*-----------------------------------------------------------------*
020800 A000-INITIALIZE.
020900*-----------------------------------------------------------------*
021000     MOVE SPACES             TO WK-VCLS-OUTPUT.
021100     MOVE WK-VCLS-I-DESCRIPTION TO WS-UPPER-DESC.
021200     INSPECT WS-UPPER-DESC CONVERTING
021300         "abcdefghijklmnopqrstuvwxyz"
021400         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021500     MOVE "N" TO WS-TYPE-FOUND
021600                 WS-LANG-FOUND
021700                 WS-SENT-FOUND.
021800 A099-INITIALIZE-EX.
021900     EXIT.
022000
022100*-----------------------------------------------------------------*
022200 B000-DETERMINE-TYPE.
022300*-----------------------------------------------------------------*
022400     PERFORM C100-CHECK-SPAM      THRU C199-CHECK-SPAM-EX.
022500     IF WS-TYPE-FOUND = "Y" GO TO B099-DETERMINE-TYPE-EX END-IF.
022600     PERFORM C200-CHECK-FRAUD     THRU C299-CHECK-FRAUD-EX.
022700     IF WS-TYPE-FOUND = "Y" GO TO B099-DETERMINE-TYPE-EX END-IF.
022800     PERFORM C300-CHECK-COMPLAINT THRU C399-CHECK-COMPLAINT-EX.
022900     IF WS-TYPE-FOUND = "Y" GO TO B099-DETERMINE-TYPE-EX END-IF.
023000     PERFORM C400-CHECK-BLOCKED   THRU C499-CHECK-BLOCKED-EX.
023100     IF WS-TYPE-FOUND = "Y" GO TO B099-DETERMINE-TYPE-EX END-IF.
023200     PERFORM C500-CHECK-DATACHNG  THRU C599-CHECK-DATACHNG-EX.
023300     IF WS-TYPE-FOUND = "Y" GO TO B099-DETERMINE-TYPE-EX END-IF.
023400     PERFORM C600-CHECK-APPFAIL   THRU C699-CHECK-APPFAIL-EX.
023500     IF WS-TYPE-FOUND = "Y" GO TO B099-DETERMINE-TYPE-EX END-IF.
023600     PERFORM C700-CHECK-CLAIM     THRU C799-CHECK-CLAIM-EX.
023700     IF WS-TYPE-FOUND = "Y" GO TO B099-DETERMINE-TYPE-EX END-IF.
023800     MOVE "CN"                TO WK-VCLS-O-TYPE.
023900     MOVE 4                   TO WK-VCLS-O-PRIORITY.
024000 B099-DETERMINE-TYPE-EX.
024100     EXIT.
024200
024300*-----------------------------------------------------------------*
024400 C100-CHECK-SPAM.
024500*-----------------------------------------------------------------*
024600     MOVE "SP" TO WK-SCAN-GROUP.
024700     PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
024800     IF WK-GROUP-FOUND = "Y"
024900         MOVE "SP"            TO WK-VCLS-O-TYPE
025000         MOVE "Y"             TO WS-TYPE-FOUND
025100         GO TO C199-CHECK-SPAM-EX
025200     END-IF.
025300     MOVE "HT" TO WK-SCAN-GROUP.
025400     PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
025500     IF WK-GROUP-FOUND = "Y"
025600         MOVE "SX"            TO WK-SCAN-GROUP
025700         PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX
025800         IF WK-GROUP-FOUND = "Y"
025900             MOVE "SP"        TO WK-VCLS-O-TYPE
026000             MOVE "Y"         TO WS-TYPE-FOUND
026100         END-IF
026200     END-IF.
026300 C199-CHECK-SPAM-EX.
026400     EXIT.
026500
026600*-----------------------------------------------------------------*
026700 C200-CHECK-FRAUD.
026800*-----------------------------------------------------------------*
026900     MOVE "FR" TO WK-SCAN-GROUP.
027000     PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
027100     IF WK-GROUP-FOUND = "Y"
027200         MOVE "FR"            TO WK-VCLS-O-TYPE
027300         MOVE 9               TO WK-VCLS-O-PRIORITY
027400         MOVE "Y"             TO WS-TYPE-FOUND
027500     END-IF.
027600 C299-CHECK-FRAUD-EX.
027700     EXIT.
027800
027900*-----------------------------------------------------------------*
028000 C300-CHECK-COMPLAINT.
028100*-----------------------------------------------------------------*
028200     MOVE "CO" TO WK-SCAN-GROUP.
028300     PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
028400     IF WK-GROUP-FOUND = "Y"
028500         MOVE "CO"            TO WK-VCLS-O-TYPE
028600         MOVE 7               TO WK-VCLS-O-PRIORITY
028700         MOVE "Y"             TO WS-TYPE-FOUND
028800     END-IF.
028900 C399-CHECK-COMPLAINT-EX.
029000     EXIT.
029100
029200*-----------------------------------------------------------------*
029300 C400-CHECK-BLOCKED.
029400*-----------------------------------------------------------------*
029500     MOVE "CB" TO WK-SCAN-GROUP.
029600     PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
029700     IF WK-GROUP-FOUND = "Y"
029800         MOVE "CO"            TO WK-VCLS-O-TYPE
029900         MOVE 8               TO WK-VCLS-O-PRIORITY
030000         MOVE "Y"             TO WS-TYPE-FOUND
030100     END-IF.
030200 C499-CHECK-BLOCKED-EX.
030300     EXIT.
030400
030500*-----------------------------------------------------------------*
030600 C500-CHECK-DATACHNG.
030700*-----------------------------------------------------------------*
030800     MOVE "DC" TO WK-SCAN-GROUP.
030900     PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
031000     IF WK-GROUP-FOUND = "Y"
031100         MOVE "DC"            TO WK-VCLS-O-TYPE
031200         MOVE 5               TO WK-VCLS-O-PRIORITY
031300         MOVE "Y"             TO WS-TYPE-FOUND
031400     END-IF.
031500 C599-CHECK-DATACHNG-EX.
031600     EXIT.
031700
031800*-----------------------------------------------------------------*
031900 C600-CHECK-APPFAIL.
032000*-----------------------------------------------------------------*
032100     MOVE "AP" TO WK-SCAN-GROUP.
032200     PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
032300     IF WK-GROUP-FOUND = "Y"
032400         MOVE "AP"            TO WK-VCLS-O-TYPE
032500         MOVE 6               TO WK-VCLS-O-PRIORITY
032600         MOVE "Y"             TO WS-TYPE-FOUND
032700     END-IF.
032800 C699-CHECK-APPFAIL-EX.
032900     EXIT.
033000
033100*-----------------------------------------------------------------*
033200 C700-CHECK-CLAIM.
033300*-----------------------------------------------------------------*
033400     MOVE "CL" TO WK-SCAN-GROUP.
033500     PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
033600     IF WK-GROUP-FOUND = "Y"
033700         MOVE "CL"            TO WK-VCLS-O-TYPE
033800         MOVE 7               TO WK-VCLS-O-PRIORITY
033900         MOVE "Y"             TO WS-TYPE-FOUND
034000     END-IF.
034100 C799-CHECK-CLAIM-EX.
034200     EXIT.
034300
034400*-----------------------------------------------------------------*
034500 B200-DETERMINE-LANGUAGE.
034600*-----------------------------------------------------------------*
034700     MOVE "RU "                TO WK-VCLS-O-LANGUAGE.
034800     MOVE "N"                  TO WS-LANG-FOUND.
034900     PERFORM C800-CHECK-LANG-TABLE THRU C899-CHECK-LANG-TABLE-EX
035000         VARYING FIR-LC-IDX FROM 1 BY 1
035100         UNTIL FIR-LC-IDX > 2
035200            OR WS-LANG-FOUND = "Y".
035300 B299-DETERMINE-LANGUAGE-EX.
035400     EXIT.
035500
035600 C800-CHECK-LANG-TABLE.
035700     MOVE FIR-LC-GROUP(FIR-LC-IDX) TO WK-SCAN-GROUP.
035800     PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
035900     IF WK-GROUP-FOUND = "Y"
036000         MOVE FIR-LC-CODE(FIR-LC-IDX) TO WK-VCLS-O-LANGUAGE
036100         MOVE "Y"             TO WS-LANG-FOUND
036200     END-IF.
036300 C899-CHECK-LANG-TABLE-EX.
036400     EXIT.
036500
036600*-----------------------------------------------------------------*
036700 B300-DETERMINE-SENTIMENT.
036800*-----------------------------------------------------------------*
036900     MOVE "N" TO WS-SENT-FOUND.
037000     PERFORM C910-CHECK-DOUBLE-EXCL THRU C919-CHECK-DOUBLE-EXCL-EX.
037100     MOVE "SN" TO WK-SCAN-GROUP.
037200     PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
037300     IF WK-GROUP-FOUND = "Y" OR WS-EXCL-IDX = 999
037400         MOVE "N"             TO WK-VCLS-O-SENTIMENT
037500         GO TO B399-DETERMINE-SENTIMENT-EX
037600     END-IF.
037700     MOVE "IS" TO WK-SCAN-GROUP.
037800     PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
037900     IF WK-GROUP-FOUND = "Y"
038000         MOVE "U"             TO WK-VCLS-O-SENTIMENT
038100         GO TO B399-DETERMINE-SENTIMENT-EX
038200     END-IF.
038300     MOVE "PS" TO WK-SCAN-GROUP.
038400     PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
038500     IF WK-GROUP-FOUND = "Y"
038600         MOVE "P"             TO WK-VCLS-O-SENTIMENT
038700         GO TO B399-DETERMINE-SENTIMENT-EX
038800     END-IF.
038900     MOVE "WP" TO WK-SCAN-GROUP.
039000     PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
039100     IF WK-GROUP-FOUND = "Y"
039200         MOVE "U"             TO WK-VCLS-O-SENTIMENT
039300         GO TO B399-DETERMINE-SENTIMENT-EX
039400     END-IF.
039500     MOVE "U"                 TO WK-VCLS-O-SENTIMENT.
039600 B399-DETERMINE-SENTIMENT-EX.
039700     EXIT.
039800
039900*-----------------------------------------------------------------*
040000* TWO-OR-MORE CONSECUTIVE EXCLAMATION MARKS ANYWHERE IN THE TEXT
040100* ALSO COUNTS AS STRONG NEGATIVE EVIDENCE (SPEC RULE SN-2).
040200*-----------------------------------------------------------------*
040300 C910-CHECK-DOUBLE-EXCL.
040400     MOVE ZERO TO WS-EXCL-IDX.
040500     PERFORM C911-SCAN-EXCL THRU C919-SCAN-EXCL-EX
040600         VARYING WS-EXCL-IDX FROM 1 BY 1
040700         UNTIL WS-EXCL-IDX > 119.
040800 C919-CHECK-DOUBLE-EXCL-EX.
040900     EXIT.
041000
041100 C911-SCAN-EXCL.
041200     IF WS-UPPER-DESC-CHAR(WS-EXCL-IDX)     = "!"
041300        AND WS-UPPER-DESC-CHAR(WS-EXCL-IDX + 1) = "!"
041400         MOVE 999 TO WS-EXCL-IDX
041500     END-IF.
041600 C919-SCAN-EXCL-EX.
041700     EXIT.
041800
041900*-----------------------------------------------------------------*
042000 B500-POST-ADJUST-PRIORITY.
042100*-----------------------------------------------------------------*
042200* FRAUD MARKER PRESENT - TICKET MUST NOT RANK BELOW PRIORITY 9
042300* REGARDLESS OF THE BASE PRIORITY THE TYPE CHECK ASSIGNED.
042400*-----------------------------------------------------------------*
042500     MOVE "FR" TO WK-SCAN-GROUP.
042600     PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
042700     IF WK-GROUP-FOUND = "Y"
042800         IF WK-VCLS-O-PRIORITY < 9
042900             MOVE 9 TO WK-VCLS-O-PRIORITY
043000         END-IF
043100         GO TO B599-POST-ADJUST-PRIORITY-EX
043200     END-IF.
043300*-----------------------------------------------------------------*
043400* BLOCKED-ACCOUNT OR URGENCY MARKER - RAISE TO AT LEAST PRIORITY 8.
043500*-----------------------------------------------------------------*
043600     MOVE "BU" TO WK-SCAN-GROUP.
043700     PERFORM D000-GROUP-CONTAINS THRU D099-GROUP-CONTAINS-EX.
043800     IF WK-GROUP-FOUND = "Y"
043900         IF WK-VCLS-O-PRIORITY < 8
044000             MOVE 8 TO WK-VCLS-O-PRIORITY
044100         END-IF
044200     END-IF.
044300 B599-POST-ADJUST-PRIORITY-EX.
044400     EXIT.
044500
044600*-----------------------------------------------------------------*
044700 D000-GROUP-CONTAINS.
044800*-----------------------------------------------------------------*
044900     MOVE "N" TO WK-GROUP-FOUND.
045000     PERFORM D100-SCAN-CATALOG THRU D199-SCAN-CATALOG-EX
045100         VARYING FIR-KW-IDX FROM 1 BY 1
045200         UNTIL FIR-KW-IDX > 72
045300            OR WK-GROUP-FOUND = "Y".
045400 D099-GROUP-CONTAINS-EX.
045500     EXIT.
045600
045700 D100-SCAN-CATALOG.
045800     IF FIR-KW-GROUP(FIR-KW-IDX) = WK-SCAN-GROUP
045900         MOVE FIR-KW-TEXT(FIR-KW-IDX) TO WK-SCAN-KEYWORD
046000         PERFORM D200-COMPUTE-KEYWORD-LEN
046100            THRU D299-COMPUTE-KEYWORD-LEN-EX
046200         IF WK-SCAN-LEN > ZERO
046300             PERFORM D300-SCAN-FOR-KEYWORD
046400                THRU D399-SCAN-FOR-KEYWORD-EX
046500             IF WK-SCAN-FOUND = "Y"
046600                 MOVE "Y" TO WK-GROUP-FOUND
046700             END-IF
046800         END-IF
046900     END-IF.
047000 D199-SCAN-CATALOG-EX.
047100     EXIT.
047200
047300 D200-COMPUTE-KEYWORD-LEN.
047400     MOVE 16 TO WK-SCAN-LEN.
047500     PERFORM D210-BACK-SCAN THRU D219-BACK-SCAN-EX
047600         VARYING WK-SCAN-LEN FROM 16 BY -1
047700         UNTIL WK-SCAN-LEN = ZERO
047800            OR WK-SCAN-KEYWORD(WK-SCAN-LEN:1) NOT = SPACE.
047900 D299-COMPUTE-KEYWORD-LEN-EX.
048000     EXIT.
048100
048200 D210-BACK-SCAN.
048300 D219-BACK-SCAN-EX.
048400     EXIT.
048500
048600 D300-SCAN-FOR-KEYWORD.
048700     MOVE "N" TO WK-SCAN-FOUND.
048800     PERFORM D310-SCAN-POSITION THRU D319-SCAN-POSITION-EX
048900         VARYING WK-SCAN-POS FROM 1 BY 1
049000         UNTIL WK-SCAN-POS > (121 - WK-SCAN-LEN)
049100            OR WK-SCAN-FOUND = "Y".
049200 D399-SCAN-FOR-KEYWORD-EX.
049300     EXIT.
049400
049500 D310-SCAN-POSITION.
049600     IF WS-UPPER-DESC(WK-SCAN-POS:WK-SCAN-LEN) =
049700             WK-SCAN-KEYWORD(1:WK-SCAN-LEN)
049800         MOVE "Y" TO WK-SCAN-FOUND
049900     END-IF.
050000 D319-SCAN-POSITION-EX.
050100     EXIT.
050200******************************************************************
050300*************** END OF PROGRAM SOURCE  FIRVCLS ***************
050400******************************************************************
