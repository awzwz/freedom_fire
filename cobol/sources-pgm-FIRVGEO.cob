000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.     FIRVGEO.
000500 AUTHOR.         R KUBENOVA.
000600 INSTALLATION.   HEAD OFFICE DATA CENTRE - ALMATY.
000700 DATE-WRITTEN.   09 APR 1996.
000800 DATE-COMPILED.
000900 SECURITY.       PRODUCTION - BATCH ROUTING SUBSYSTEM.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RESOLVE A CLIENT'S
001200*               SERVICING COORDINATES FOR A TICKET - EITHER THE
001300*               COORDINATES SUPPLIED ON THE TICKET, OR A LOOKUP
001400*               IN THE DOMESTIC CITY-CENTROID TABLE BELOW, OR A
001500*               DECISION THAT THE CLIENT IS ABROAD OR CANNOT BE
001600*               LOCATED AT ALL.  CALLED ONCE PER TICKET FROM
001700*               FIRBTCH, AHEAD OF THE OFFICE SELECTION STEP.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* FIR0007 09/04/1996 RKB  - INITIAL VERSION FOR FIRE TICKET       FIR0007 
002300*                         ROUTING PROJECT - 12 REGIONAL CENTRES   FIR0007 
002400*-----------------------------------------------------------------
002500* FIR0016 14/07/1998 MKO  - E-REQ 1480 CENTROID TABLE EXPANDED    FIR0016 
002600*                         FROM 12 TO 20 CITIES TO COVER ALL       FIR0016 
002700*                         REGIONAL BRANCH CATCHMENT AREAS         FIR0016 
002800*-----------------------------------------------------------------
002900* FIR0018 19/12/1998 SLT  - Y2K REMEDIATION - REVIEWED, NO DATE   FIR0018 
003000*                         SENSITIVE LOGIC IN THIS ROUTINE         FIR0018 
003100*-----------------------------------------------------------------
003200* FIR0027 15/09/2000 NZH  - E-REQ 1901 ABROAD/FAILED STATUS       FIR0027 
003300*                         VALUES NOW COME FROM A LITERAL TABLE    FIR0027 
003400*                         INSTEAD OF HARD-CODED MOVES, SO A NEW   FIR0027 
003500*                         STATUS CODE CAN BE ADDED WITHOUT A      FIR0027 
003600*                         PROCEDURE DIVISION CHANGE               FIR0027 
003700*-----------------------------------------------------------------
003800 EJECT
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100******************************************************************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
004600                       ON STATUS IS U0-ON
004700                       OFF STATUS IS U0-OFF.
004800 EJECT
004900******************************************************************
005000 DATA DIVISION.
005100******************************************************************
005200 FILE SECTION.
005300*
005400 WORKING-STORAGE SECTION.
005500***********************
005600 01  FILLER                  PIC X(24) VALUE
005700     "** PROGRAM FIRVGEO  **".
005800
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 COPY FIRCMWS.
006100
006200 01  WS-WORK-AREA.
006300     05  WS-UPPER-COUNTRY        PIC X(15).
006400     05  WS-UPPER-CITY           PIC X(20).
006500     05  WS-DOMESTIC-SW          PIC X(01) VALUE "N".
006600     05  WS-CITY-FOUND-SW        PIC X(01) VALUE "N".
006700     05  FIR-CTY-IDX             PIC S9(04) COMP VALUE ZERO.
006800     05  WS-CITY-MATCH-IDX       PIC S9(04) COMP VALUE ZERO.
006900
007000* ----------------------------------------------------------------
007100* DOMESTIC CITY-CENTROID TABLE - NAME(20) + LATITUDE(9) +
007200* LONGITUDE(9), ALL KAZAKHSTAN REGIONAL CENTRES CARRY POSITIVE
007300* LATITUDE/LONGITUDE SO THE RAW DIGITS BELOW NEED NO SIGN
007400* OVERPUNCH.  ADD A REGIONAL CENTRE BY ADDING A TABLE ROW ONLY.
007500* ----------------------------------------------------------------
007600 01  FIR-CITY-TABLE-LITS.
007700     05  FILLER  PIC X(38) VALUE
007800         "ALMATY              043238949076945465".
007900     05  FILLER  PIC X(38) VALUE
008000         "ASTANA              051128207071430411".
008100     05  FILLER  PIC X(38) VALUE
008200         "KARAGANDA           049806406073085485".
008300     05  FILLER  PIC X(38) VALUE
008400         "SHYMKENT            042315514069596428".
008500     05  FILLER  PIC X(38) VALUE
008600         "AKTOBE              050283935057166978".
008700     05  FILLER  PIC X(38) VALUE
008800         "TARAZ               042901183071378309".
008900     05  FILLER  PIC X(38) VALUE
009000         "PAVLODAR            052287430076967454".
009100     05  FILLER  PIC X(38) VALUE
009200         "OSKEMEN             049948759082627808".
009300     05  FILLER  PIC X(38) VALUE
009400         "SEMEY               050411137080227607".
009500     05  FILLER  PIC X(38) VALUE
009600         "ATYRAU              047106700051903538".
009700     05  FILLER  PIC X(38) VALUE
009800         "KOSTANAY            053214773063631557".
009900     05  FILLER  PIC X(38) VALUE
010000         "KYZYLORDA           044842614065502530".
010100     05  FILLER  PIC X(38) VALUE
010200         "AKTAU               043635100051169300".
010300     05  FILLER  PIC X(38) VALUE
010400         "PETROPAVL           054865559069135552".
010500     05  FILLER  PIC X(38) VALUE
010600         "TURKESTAN           043297222068241389".
010700     05  FILLER  PIC X(38) VALUE
010800         "KOKSHETAU           053283333069383333".
010900     05  FILLER  PIC X(38) VALUE
011000         "TALDYKORGAN         045015833078373611".
011100     05  FILLER  PIC X(38) VALUE
011200         "ZHEZKAZGAN          047783333067766667".
011300     05  FILLER  PIC X(38) VALUE
011400         "EKIBASTUZ           051723667075322278".
011500     05  FILLER  PIC X(38) VALUE
011600         "TEMIRTAU            050054722072964722".
011700 01  FIR-CITY-TABLE REDEFINES FIR-CITY-TABLE-LITS.
011800     05  FIR-CTY-ENTRY OCCURS 20 TIMES.
011900         10  FIR-CTY-NAME        PIC X(20).
012000         10  FIR-CTY-LAT         PIC 9(03)V9(06).
012100         10  FIR-CTY-LON         PIC 9(03)V9(06).
012200
012300* -------------- "KAZAKHSTAN" COMPARE LITERAL VIEW --------------*
012400 01  WS-COUNTRY-LITS.
012500     05  FILLER                  PIC X(15) VALUE "KAZAKHSTAN     ".
012600 01  WS-COUNTRY-TABLE REDEFINES WS-COUNTRY-LITS.
012700     05  WS-DOMESTIC-NAME        PIC X(15).
012800
012900* ---------- ABROAD/FAILED STATUS LITERAL VIEW (FIR0027) ---------*
013000 01  FIR-GEO-STATUS-LITS.
013100     05  FILLER                  PIC X(01) VALUE "A".
013200     05  FILLER                  PIC X(01) VALUE "F".
013300 01  FIR-GEO-STATUS-TABLE REDEFINES FIR-GEO-STATUS-LITS.
013400     05  FIR-GEO-STATUS-CODE     PIC X(01) OCCURS 2 TIMES.
013500
013600 EJECT
013700 LINKAGE SECTION.
013800*****************
013900 COPY VGEO.
014000 EJECT
014100********************************************
014200 PROCEDURE DIVISION USING WK-VGEO-RECORD.
014300********************************************
014400 MAIN-MODULE.
014500     PERFORM A000-INITIALIZE
014600        THRU A099-INITIALIZE-EX.
014700     IF WK-VGEO-I-GEO-FLAG = "Y"
014800         PERFORM B100-USE-GIVEN-COORD
014900            THRU B199-USE-GIVEN-COORD-EX
015000         GO TO MAIN-MODULE-EX
015100     END-IF.
015200     PERFORM B200-CHECK-DOMESTIC
015300        THRU B299-CHECK-DOMESTIC-EX.
015400     IF WS-DOMESTIC-SW = "Y"
015500         PERFORM B300-CENTROID-LOOKUP
015600            THRU B399-CENTROID-LOOKUP-EX
015700         IF WS-CITY-FOUND-SW = "Y"
015800             GO TO MAIN-MODULE-EX
015900         END-IF
016000     END-IF.
016100     IF WK-VGEO-I-COUNTRY NOT = SPACES AND
016200        WS-DOMESTIC-SW = "N"
016300         MOVE FIR-GEO-STATUS-CODE(1) TO WK-VGEO-O-STATUS
016400         MOVE "N"                TO WK-VGEO-O-COORD-KNOWN
016500         MOVE ZERO               TO WK-VGEO-O-LATITUDE
016600                                     WK-VGEO-O-LONGITUDE
016700     ELSE
016800         MOVE FIR-GEO-STATUS-CODE(2) TO WK-VGEO-O-STATUS
016900         MOVE "N"                TO WK-VGEO-O-COORD-KNOWN
017000         MOVE ZERO               TO WK-VGEO-O-LATITUDE
017100                                     WK-VGEO-O-LONGITUDE
017200     END-IF.
017300 MAIN-MODULE-EX.
017400     GOBACK.
017500
017600*-----------------------------------------------------------------*
017700 A000-INITIALIZE.
017800*-----------------------------------------------------------------*
017900     MOVE SPACES              TO WK-VGEO-OUTPUT.
018000     MOVE "N"                 TO WS-DOMESTIC-SW
018100                                  WS-CITY-FOUND-SW.
018200     MOVE WK-VGEO-I-COUNTRY   TO WS-UPPER-COUNTRY.
018300     MOVE WK-VGEO-I-CITY      TO WS-UPPER-CITY.
018400     INSPECT WS-UPPER-COUNTRY CONVERTING
018500         "abcdefghijklmnopqrstuvwxyz"
018600         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018700     INSPECT WS-UPPER-CITY CONVERTING
018800         "abcdefghijklmnopqrstuvwxyz"
018900         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019000 A099-INITIALIZE-EX.
019100     EXIT.
019200
019300*-----------------------------------------------------------------*
019400 B100-USE-GIVEN-COORD.
019500*-----------------------------------------------------------------*
019600     MOVE "R"                 TO WK-VGEO-O-STATUS.
019700     MOVE "Y"                 TO WK-VGEO-O-COORD-KNOWN.
019800     MOVE WK-VGEO-I-LATITUDE  TO WK-VGEO-O-LATITUDE.
019900     MOVE WK-VGEO-I-LONGITUDE TO WK-VGEO-O-LONGITUDE.
020000 B199-USE-GIVEN-COORD-EX.
020100     EXIT.
020200
020300*-----------------------------------------------------------------*
020400* A TICKET IS DOMESTIC WHEN THE COUNTRY NAME IS "KAZAKHSTAN", OR
020500* WHEN THE COUNTRY IS BLANK AND THE CITY MATCHES A ROW OF THE
020600* CENTROID TABLE.
020700*-----------------------------------------------------------------*
020800 B200-CHECK-DOMESTIC.
020900*-----------------------------------------------------------------*
021000     IF WS-UPPER-COUNTRY = WS-DOMESTIC-NAME
021100         MOVE "Y"             TO WS-DOMESTIC-SW
021200         GO TO B299-CHECK-DOMESTIC-EX
021300     END-IF.
021400     IF WK-VGEO-I-COUNTRY = SPACES
021500         PERFORM B300-CENTROID-LOOKUP
021600            THRU B399-CENTROID-LOOKUP-EX
021700         IF WS-CITY-FOUND-SW = "Y"
021800             MOVE "Y"         TO WS-DOMESTIC-SW
021900         END-IF
022000     END-IF.
022100 B299-CHECK-DOMESTIC-EX.
022200     EXIT.
022300
022400*-----------------------------------------------------------------*
022500 B300-CENTROID-LOOKUP.
022600*-----------------------------------------------------------------*
022700     MOVE "N" TO WS-CITY-FOUND-SW.
022800     PERFORM C100-SCAN-CITY-TABLE THRU C199-SCAN-CITY-TABLE-EX
022900         VARYING FIR-CTY-IDX FROM 1 BY 1
023000         UNTIL FIR-CTY-IDX > 20
023100            OR WS-CITY-FOUND-SW = "Y".
023200     IF WS-CITY-FOUND-SW = "Y"
023300         MOVE "R"             TO WK-VGEO-O-STATUS
023400         MOVE "Y"             TO WK-VGEO-O-COORD-KNOWN
023500         MOVE FIR-CTY-LAT(WS-CITY-MATCH-IDX) TO WK-VGEO-O-LATITUDE
023600         MOVE FIR-CTY-LON(WS-CITY-MATCH-IDX) TO WK-VGEO-O-LONGITUDE
023700     END-IF.
023800 B399-CENTROID-LOOKUP-EX.
023900     EXIT.
024000
024100*-----------------------------------------------------------------*
024200* NOTE - THE VARYING INDEX IS ONE PAST THE MATCHING ROW BY THE
024300* TIME THE PERFORM LOOP TESTS TRUE AND STOPS, SO THE MATCHING
024400* SUBSCRIPT IS SAVED SEPARATELY AT THE MOMENT OF THE HIT.
024500*-----------------------------------------------------------------*
024600 C100-SCAN-CITY-TABLE.
024700     IF WS-UPPER-CITY = FIR-CTY-NAME(FIR-CTY-IDX)
024800         MOVE "Y"          TO WS-CITY-FOUND-SW
024900         MOVE FIR-CTY-IDX  TO WS-CITY-MATCH-IDX
025000     END-IF.
025100 C199-SCAN-CITY-TABLE-EX.
025200     EXIT.
025300******************************************************************
025400*************** END OF PROGRAM SOURCE  FIRVGEO ***************
025500******************************************************************
