000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.     FIRVOFC.
000500 AUTHOR.         R KUBENOVA.
000600 INSTALLATION.   HEAD OFFICE DATA CENTRE - ALMATY.
000700 DATE-WRITTEN.   10 APR 1996.
000800 DATE-COMPILED.
000900 SECURITY.       PRODUCTION - BATCH ROUTING SUBSYSTEM.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PICK THE SERVICING
001200*               OFFICE FOR A TICKET.  WHEN THE CLIENT'S
001300*               COORDINATES ARE KNOWN IT WALKS THE OFFICE TABLE
001400*               AND PICKS THE NEAREST OFFICE BY GREAT-CIRCLE
001500*               DISTANCE (HAVERSINE FORMULA, HAND-CODED BELOW -
001600*               THIS MACHINE HAS NO SIN/COS/SQRT LIBRARY CALL).
001700*               WHEN THE COORDINATES ARE NOT KNOWN IT FALLS BACK
001800*               TO THE ASTANA/ALMATY 50-50 COUNTER, OR TO A
001900*               PLAIN ROUND ROBIN OVER ALL OFFICES IF NEITHER
002000*               HUB EXISTS IN THE OFFICE TABLE.  CALLED ONCE PER
002100*               TICKET FROM FIRBTCH.
002200*
002300*=================================================================
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600* FIR0009 10/04/1996 RKB  - INITIAL VERSION FOR FIRE TICKET       FIR0009 
002700*                         ROUTING PROJECT                         FIR0009 
002800*-----------------------------------------------------------------
002900* FIR0015 03/12/1998 MKO  - E-REQ 1602 ADDED ERROR-CD OUTPUT FOR  FIR0015 
003000*                         THE EMPTY OFFICE TABLE EDGE CASE        FIR0015 
003100*-----------------------------------------------------------------
003200* FIR0018 19/12/1998 SLT  - Y2K REMEDIATION - REVIEWED, NO DATE   FIR0018 
003300*                         SENSITIVE LOGIC IN THIS ROUTINE         FIR0018 
003400*-----------------------------------------------------------------
003500* FIR0022 17/02/2000 NZH  - E-REQ 1911 THE FALLBACK COUNTER NOW   FIR0022 
003600*                         SURVIVES FOR THE WHOLE RUN - IT USED    FIR0022 
003700*                         TO BE RESET BY MISTAKE ON EACH CALL     FIR0022 
003800*-----------------------------------------------------------------
003900 EJECT
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200******************************************************************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
004700                       ON STATUS IS U0-ON
004800                       OFF STATUS IS U0-OFF.
004900 EJECT
005000******************************************************************
005100 DATA DIVISION.
005200******************************************************************
005300 FILE SECTION.
005400*
005500 WORKING-STORAGE SECTION.
005600***********************
005700 01  FILLER                  PIC X(24) VALUE
005800     "** PROGRAM FIRVOFC  **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 COPY FIRCMWS.
006200
006300* --------------- HAND-CODED TRIG / MATH CONSTANTS --------------*
006400* THIS MACHINE HAS NO SIN/COS/SQRT LIBRARY ROUTINE AVAILABLE TO
006500* THIS JOB STEP - THE CONSTANTS BELOW DRIVE THE TAYLOR-SERIES
006600* APPROXIMATIONS IN THE E000/E100/E200/E300 PARAGRAPHS.
006700 01  FIR-MATH-CONST-LITS.
006800     05  FILLER              PIC X(10) VALUE "3141592654".
006900     05  FILLER              PIC X(10) VALUE "0017453293".
007000     05  FILLER              PIC X(06) VALUE "063710".
007100 01  FIR-MATH-CONSTANTS REDEFINES FIR-MATH-CONST-LITS.
007200     05  FIR-PI               PIC 9(01)V9(09).
007300     05  FIR-DEG-TO-RAD       PIC 9(01)V9(09).
007400     05  FIR-EARTH-RADIUS     PIC 9(05)V9(01).
007500
007600* ------------- HUB NAME KEYWORDS FOR THE 50-50 FALLBACK --------*
007700 01  FIR-HUB-KEYWORD-LITS.
007800     05  FILLER              PIC X(06) VALUE "ASTANA".
007900     05  FILLER              PIC X(06) VALUE "ALMATY".
008000 01  FIR-HUB-KEYWORD-TABLE REDEFINES FIR-HUB-KEYWORD-LITS.
008100     05  FIR-HUB-KEYWORD-ENTRY PIC X(06) OCCURS 2 TIMES.
008200
008300* ------------------- ERROR-CODE LITERAL VIEW --------------------*
008400 01  FIR-ERROR-CD-LITS.
008500     05  FILLER              PIC X(01) VALUE "E".
008600 01  FIR-ERROR-CD-TABLE REDEFINES FIR-ERROR-CD-LITS.
008700     05  FIR-ERROR-CD-VALUE  PIC X(01).
008800
008900 01  WS-WORK-AREA.
009000     05  WS-BEST-DIST            PIC S9(05)V9(06) COMP VALUE ZERO.
009100     05  WS-CALC-DIST            PIC S9(05)V9(06) COMP VALUE ZERO.
009200     05  WS-BEST-IDX             PIC S9(04) COMP VALUE ZERO.
009300     05  WS-OFC-IDX              PIC S9(04) COMP VALUE ZERO.
009400     05  WS-FALLBACK-COUNTER     PIC S9(04) COMP VALUE ZERO.
009500     05  WS-DIV-QUOT             PIC S9(04) COMP VALUE ZERO.
009600     05  WS-DIV-REM              PIC S9(04) COMP VALUE ZERO.
009700     05  WS-PICK-IDX             PIC S9(04) COMP VALUE ZERO.
009800     05  WS-ASTANA-FOUND         PIC X(01) VALUE "N".
009900     05  WS-ALMATY-FOUND         PIC X(01) VALUE "N".
010000     05  WS-ASTANA-IDX           PIC S9(04) COMP VALUE ZERO.
010100     05  WS-ALMATY-IDX           PIC S9(04) COMP VALUE ZERO.
010200     05  WS-HUB-IDX              PIC S9(04) COMP VALUE ZERO.
010300     05  WS-HUB-KEYWORD          PIC X(06) VALUE SPACES.
010400     05  WS-NAME-POS             PIC S9(02) COMP VALUE ZERO.
010500     05  WS-NAME-HIT             PIC X(01) VALUE "N".
010600
010700 01  WS-MATH-WORK-AREA.
010800     05  WS-LAT1-RAD             PIC S9(01)V9(09) COMP VALUE ZERO.
010900     05  WS-LAT2-RAD             PIC S9(01)V9(09) COMP VALUE ZERO.
011000     05  WS-DLAT                 PIC S9(01)V9(09) COMP VALUE ZERO.
011100     05  WS-DLON                 PIC S9(01)V9(09) COMP VALUE ZERO.
011200     05  WS-SIN-DLAT2            PIC S9(01)V9(09) COMP VALUE ZERO.
011300     05  WS-SIN-DLON2            PIC S9(01)V9(09) COMP VALUE ZERO.
011400     05  WS-COS-LAT1             PIC S9(01)V9(09) COMP VALUE ZERO.
011500     05  WS-COS-LAT2             PIC S9(01)V9(09) COMP VALUE ZERO.
011600     05  WS-HAV-A                PIC S9(01)V9(09) COMP VALUE ZERO.
011700     05  WS-HAV-C                PIC S9(01)V9(09) COMP VALUE ZERO.
011800     05  WS-SQRT-A               PIC S9(01)V9(09) COMP VALUE ZERO.
011900     05  WS-SQRT-1-MINUS-A       PIC S9(01)V9(09) COMP VALUE ZERO.
012000     05  WS-ANGLE-ARG            PIC S9(01)V9(09) COMP VALUE ZERO.
012100     05  WS-X2                   PIC S9(02)V9(09) COMP VALUE ZERO.
012200     05  WS-SIN-RESULT           PIC S9(01)V9(09) COMP VALUE ZERO.
012300     05  WS-COS-RESULT           PIC S9(01)V9(09) COMP VALUE ZERO.
012400     05  WS-SQRT-ARG             PIC S9(01)V9(09) COMP VALUE ZERO.
012500     05  WS-SQRT-RESULT          PIC S9(01)V9(09) COMP VALUE ZERO.
012600     05  WS-ITER-CNT             PIC S9(02) COMP VALUE ZERO.
012700     05  WS-ATAN-ARG             PIC S9(03)V9(09) COMP VALUE ZERO.
012800     05  WS-ATANS-RESULT         PIC S9(01)V9(09) COMP VALUE ZERO.
012900     05  WS-ATAN-RESULT          PIC S9(01)V9(09) COMP VALUE ZERO.
013000
013100 EJECT
013200 LINKAGE SECTION.
013300*****************
013400 COPY VOFC.
013500 COPY FIROFTB.
013600 EJECT
013700**************************************************************
013800 PROCEDURE DIVISION USING WK-VOFC-RECORD, FIR-OFFICE-TABLE.
013900**************************************************************
014000 MAIN-MODULE.
014100     PERFORM A000-INITIALIZE
014200        THRU A099-INITIALIZE-EX.
014300     IF TBL-OFFICE-COUNT = ZERO
014400         MOVE FIR-ERROR-CD-VALUE TO WK-VOFC-O-ERROR-CD
014500         GO TO MAIN-MODULE-EX
014600     END-IF.
014700     IF WK-VOFC-I-COORD-KNOWN = "Y"
014800         PERFORM B100-NEAREST-OFFICE
014900            THRU B199-NEAREST-OFFICE-EX
015000     ELSE
015100         PERFORM B200-FALLBACK-OFFICE
015200            THRU B299-FALLBACK-OFFICE-EX
015300     END-IF.
015400 MAIN-MODULE-EX.
015500     GOBACK.
015600
015700*-----------------------------------------------------------------*
015800 A000-INITIALIZE.
015900*-----------------------------------------------------------------*
016000     MOVE SPACES              TO WK-VOFC-OUTPUT.
016100     MOVE ZERO                TO WK-VOFC-O-OFFICE-ID
016200                                  WK-VOFC-O-DISTANCE-KM.
016300     MOVE "N"                 TO WK-VOFC-O-FALLBACK-FLAG.
016400 A099-INITIALIZE-EX.
016500     EXIT.
016600
016700*-----------------------------------------------------------------*
016800* FIND THE TABLE ENTRY WITH KNOWN COORDINATES NEAREST THE CLIENT.
016900* TIES GO TO THE FIRST (LOWEST ID) OFFICE BECAUSE ONLY A STRICT
017000* IMPROVEMENT REPLACES THE CURRENT BEST.
017100*-----------------------------------------------------------------*
017200 B100-NEAREST-OFFICE.
017300*-----------------------------------------------------------------*
017400     MOVE ZERO TO WS-BEST-IDX.
017500     MOVE 999999.999999 TO WS-BEST-DIST.
017600     PERFORM C200-CHECK-ONE-OFFICE THRU C209-CHECK-ONE-OFFICE-EX
017700         VARYING WS-OFC-IDX FROM 1 BY 1
017800         UNTIL WS-OFC-IDX > TBL-OFFICE-COUNT.
017900     IF WS-BEST-IDX = ZERO
018000         PERFORM B200-FALLBACK-OFFICE
018100            THRU B299-FALLBACK-OFFICE-EX
018200     ELSE
018300         MOVE TBL-OFF-ID(WS-BEST-IDX)   TO WK-VOFC-O-OFFICE-ID
018400         MOVE TBL-OFF-NAME(WS-BEST-IDX) TO WK-VOFC-O-OFFICE-NAME
018500         COMPUTE WK-VOFC-O-DISTANCE-KM ROUNDED = WS-BEST-DIST
018600         MOVE "N"                       TO WK-VOFC-O-FALLBACK-FLAG
018700     END-IF.
018800 B199-NEAREST-OFFICE-EX.
018900     EXIT.
019000
019100 C200-CHECK-ONE-OFFICE.
019200     IF TBL-OFF-LAT-FLAG(WS-OFC-IDX) = "Y"
019300         PERFORM D000-HAVERSINE-DISTANCE
019400            THRU D099-HAVERSINE-DISTANCE-EX
019500         IF WS-CALC-DIST < WS-BEST-DIST
019600             MOVE WS-CALC-DIST TO WS-BEST-DIST
019700             MOVE WS-OFC-IDX   TO WS-BEST-IDX
019800         END-IF
019900     END-IF.
020000 C209-CHECK-ONE-OFFICE-EX.
020100     EXIT.
020200
020300*-----------------------------------------------------------------*
020400* NO CLIENT COORDINATES - 50/50 HUB SPLIT WHEN BOTH HUBS EXIST,
020500* OTHERWISE A PLAIN ROUND ROBIN OVER THE WHOLE OFFICE TABLE.  ONE
020600* COUNTER SERVES BOTH BRANCHES (FIR0022).
020700*-----------------------------------------------------------------*
020800 B200-FALLBACK-OFFICE.
020900*-----------------------------------------------------------------*
021000     PERFORM C100-FIND-HUBS THRU C199-FIND-HUBS-EX.
021100     IF WS-ASTANA-FOUND = "Y" AND WS-ALMATY-FOUND = "Y"
021200         DIVIDE WS-FALLBACK-COUNTER BY 2
021300             GIVING WS-DIV-QUOT REMAINDER WS-DIV-REM
021400         IF WS-DIV-REM = ZERO
021500             MOVE WS-ASTANA-IDX TO WS-PICK-IDX
021600         ELSE
021700             MOVE WS-ALMATY-IDX TO WS-PICK-IDX
021800         END-IF
021900     ELSE
022000         DIVIDE WS-FALLBACK-COUNTER BY TBL-OFFICE-COUNT
022100             GIVING WS-DIV-QUOT REMAINDER WS-DIV-REM
022200         COMPUTE WS-PICK-IDX = WS-DIV-REM + 1
022300     END-IF.
022400     MOVE TBL-OFF-ID(WS-PICK-IDX)     TO WK-VOFC-O-OFFICE-ID.
022500     MOVE TBL-OFF-NAME(WS-PICK-IDX)   TO WK-VOFC-O-OFFICE-NAME.
022600     MOVE ZERO                        TO WK-VOFC-O-DISTANCE-KM.
022700     MOVE "Y"                         TO WK-VOFC-O-FALLBACK-FLAG.
022800     ADD 1 TO WS-FALLBACK-COUNTER.
022900 B299-FALLBACK-OFFICE-EX.
023000     EXIT.
023100
023200 C100-FIND-HUBS.
023300     MOVE "N" TO WS-ASTANA-FOUND.
023400     MOVE "N" TO WS-ALMATY-FOUND.
023500     PERFORM C110-SCAN-ONE-OFFICE THRU C118-SCAN-ONE-OFFICE-EX
023600         VARYING WS-HUB-IDX FROM 1 BY 1
023700         UNTIL WS-HUB-IDX > TBL-OFFICE-COUNT.
023800 C199-FIND-HUBS-EX.
023900     EXIT.
024000
024100 C110-SCAN-ONE-OFFICE.
024200     IF WS-ASTANA-FOUND = "N"
024300         MOVE FIR-HUB-KEYWORD-ENTRY(1) TO WS-HUB-KEYWORD
024400         PERFORM C120-NAME-CONTAINS-KEYWORD
024500            THRU C128-NAME-CONTAINS-KEYWORD-EX
024600         IF WS-NAME-HIT = "Y"
024700             MOVE "Y"       TO WS-ASTANA-FOUND
024800             MOVE WS-HUB-IDX TO WS-ASTANA-IDX
024900         END-IF
025000     END-IF.
025100     IF WS-ALMATY-FOUND = "N"
025200         MOVE FIR-HUB-KEYWORD-ENTRY(2) TO WS-HUB-KEYWORD
025300         PERFORM C120-NAME-CONTAINS-KEYWORD
025400            THRU C128-NAME-CONTAINS-KEYWORD-EX
025500         IF WS-NAME-HIT = "Y"
025600             MOVE "Y"       TO WS-ALMATY-FOUND
025700             MOVE WS-HUB-IDX TO WS-ALMATY-IDX
025800         END-IF
025900     END-IF.
026000 C118-SCAN-ONE-OFFICE-EX.
026100     EXIT.
026200
026300 C120-NAME-CONTAINS-KEYWORD.
026400     MOVE "N" TO WS-NAME-HIT.
026500     PERFORM C121-SCAN-NAME-POS THRU C122-SCAN-NAME-POS-EX
026600         VARYING WS-NAME-POS FROM 1 BY 1
026700         UNTIL WS-NAME-POS > 25
026800            OR WS-NAME-HIT = "Y".
026900 C128-NAME-CONTAINS-KEYWORD-EX.
027000     EXIT.
027100
027200 C121-SCAN-NAME-POS.
027300     IF TBL-OFF-NAME(WS-HUB-IDX) (WS-NAME-POS:6) = WS-HUB-KEYWORD
027400         MOVE "Y" TO WS-NAME-HIT
027500     END-IF.
027600 C122-SCAN-NAME-POS-EX.
027700     EXIT.
027800
027900*-----------------------------------------------------------------*
028000* HAVERSINE GREAT-CIRCLE DISTANCE BETWEEN THE CLIENT COORDINATES
028100* AND OFFICE TABLE ENTRY WS-OFC-IDX.  RESULT IN WS-CALC-DIST (KM).
028200*-----------------------------------------------------------------*
028300 D000-HAVERSINE-DISTANCE.
028400*-----------------------------------------------------------------*
028500     COMPUTE WS-LAT1-RAD = WK-VOFC-I-LATITUDE * FIR-DEG-TO-RAD.
028600     COMPUTE WS-LAT2-RAD =
028700         TBL-OFF-LATITUDE(WS-OFC-IDX) * FIR-DEG-TO-RAD.
028800     COMPUTE WS-DLAT =
028900         (TBL-OFF-LATITUDE(WS-OFC-IDX) - WK-VOFC-I-LATITUDE)
029000         * FIR-DEG-TO-RAD / 2.
029100     COMPUTE WS-DLON =
029200         (TBL-OFF-LONGITUDE(WS-OFC-IDX) - WK-VOFC-I-LONGITUDE)
029300         * FIR-DEG-TO-RAD / 2.
029400
029500     MOVE WS-DLAT TO WS-ANGLE-ARG.
029600     PERFORM E000-SINE THRU E009-SINE-EX.
029700     MOVE WS-SIN-RESULT TO WS-SIN-DLAT2.
029800
029900     MOVE WS-DLON TO WS-ANGLE-ARG.
030000     PERFORM E000-SINE THRU E009-SINE-EX.
030100     MOVE WS-SIN-RESULT TO WS-SIN-DLON2.
030200
030300     MOVE WS-LAT1-RAD TO WS-ANGLE-ARG.
030400     PERFORM E100-COSINE THRU E109-COSINE-EX.
030500     MOVE WS-COS-RESULT TO WS-COS-LAT1.
030600
030700     MOVE WS-LAT2-RAD TO WS-ANGLE-ARG.
030800     PERFORM E100-COSINE THRU E109-COSINE-EX.
030900     MOVE WS-COS-RESULT TO WS-COS-LAT2.
031000
031100     COMPUTE WS-HAV-A =
031200         (WS-SIN-DLAT2 * WS-SIN-DLAT2) +
031300         (WS-COS-LAT1 * WS-COS-LAT2 * WS-SIN-DLON2 * WS-SIN-DLON2).
031400
031500     MOVE WS-HAV-A TO WS-SQRT-ARG.
031600     PERFORM E200-SQUARE-ROOT THRU E209-SQUARE-ROOT-EX.
031700     MOVE WS-SQRT-RESULT TO WS-SQRT-A.
031800
031900     COMPUTE WS-SQRT-ARG = 1 - WS-HAV-A.
032000     PERFORM E200-SQUARE-ROOT THRU E209-SQUARE-ROOT-EX.
032100     MOVE WS-SQRT-RESULT TO WS-SQRT-1-MINUS-A.
032200
032300     PERFORM E300-ARC-TANGENT-RATIO THRU E309-ARC-TANGENT-RATIO-EX.
032400     COMPUTE WS-HAV-C = 2 * WS-ATAN-RESULT.
032500     COMPUTE WS-CALC-DIST = FIR-EARTH-RADIUS * WS-HAV-C.
032600 D099-HAVERSINE-DISTANCE-EX.
032700     EXIT.
032800
032900*-----------------------------------------------------------------*
033000* SIN(X) BY TAYLOR SERIES (TERMS TO X**11), NESTED HORNER FORM.
033100*-----------------------------------------------------------------*
033200 E000-SINE.
033300*-----------------------------------------------------------------*
033400     COMPUTE WS-X2 = WS-ANGLE-ARG * WS-ANGLE-ARG.
033500     COMPUTE WS-SIN-RESULT =
033600         WS-ANGLE-ARG *
033700         (1 - (WS-X2 / 6) *
033800         (1 - (WS-X2 / 20) *
033900         (1 - (WS-X2 / 42) *
034000         (1 - (WS-X2 / 72) *
034100         (1 - (WS-X2 / 110))))))
034200         .
034300 E009-SINE-EX.
034400     EXIT.
034500
034600*-----------------------------------------------------------------*
034700* COS(X) BY TAYLOR SERIES (TERMS TO X**10), NESTED HORNER FORM.
034800*-----------------------------------------------------------------*
034900 E100-COSINE.
035000*-----------------------------------------------------------------*
035100     COMPUTE WS-X2 = WS-ANGLE-ARG * WS-ANGLE-ARG.
035200     COMPUTE WS-COS-RESULT =
035300         1 - (WS-X2 / 2) *
035400         (1 - (WS-X2 / 12) *
035500         (1 - (WS-X2 / 30) *
035600         (1 - (WS-X2 / 56) *
035700         (1 - (WS-X2 / 90)))))
035800         .
035900 E109-COSINE-EX.
036000     EXIT.
036100
036200*-----------------------------------------------------------------*
036300* SQUARE ROOT OF WS-SQRT-ARG (ALWAYS 0 TO 1 HERE) BY 8 ROUNDS OF
036400* NEWTON-RAPHSON FROM AN INITIAL GUESS OF ONE HALF.
036500*-----------------------------------------------------------------*
036600 E200-SQUARE-ROOT.
036700*-----------------------------------------------------------------*
036800     IF WS-SQRT-ARG NOT > ZERO
036900         MOVE ZERO TO WS-SQRT-RESULT
037000         GO TO E209-SQUARE-ROOT-EX
037100     END-IF.
037200     MOVE 0.5 TO WS-SQRT-RESULT.
037300     PERFORM E210-NEWTON-ITERATE THRU E219-NEWTON-ITERATE-EX
037400         VARYING WS-ITER-CNT FROM 1 BY 1
037500         UNTIL WS-ITER-CNT > 8.
037600 E209-SQUARE-ROOT-EX.
037700     EXIT.
037800
037900 E210-NEWTON-ITERATE.
038000     COMPUTE WS-SQRT-RESULT ROUNDED =
038100         (WS-SQRT-RESULT + (WS-SQRT-ARG / WS-SQRT-RESULT)) / 2.
038200 E219-NEWTON-ITERATE-EX.
038300     EXIT.
038400
038500*-----------------------------------------------------------------*
038600* C = 2*ATAN2(SQRT(A),SQRT(1-A)) - BOTH ARGUMENTS ARE NEVER
038700* NEGATIVE HERE SO THIS REDUCES TO A PLAIN ARCTANGENT OF THE
038800* RATIO, WITH THE RECIPROCAL IDENTITY USED WHEN THE RATIO
038900* EXCEEDS ONE (ATAN SERIES ONLY CONVERGES QUICKLY BELOW ONE).
039000*-----------------------------------------------------------------*
039100 E300-ARC-TANGENT-RATIO.
039200*-----------------------------------------------------------------*
039300     IF WS-SQRT-1-MINUS-A = ZERO
039400         COMPUTE WS-ATAN-RESULT = FIR-PI / 2
039500         GO TO E309-ARC-TANGENT-RATIO-EX
039600     END-IF.
039700     COMPUTE WS-ATAN-ARG = WS-SQRT-A / WS-SQRT-1-MINUS-A.
039800     IF WS-ATAN-ARG NOT > 1
039900         MOVE WS-ATAN-ARG TO WS-ANGLE-ARG
040000         PERFORM E310-ARCTAN-SERIES THRU E319-ARCTAN-SERIES-EX
040100         MOVE WS-ATANS-RESULT TO WS-ATAN-RESULT
040200     ELSE
040300         COMPUTE WS-ANGLE-ARG = 1 / WS-ATAN-ARG
040400         PERFORM E310-ARCTAN-SERIES THRU E319-ARCTAN-SERIES-EX
040500         COMPUTE WS-ATAN-RESULT = (FIR-PI / 2) - WS-ATANS-RESULT
040600     END-IF.
040700 E309-ARC-TANGENT-RATIO-EX.
040800     EXIT.
040900
041000*-----------------------------------------------------------------*
041100* ATAN(X) FOR 0 <= X <= 1 BY TAYLOR SERIES, NESTED HORNER FORM.
041200*-----------------------------------------------------------------*
041300 E310-ARCTAN-SERIES.
041400*-----------------------------------------------------------------*
041500     COMPUTE WS-X2 = WS-ANGLE-ARG * WS-ANGLE-ARG.
041600     COMPUTE WS-ATANS-RESULT =
041700         WS-ANGLE-ARG *
041800         (1 - (WS-X2 * 0.333333333) *
041900         (1 - (WS-X2 * 0.6) *
042000         (1 - (WS-X2 * 0.714285714) *
042100         (1 - (WS-X2 * 0.777777778) *
042200         (1 - (WS-X2 * 0.818181818))))))
042300         .
042400 E319-ARCTAN-SERIES-EX.
042500     EXIT.
042600******************************************************************
042700*************** END OF PROGRAM SOURCE  FIRVOFC ***************
042800******************************************************************
