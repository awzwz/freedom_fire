000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.     FIRVPIK.
000500 AUTHOR.         R KUBENOVA.
000600 INSTALLATION.   HEAD OFFICE DATA CENTRE - ALMATY.
000700 DATE-WRITTEN.   22 APR 1996.
000800 DATE-COMPILED.
000900 SECURITY.       PRODUCTION - BATCH ROUTING SUBSYSTEM.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO FILTER THE MANAGER
001200*               TABLE DOWN TO THE MANAGERS ELIGIBLE FOR A TICKET
001300*               AND THEN PICK ONE OF THE TWO LEAST LOADED BY A
001400*               PER-QUEUE ROUND ROBIN COUNTER.  THE FILTER WIDENS
001500*               IN THREE STEPS WHEN NOBODY QUALIFIES - SEE C100
001600*               BELOW.  THE CHOSEN MANAGER'S LOAD IS BUMPED IN
001700*               PLACE IN THE TABLE PASSED BY REFERENCE SO THE
001800*               NEXT TICKET SEES IT.  CALLED ONCE PER TICKET FROM
001900*               FIRBTCH, AFTER THE OFFICE AND REQUIREMENT ARE
002000*               KNOWN.
002100*
002200*=================================================================
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500* FIR0012 22/04/1996 RKB  - INITIAL VERSION FOR FIRE TICKET       FIR0012 
002600*                         ROUTING PROJECT                         FIR0012 
002700*-----------------------------------------------------------------
002800* FIR0018 19/12/1998 SLT  - Y2K REMEDIATION - REVIEWED, NO DATE   FIR0018 
002900*                         SENSITIVE LOGIC IN THIS ROUTINE         FIR0018 
003000*-----------------------------------------------------------------
003100* FIR0019 14/01/1999 SLT  - QUEUE KEY NOW INCLUDES TICKET TYPE    FIR0019 
003200*                         SO DATA-CHANGE CHIEF QUEUES DO NOT      FIR0019 
003300*                         SHARE A COUNTER WITH OTHER TYPES        FIR0019 
003400*-----------------------------------------------------------------
003500* FIR0025 19/09/2001 NZH  - E-REQ 2077 THE QUEUE KEY IS NOW A     FIR0025 
003600*                         SINGLE PACKED COMPARE INSTEAD OF FIVE   FIR0025 
003700*                         ANDED IFS - SAME RESULT, ONE COMPARE    FIR0025 
003800*-----------------------------------------------------------------
003900 EJECT
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200******************************************************************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
004700                       ON STATUS IS U0-ON
004800                       OFF STATUS IS U0-OFF.
004900 EJECT
005000******************************************************************
005100 DATA DIVISION.
005200******************************************************************
005300 FILE SECTION.
005400*
005500 WORKING-STORAGE SECTION.
005600***********************
005700 01  FILLER                  PIC X(24) VALUE
005800     "** PROGRAM FIRVPIK  **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 COPY FIRCMWS.
006200
006300* ------------------- REQUIRED-SKILL LITERAL VIEW -----------------
006400 01  FIR-VIP-SKILL-LITS.
006500     05  FILLER                  PIC X(05) VALUE "VIP  ".
006600 01  FIR-VIP-SKILL-TABLE REDEFINES FIR-VIP-SKILL-LITS.
006700     05  FIR-VIP-SKILL-CODE      PIC X(05).
006800
006900* ----------------- PER-QUEUE ROUND-ROBIN COUNTERS ----------------
007000* ONE ROW PER DISTINCT (OFFICE, VIP-REQ, LANGUAGE, TYPE, CHIEF-
007100* REQ) COMBINATION SEEN SO FAR THIS RUN.  ROWS ARE ADDED AS NEW
007200* COMBINATIONS TURN UP - THE TABLE IS NEVER PRELOADED.  THE KEY
007300* FIELDS ARE REDEFINED AS ONE 11-BYTE STRING SO THE LOOKUP IS A
007400* SINGLE COMPARE RATHER THAN FIVE ANDED IFS (FIR0025).
007500 01  FIR-QUEUE-TABLE.
007600     05  FIR-QUEUE-COUNT         PIC S9(04) COMP VALUE ZERO.
007700     05  FILLER                  PIC X(01) VALUE SPACES.
007800     05  FIR-QUEUE-ENTRY OCCURS 500 TIMES.
007900         10  FIR-Q-KEY-FIELDS.
008000             15  FIR-Q-OFFICE-ID     PIC 9(04).
008100             15  FIR-Q-VIP-REQ       PIC X(01).
008200             15  FIR-Q-LANGUAGE      PIC X(03).
008300             15  FIR-Q-TYPE          PIC X(02).
008400             15  FIR-Q-CHIEF-REQ     PIC X(01).
008500         10  FIR-Q-KEY REDEFINES FIR-Q-KEY-FIELDS PIC X(11).
008600         10  FIR-Q-COUNTER           PIC S9(04) COMP.
008700
008800* -------------------- SEARCH-KEY WORK AREA ------------------------
008900 01  WS-SEARCH-KEY-AREA.
009000     05  WS-SEARCH-KEY-FIELDS.
009100         10  WS-SK-OFFICE-ID         PIC 9(04).
009200         10  WS-SK-VIP-REQ           PIC X(01).
009300         10  WS-SK-LANGUAGE          PIC X(03).
009400         10  WS-SK-TYPE              PIC X(02).
009500         10  WS-SK-CHIEF-REQ         PIC X(01).
009600     05  WS-SEARCH-KEY REDEFINES WS-SEARCH-KEY-FIELDS PIC X(11).
009700
009800 01  WS-WORK-AREA.
009900     05  WS-FILTER-TIER          PIC S9(01) COMP VALUE ZERO.
010000     05  WS-ELIGIBLE-COUNT       PIC S9(04) COMP VALUE ZERO.
010100     05  WS-MGR-IDX              PIC S9(04) COMP VALUE ZERO.
010200     05  WS-MGR-ELIGIBLE         PIC X(01) VALUE "N".
010300     05  WS-SKILLS-OK            PIC X(01) VALUE "N".
010400     05  WS-CHIEF-OK             PIC X(01) VALUE "N".
010500     05  WS-CHK-SKILL            PIC X(05) VALUE SPACES.
010600     05  WS-SKILL-HIT            PIC X(01) VALUE "N".
010700     05  WS-SKILL-SLOT-IDX       PIC S9(01) COMP VALUE ZERO.
010800     05  WS-BEST1-IDX            PIC S9(04) COMP VALUE ZERO.
010900     05  WS-BEST2-IDX            PIC S9(04) COMP VALUE ZERO.
011000     05  WS-BEST1-LOAD           PIC S9(05) COMP VALUE 99999.
011100     05  WS-BEST2-LOAD           PIC S9(05) COMP VALUE 99999.
011200     05  WS-BEST1-ID             PIC S9(05) COMP VALUE 99999.
011300     05  WS-BEST2-ID             PIC S9(05) COMP VALUE 99999.
011400     05  WS-CHOSEN-IDX           PIC S9(04) COMP VALUE ZERO.
011500     05  WS-QUEUE-IDX            PIC S9(04) COMP VALUE ZERO.
011600     05  WS-Q-SCAN-IDX           PIC S9(04) COMP VALUE ZERO.
011700     05  WS-DIV-QUOT             PIC S9(04) COMP VALUE ZERO.
011800     05  WS-DIV-REM              PIC S9(04) COMP VALUE ZERO.
011900
012000 EJECT
012100 LINKAGE SECTION.
012200*****************
012300 COPY VPIK.
012400 COPY FIRMGTB.
012500 EJECT
012600***************************************************************
012700 PROCEDURE DIVISION USING WK-VPIK-RECORD, FIR-MANAGER-TABLE.
012800***************************************************************
012900 MAIN-MODULE.
013000     PERFORM A000-INITIALIZE
013100        THRU A099-INITIALIZE-EX.
013200     PERFORM B100-FILTER-MANAGERS
013300        THRU B199-FILTER-MANAGERS-EX.
013400     IF WS-ELIGIBLE-COUNT = ZERO
013500         MOVE "N" TO WK-VPIK-O-FOUND-FLAG
013600     ELSE
013700         PERFORM B200-ROUND-ROBIN-PICK
013800            THRU B299-ROUND-ROBIN-PICK-EX
013900         MOVE "Y" TO WK-VPIK-O-FOUND-FLAG
014000         ADD 1 TO TBL-MGR-LOAD(WS-CHOSEN-IDX)
014100     END-IF.
014200     GOBACK.
014300
014400*-----------------------------------------------------------------*
014500 A000-INITIALIZE.
014600*-----------------------------------------------------------------*
014700     MOVE SPACES TO WK-VPIK-OUTPUT.
014800     MOVE ZERO   TO WK-VPIK-O-MANAGER-ID.
014900 A099-INITIALIZE-EX.
015000     EXIT.
015100
015200*-----------------------------------------------------------------*
015300* THREE-STEP WIDENING FILTER (RULE 6) - OFFICE MANAGERS MEETING
015400* THE FULL REQUIREMENT, THEN ANY OFFICE MEETING THE FULL
015500* REQUIREMENT, THEN POSITION ONLY (SKILLS RELAXED) ACROSS ALL
015600* OFFICES.  STOPS AT THE FIRST STEP THAT FINDS SOMEBODY.
015700*-----------------------------------------------------------------*
015800 B100-FILTER-MANAGERS.
015900*-----------------------------------------------------------------*
016000     MOVE 1 TO WS-FILTER-TIER.
016100     PERFORM C100-SCAN-TIER THRU C199-SCAN-TIER-EX.
016200     IF WS-ELIGIBLE-COUNT = ZERO
016300         MOVE 2 TO WS-FILTER-TIER
016400         PERFORM C100-SCAN-TIER THRU C199-SCAN-TIER-EX
016500     END-IF.
016600     IF WS-ELIGIBLE-COUNT = ZERO
016700         MOVE 3 TO WS-FILTER-TIER
016800         PERFORM C100-SCAN-TIER THRU C199-SCAN-TIER-EX
016900     END-IF.
017000 B199-FILTER-MANAGERS-EX.
017100     EXIT.
017200
017300 C100-SCAN-TIER.
017400     MOVE ZERO  TO WS-ELIGIBLE-COUNT.
017500     MOVE ZERO  TO WS-BEST1-IDX WS-BEST2-IDX.
017600     MOVE 99999 TO WS-BEST1-LOAD WS-BEST2-LOAD
017700                    WS-BEST1-ID WS-BEST2-ID.
017800     PERFORM C110-CHECK-ONE-MANAGER THRU C119-CHECK-ONE-MANAGER-EX
017900         VARYING WS-MGR-IDX FROM 1 BY 1
018000         UNTIL WS-MGR-IDX > TBL-MANAGER-COUNT.
018100 C199-SCAN-TIER-EX.
018200     EXIT.
018300
018400 C110-CHECK-ONE-MANAGER.
018500     PERFORM D000-TEST-ELIGIBLE THRU D099-TEST-ELIGIBLE-EX.
018600     IF WS-MGR-ELIGIBLE = "Y"
018700         ADD 1 TO WS-ELIGIBLE-COUNT
018800         PERFORM C120-RANK-CANDIDATE THRU C129-RANK-CANDIDATE-EX
018900     END-IF.
019000 C119-CHECK-ONE-MANAGER-EX.
019100     EXIT.
019200
019300* KEEP A RUNNING TOP-TWO (LOWEST LOAD, TIES BY LOWEST ID) AS THE
019400* TABLE IS WALKED - NO NEED TO SORT THE WHOLE TABLE FOR TWO SLOTS.
019500 C120-RANK-CANDIDATE.
019600     IF TBL-MGR-LOAD(WS-MGR-IDX) < WS-BEST1-LOAD
019700        OR (TBL-MGR-LOAD(WS-MGR-IDX) = WS-BEST1-LOAD
019800           AND TBL-MGR-ID(WS-MGR-IDX) < WS-BEST1-ID)
019900         MOVE WS-BEST1-LOAD TO WS-BEST2-LOAD
020000         MOVE WS-BEST1-ID   TO WS-BEST2-ID
020100         MOVE WS-BEST1-IDX  TO WS-BEST2-IDX
020200         MOVE TBL-MGR-LOAD(WS-MGR-IDX) TO WS-BEST1-LOAD
020300         MOVE TBL-MGR-ID(WS-MGR-IDX)   TO WS-BEST1-ID
020400         MOVE WS-MGR-IDX               TO WS-BEST1-IDX
020500     ELSE
020600         IF TBL-MGR-LOAD(WS-MGR-IDX) < WS-BEST2-LOAD
020700            OR (TBL-MGR-LOAD(WS-MGR-IDX) = WS-BEST2-LOAD
020800               AND TBL-MGR-ID(WS-MGR-IDX) < WS-BEST2-ID)
020900             MOVE TBL-MGR-LOAD(WS-MGR-IDX) TO WS-BEST2-LOAD
021000             MOVE TBL-MGR-ID(WS-MGR-IDX)   TO WS-BEST2-ID
021100             MOVE WS-MGR-IDX               TO WS-BEST2-IDX
021200         END-IF
021300     END-IF.
021400 C129-RANK-CANDIDATE-EX.
021500     EXIT.
021600
021700 D000-TEST-ELIGIBLE.
021800     MOVE "N" TO WS-MGR-ELIGIBLE.
021900     EVALUATE WS-FILTER-TIER
022000         WHEN 1
022100             IF TBL-MGR-OFFICE-ID(WS-MGR-IDX) = WK-VPIK-I-OFFICE-ID
022200                 PERFORM D100-CHECK-SKILLS THRU D199-CHECK-SKILLS-EX
022300                 PERFORM D200-CHECK-CHIEF  THRU D299-CHECK-CHIEF-EX
022400                 IF WS-SKILLS-OK = "Y" AND WS-CHIEF-OK = "Y"
022500                     MOVE "Y" TO WS-MGR-ELIGIBLE
022600                 END-IF
022700             END-IF
022800         WHEN 2
022900             PERFORM D100-CHECK-SKILLS THRU D199-CHECK-SKILLS-EX
023000             PERFORM D200-CHECK-CHIEF  THRU D299-CHECK-CHIEF-EX
023100             IF WS-SKILLS-OK = "Y" AND WS-CHIEF-OK = "Y"
023200                 MOVE "Y" TO WS-MGR-ELIGIBLE
023300             END-IF
023400         WHEN 3
023500             PERFORM D200-CHECK-CHIEF  THRU D299-CHECK-CHIEF-EX
023600             IF WS-CHIEF-OK = "Y"
023700                 MOVE "Y" TO WS-MGR-ELIGIBLE
023800             END-IF
023900         WHEN OTHER
024000             CONTINUE
024100     END-EVALUATE.
024200 D099-TEST-ELIGIBLE-EX.
024300     EXIT.
024400
024500 D100-CHECK-SKILLS.
024600     MOVE "Y" TO WS-SKILLS-OK.
024700     IF WK-VPIK-I-VIP-REQ = "Y"
024800         MOVE FIR-VIP-SKILL-CODE TO WS-CHK-SKILL
024900         PERFORM D300-MANAGER-HAS-SKILL
025000            THRU D399-MANAGER-HAS-SKILL-EX
025100         IF WS-SKILL-HIT = "N"
025200             MOVE "N" TO WS-SKILLS-OK
025300         END-IF
025400     END-IF.
025500     IF WK-VPIK-I-LANG-SKILL NOT = SPACES
025600         MOVE WK-VPIK-I-LANG-SKILL TO WS-CHK-SKILL
025700         PERFORM D300-MANAGER-HAS-SKILL
025800            THRU D399-MANAGER-HAS-SKILL-EX
025900         IF WS-SKILL-HIT = "N"
026000             MOVE "N" TO WS-SKILLS-OK
026100         END-IF
026200     END-IF.
026300 D199-CHECK-SKILLS-EX.
026400     EXIT.
026500
026600 D200-CHECK-CHIEF.
026700     MOVE "Y" TO WS-CHIEF-OK.
026800     IF WK-VPIK-I-CHIEF-REQ = "Y"
026900         IF TBL-MGR-POSITION(WS-MGR-IDX) NOT = "C"
027000             MOVE "N" TO WS-CHIEF-OK
027100         END-IF
027200     END-IF.
027300 D299-CHECK-CHIEF-EX.
027400     EXIT.
027500
027600 D300-MANAGER-HAS-SKILL.
027700     MOVE "N" TO WS-SKILL-HIT.
027800     PERFORM D310-SCAN-SKILL-SLOT THRU D319-SCAN-SKILL-SLOT-EX
027900         VARYING WS-SKILL-SLOT-IDX FROM 1 BY 1
028000         UNTIL WS-SKILL-SLOT-IDX > 3
028100            OR WS-SKILL-HIT = "Y".
028200 D399-MANAGER-HAS-SKILL-EX.
028300     EXIT.
028400
028500 D310-SCAN-SKILL-SLOT.
028600     IF TBL-MGR-SKILL-SLOT(WS-MGR-IDX, WS-SKILL-SLOT-IDX)
028700                                     = WS-CHK-SKILL
028800         MOVE "Y" TO WS-SKILL-HIT
028900     END-IF.
029000 D319-SCAN-SKILL-SLOT-EX.
029100     EXIT.
029200
029300*-----------------------------------------------------------------*
029400* RULE U5 - PICK ONE OF THE TOP TWO BY THE QUEUE'S OWN ROUND-
029500* ROBIN COUNTER, THEN STEP THE COUNTER.
029600*-----------------------------------------------------------------*
029700 B200-ROUND-ROBIN-PICK.
029800*-----------------------------------------------------------------*
029900     PERFORM C500-FIND-OR-CREATE-QUEUE THRU C599-FIND-OR-CREATE-QUEUE-EX.
030000     IF WS-ELIGIBLE-COUNT = 1
030100         MOVE WS-BEST1-IDX TO WS-CHOSEN-IDX
030200     ELSE
030300         DIVIDE FIR-Q-COUNTER(WS-QUEUE-IDX) BY 2
030400             GIVING WS-DIV-QUOT REMAINDER WS-DIV-REM
030500         IF WS-DIV-REM = ZERO
030600             MOVE WS-BEST1-IDX TO WS-CHOSEN-IDX
030700         ELSE
030800             MOVE WS-BEST2-IDX TO WS-CHOSEN-IDX
030900         END-IF
031000     END-IF.
031100     ADD 1 TO FIR-Q-COUNTER(WS-QUEUE-IDX).
031200     MOVE TBL-MGR-ID(WS-CHOSEN-IDX)   TO WK-VPIK-O-MANAGER-ID.
031300     MOVE TBL-MGR-NAME(WS-CHOSEN-IDX) TO WK-VPIK-O-MANAGER-NAME.
031400 B299-ROUND-ROBIN-PICK-EX.
031500     EXIT.
031600
031700 C500-FIND-OR-CREATE-QUEUE.
031800     MOVE WK-VPIK-I-OFFICE-ID TO WS-SK-OFFICE-ID.
031900     MOVE WK-VPIK-I-VIP-REQ   TO WS-SK-VIP-REQ.
032000     MOVE WK-VPIK-I-LANGUAGE  TO WS-SK-LANGUAGE.
032100     MOVE WK-VPIK-I-TYPE      TO WS-SK-TYPE.
032200     MOVE WK-VPIK-I-CHIEF-REQ TO WS-SK-CHIEF-REQ.
032300     MOVE ZERO TO WS-QUEUE-IDX.
032400     PERFORM C510-SCAN-QUEUE-ENTRY THRU C519-SCAN-QUEUE-ENTRY-EX
032500         VARYING WS-Q-SCAN-IDX FROM 1 BY 1
032600         UNTIL WS-Q-SCAN-IDX > FIR-QUEUE-COUNT
032700            OR WS-QUEUE-IDX NOT = ZERO.
032800     IF WS-QUEUE-IDX = ZERO
032900         ADD 1 TO FIR-QUEUE-COUNT
033000         MOVE FIR-QUEUE-COUNT TO WS-QUEUE-IDX
033100         MOVE WS-SEARCH-KEY   TO FIR-Q-KEY(WS-QUEUE-IDX)
033200         MOVE ZERO            TO FIR-Q-COUNTER(WS-QUEUE-IDX)
033300     END-IF.
033400 C599-FIND-OR-CREATE-QUEUE-EX.
033500     EXIT.
033600
033700 C510-SCAN-QUEUE-ENTRY.
033800     IF FIR-Q-KEY(WS-Q-SCAN-IDX) = WS-SEARCH-KEY
033900         MOVE WS-Q-SCAN-IDX TO WS-QUEUE-IDX
034000     END-IF.
034100 C519-SCAN-QUEUE-ENTRY-EX.
034200     EXIT.
034300******************************************************************
034400*************** END OF PROGRAM SOURCE  FIRVPIK ***************
034500******************************************************************
