000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.     FIRVSKL.
000500 AUTHOR.         R KUBENOVA.
000600 INSTALLATION.   HEAD OFFICE DATA CENTRE - ALMATY.
000700 DATE-WRITTEN.   15 APR 1996.
000800 DATE-COMPILED.
000900 SECURITY.       PRODUCTION - BATCH ROUTING SUBSYSTEM.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO WORK OUT WHAT A
001200*               MANAGER MUST HAVE IN ORDER TO BE ELIGIBLE FOR A
001300*               TICKET - A VIP HANDLING SKILL, CHIEF SPECIALIST
001400*               STANDING, AND/OR A LANGUAGE SKILL.  THE THREE
001500*               REQUIREMENTS ARE ADDITIVE - THEY DO NOT CANCEL
001600*               EACH OTHER OUT.  CALLED ONCE PER TICKET FROM
001700*               FIRBTCH, AHEAD OF THE MANAGER FILTER STEP.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* FIR0010 15/04/1996 RKB  - INITIAL VERSION FOR FIRE TICKET       FIR0010 
002300*                         ROUTING PROJECT                         FIR0010 
002400*-----------------------------------------------------------------
002500* FIR0018 19/12/1998 SLT  - Y2K REMEDIATION - REVIEWED, NO DATE   FIR0018 
002600*                         SENSITIVE LOGIC IN THIS ROUTINE         FIR0018 
002700*-----------------------------------------------------------------
002800* FIR0028 22/03/2000 SLT  - E-REQ 1802 CONFIRMED THE ADDITIVE     FIR0028 
002900*                         SKILL RULES STILL HOLD AFTER THE "CN"   FIR0028 
003000*                         COMPLAINT TICKET TYPE WAS ADDED TO      FIR0028 
003100*                         FIRVCLS - NO LOGIC CHANGE HERE, CHIEF   FIR0028 
003200*                         TYPE TABLE STAYS "DC" ONLY              FIR0028 
003300*-----------------------------------------------------------------
003400 EJECT
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700******************************************************************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
004200                       ON STATUS IS U0-ON
004300                       OFF STATUS IS U0-OFF.
004400 EJECT
004500******************************************************************
004600 DATA DIVISION.
004700******************************************************************
004800 FILE SECTION.
004900*
005000 WORKING-STORAGE SECTION.
005100***********************
005200 01  FILLER                  PIC X(24) VALUE
005300     "** PROGRAM FIRVSKL  **".
005400
005500* ------------------ PROGRAM WORKING STORAGE -------------------*
005600 COPY FIRCMWS.
005700
005800* ---------------- SEGMENT/SKILL LITERAL VIEWS -------------------
005900* TWO SMALL FILLER-BLOCK CONTROL TABLES, REDEFINED, SO A NEW
006000* SEGMENT OR LANGUAGE CODE CAN BE ADDED WITHOUT TOUCHING THE
006100* PROCEDURE DIVISION.
006200 01  FIR-VIP-SEGMENT-LITS.
006300     05  FILLER                  PIC X(01) VALUE "V".
006400     05  FILLER                  PIC X(01) VALUE "P".
006500 01  FIR-VIP-SEGMENT-TABLE REDEFINES FIR-VIP-SEGMENT-LITS.
006600     05  FIR-VIP-SEGMENT-CODE    PIC X(01) OCCURS 2 TIMES.
006700
006800 01  FIR-LANG-SKILL-LITS.
006900     05  FILLER                  PIC X(08) VALUE "KZ KZ   ".
007000     05  FILLER                  PIC X(08) VALUE "ENGENG  ".
007100 01  FIR-LANG-SKILL-TABLE REDEFINES FIR-LANG-SKILL-LITS.
007200     05  FIR-LS-ENTRY OCCURS 2 TIMES.
007300         10  FIR-LS-LANGUAGE     PIC X(03).
007400         10  FIR-LS-SKILL        PIC X(05).
007500
007600* TICKET TYPES THAT MUST BE ROUTED TO A CHIEF SPECIALIST. ONLY
007700* "DATA CHANGE" TODAY - KEPT AS A TABLE SO OPS CAN ADD ANOTHER
007800* TYPE BY ADDING A ROW INSTEAD OF A RECOMPILE OF THE LOGIC.
007900 01  FIR-CHIEF-TYPE-LITS.
008000     05  FILLER                  PIC X(02) VALUE "DC".
008100 01  FIR-CHIEF-TYPE-TABLE REDEFINES FIR-CHIEF-TYPE-LITS.
008200     05  FIR-CHIEF-TYPE-CODE     PIC X(02) OCCURS 1 TIMES.
008300
008400 01  WS-WORK-AREA.
008500     05  FIR-SEG-IDX             PIC S9(04) COMP VALUE ZERO.
008600     05  FIR-LS-IDX              PIC S9(04) COMP VALUE ZERO.
008700     05  FIR-CT-IDX              PIC S9(04) COMP VALUE ZERO.
008800
008900 EJECT
009000 LINKAGE SECTION.
009100*****************
009200 COPY VSKL.
009300 EJECT
009400********************************************
009500 PROCEDURE DIVISION USING WK-VSKL-RECORD.
009600********************************************
009700 MAIN-MODULE.
009800     PERFORM A000-INITIALIZE
009900        THRU A099-INITIALIZE-EX.
010000     PERFORM B100-DETERMINE-VIP-REQ
010100        THRU B199-DETERMINE-VIP-REQ-EX.
010200     PERFORM B200-DETERMINE-CHIEF-REQ
010300        THRU B299-DETERMINE-CHIEF-REQ-EX.
010400     PERFORM B300-DETERMINE-LANG-SKILL
010500        THRU B399-DETERMINE-LANG-SKILL-EX.
010600     GOBACK.
010700
010800*-----------------------------------------------------------------*
010900 A000-INITIALIZE.
011000*-----------------------------------------------------------------*
011100     MOVE SPACES TO WK-VSKL-OUTPUT.
011200     MOVE "N"    TO WK-VSKL-O-VIP-REQ
011300                    WK-VSKL-O-CHIEF-REQ.
011400 A099-INITIALIZE-EX.
011500     EXIT.
011600
011700*-----------------------------------------------------------------*
011800* RULE U4-1 - A VIP OR A PRIORITY TICKET NEEDS A MANAGER WITH THE
011900* "VIP" SKILL.
012000*-----------------------------------------------------------------*
012100 B100-DETERMINE-VIP-REQ.
012200*-----------------------------------------------------------------*
012300     PERFORM C100-SCAN-VIP-SEGMENT THRU C199-SCAN-VIP-SEGMENT-EX
012400         VARYING FIR-SEG-IDX FROM 1 BY 1
012500         UNTIL FIR-SEG-IDX > 2
012600            OR WK-VSKL-O-VIP-REQ = "Y".
012700 B199-DETERMINE-VIP-REQ-EX.
012800     EXIT.
012900
013000 C100-SCAN-VIP-SEGMENT.
013100     IF WK-VSKL-I-SEGMENT = FIR-VIP-SEGMENT-CODE(FIR-SEG-IDX)
013200         MOVE "Y" TO WK-VSKL-O-VIP-REQ
013300     END-IF.
013400 C199-SCAN-VIP-SEGMENT-EX.
013500     EXIT.
013600
013700*-----------------------------------------------------------------*
013800* RULE U4-2 - A DATA-CHANGE TICKET MUST GO TO A CHIEF SPECIALIST.
013900*-----------------------------------------------------------------*
014000 B200-DETERMINE-CHIEF-REQ.
014100*-----------------------------------------------------------------*
014200     PERFORM C150-SCAN-CHIEF-TYPE THRU C199-SCAN-CHIEF-TYPE-EX
014300         VARYING FIR-CT-IDX FROM 1 BY 1
014400         UNTIL FIR-CT-IDX > 1
014500            OR WK-VSKL-O-CHIEF-REQ = "Y".
014600 B299-DETERMINE-CHIEF-REQ-EX.
014700     EXIT.
014800
014900 C150-SCAN-CHIEF-TYPE.
015000     IF WK-VSKL-I-TYPE = FIR-CHIEF-TYPE-CODE(FIR-CT-IDX)
015100         MOVE "Y" TO WK-VSKL-O-CHIEF-REQ
015200     END-IF.
015300 C199-SCAN-CHIEF-TYPE-EX.
015400     EXIT.
015500
015600*-----------------------------------------------------------------*
015700* RULE U4-3 - A KZ-LANGUAGE TICKET NEEDS THE "KZ" SKILL, AN
015800* ENG-LANGUAGE TICKET NEEDS THE "ENG" SKILL, RUSSIAN NEEDS NONE.
015900*-----------------------------------------------------------------*
016000 B300-DETERMINE-LANG-SKILL.
016100*-----------------------------------------------------------------*
016200     MOVE SPACES TO WK-VSKL-O-LANG-SKILL.
016300     PERFORM C200-SCAN-LANG-SKILL THRU C299-SCAN-LANG-SKILL-EX
016400         VARYING FIR-LS-IDX FROM 1 BY 1
016500         UNTIL FIR-LS-IDX > 2
016600            OR WK-VSKL-O-LANG-SKILL NOT = SPACES.
016700 B399-DETERMINE-LANG-SKILL-EX.
016800     EXIT.
016900
017000 C200-SCAN-LANG-SKILL.
017100     IF WK-VSKL-I-LANGUAGE = FIR-LS-LANGUAGE(FIR-LS-IDX)
017200         MOVE FIR-LS-SKILL(FIR-LS-IDX) TO WK-VSKL-O-LANG-SKILL
017300     END-IF.
017400 C299-SCAN-LANG-SKILL-EX.
017500     EXIT.
017600******************************************************************
017700*************** END OF PROGRAM SOURCE  FIRVSKL ***************
017800******************************************************************
